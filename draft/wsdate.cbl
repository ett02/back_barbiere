*----------------------------------------------------------------
*    WSDATE.CBL  -  WORKING-STORAGE USED BY PLDATE.CBL
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    ORIGINALLY WRITTEN FOR THE ACCOUNTS-PAYABLE SUITE; CARRIED
*    FORWARD UNCHANGED FOR THE SCHEDULING SYSTEM - GENERIC DATE-
*    ENTRY WORK AREA, NOT TIED TO EITHER APPLICATION'S RECORDS.
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK, CARRIED FROM THE
*                              ACCOUNTS-PAYABLE SUITE AS-IS.
*----------------------------------------------------------------
*    FIELDS RECEIVED FROM THE MAIN PROGRAM -
*       GDTV-DATE-HEADING       PROMPT LINE FOR THE DATE WANTED
*       GDTV-FIRST-YEAR-VALID   FIRST YEAR-LIMIT VALID
*       GDTV-LAST-YEAR-VALID    LAST YEAR-LIMIT VALID
*       GDTV-ACCEPT-EMPTY-DATE  "Y" OR "N"
*    FIELD RETURNED TO THE MAIN PROGRAM -
*       GDTV-DATE (FORMAT CCYYMMDD)
*----------------------------------------------------------------
01  GDTV-DATE-MM-DD-CCYY              PIC 9(08).
01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
    05  GDTV-DATE-MM                  PIC 99.
        88  GDTV-MONTH-VALID              VALUE 1 THROUGH 12.
    05  GDTV-DATE-DD                  PIC 99.
        88  GDTV-DAY-VALID                VALUE 1 THROUGH 31.
    05  GDTV-DATE-CCYY                 PIC 9999.

01  GDTV-MATRIX.
    02  GDTV-TABLE-MONTH OCCURS 12 TIMES.
        05  GDTV-TABLE-MONTH-NUMBER    PIC 99.
        05  GDTV-TABLE-MONTH-NAME      PIC X(09).

01  W-GDTV-VALID-DATE-INFORMED        PIC X.
    88  GDTV-VALID-DATE-INFORMED          VALUE "Y".

01  W-GDTV-YEAR-IS-LEAP                PIC X.
    88  GDTV-YEAR-IS-LEAP                  VALUE "Y".

77  GDTV-DATE-TEMP-FOR-CALC            PIC 9(12) COMP.
77  GDTV-LEAP-YEAR-REMAINDER           PIC 999 COMP.
77  GDTV-LEAP-YEAR-DUMMY-QUO           PIC 9999 COMP.
77  GDTV-DUMMY                         PIC X.

*----------  VALUES RECEIVED FROM MAIN PROGRAM
77  GDTV-ACCEPT-EMPTY-DATE             PIC X.
77  GDTV-DATE-HEADING                  PIC X(79).
77  GDTV-FIRST-YEAR-VALID              PIC 9(4).
77  GDTV-LAST-YEAR-VALID               PIC 9(4).

*----------  VALUE RETURNED TO MAIN PROGRAM
01  GDTV-DATE                          PIC 9(8).
01  FILLER REDEFINES GDTV-DATE.
    05  GDTV-DATE-OUT-CCYY             PIC 9999.
    05  GDTV-DATE-OUT-MM               PIC 99.
    05  GDTV-DATE-OUT-DD               PIC 99.
