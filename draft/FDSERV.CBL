*----------------------------------------------------------------
*    FDSERV.CBL  -  FILE/RECORD DESCRIPTION - SERVICES FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 50-BYTE RECORD.
*    07/19/1994  TMM  REQ-240  CONFIRMED SERV-DURATION DRIVES SLOT
*                              SIZING IN THE SCHEDULING ENGINE.
*----------------------------------------------------------------
    FD  SERVICES-FILE
        LABEL RECORDS ARE STANDARD.

    01  SERVICE-RECORD.
        05  SERV-ID                 PIC 9(09).
        05  SERV-DURATION           PIC 9(04).
        05  FILLER                  PIC X(37).
