IDENTIFICATION DIVISION.
PROGRAM-ID. appointment-inquiries.
AUTHOR. T M MARLOWE.
INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
DATE-WRITTEN. 07/19/94.
DATE-COMPILED.
SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
*----------------------------------------------------------------
*    APPOINTMENT-INQUIRIES.COB
*    FIVE PLAIN LOOKUPS AGAINST THE APPOINTMENTS FILE - BY
*    CUSTOMER, BY BARBER, BY APPOINTMENT NUMBER, BY DATE
*    (CONFIRMED ONLY), AND A FULL PAGED LISTING OF EVERY
*    APPOINTMENT ON FILE.  NONE CARRY ANY BUSINESS RULE.
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    07/19/1994  TMM  REQ-240  ORIGINAL PROGRAM - ADAPTED FROM THE
*                              OLD VENDOR-BY-NAME AND VENDOR-BY-
*                              NUMBER SCREENS (NOW ONE MENU).
*    09/03/1998  CLV  REQ-306  Y2K REVIEW - BY-DATE-MODULE DATE
*                              ENTERED THROUGH PLDATE.CBL, ALREADY
*                              FULL CCYYMMDD.
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-370.
OBJECT-COMPUTER. IBM-370.
SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
   FILE-CONTROL.

      COPY "SLAPPT.CBL".

DATA DIVISION.
   FILE SECTION.

      COPY "FDAPPT.CBL".

   WORKING-STORAGE SECTION.

      COPY "wsdate.cbl".

     01 W-AI-MENU-OPTION               PIC 9.
        88 VALID-AI-MENU-OPTION       VALUE 0 THRU 5.

     01 W-FOUND-APPT-RECORD             PIC X.
        88 FOUND-APPT-RECORD          VALUE "Y".

     01 W-END-OF-APPOINTMENTS-FILE      PIC X.
        88 END-OF-APPOINTMENTS-FILE   VALUE "Y".

     01 W-DISPLAY-NEXT-RECORD           PIC X.
        88 DISPLAY-NEXT-RECORD        VALUE "Y", "y".
        88 AI-VALID-ANSWER            VALUE "Y", "y", "N", "n".

     01 TITLE.
        05 FILLER           PIC X(22) VALUE SPACES.
        05 FILLER           PIC X(20) VALUE "APPOINTMENT LISTING".
        05 FILLER           PIC X(10) VALUE SPACES.
        05 FILLER           PIC X(04) VALUE "PAG:".
        05 PAGE-NUMBER      PIC 9(03).

     01 HEADING-1.
        05 FILLER           PIC X(08) VALUE "APPT ID".
        05 FILLER           PIC X(04) VALUE SPACES.
        05 FILLER           PIC X(08) VALUE "CUST ID".
        05 FILLER           PIC X(04) VALUE SPACES.
        05 FILLER           PIC X(09) VALUE "BARBER ID".
        05 FILLER           PIC X(03) VALUE SPACES.
        05 FILLER           PIC X(10) VALUE "SERVICE ID".
        05 FILLER           PIC X(03) VALUE SPACES.
        05 FILLER           PIC X(08) VALUE "DATE".
        05 FILLER           PIC X(04) VALUE SPACES.
        05 FILLER           PIC X(05) VALUE "TIME".
        05 FILLER           PIC X(04) VALUE SPACES.
        05 FILLER           PIC X(10) VALUE "STATUS".

     01 HEADING-2.
        05 FILLER           PIC X(79) VALUE ALL "-".

     01 DETAIL-LINE.
        05 D-APPT-ID         PIC Z(08)9.
        05 FILLER            PIC X(03).
        05 D-CUSTOMER-ID      PIC Z(08)9.
        05 FILLER            PIC X(03).
        05 D-BARBER-ID        PIC Z(08)9.
        05 FILLER            PIC X(03).
        05 D-SERVICE-ID       PIC Z(08)9.
        05 FILLER            PIC X(03).
        05 D-DATE             PIC 9(08).
        05 FILLER            PIC X(03).
        05 D-TIME             PIC 9(04).
        05 FILLER            PIC X(04).
        05 D-STATUS           PIC X(10).

     01 W-DISPLAYED-LINES               PIC 99 COMP.
        88 PAGE-FULL                   VALUE 18 THROUGH 99.

     01 ENTRY-CUSTOMER-ID                PIC 9(09).
     01 ENTRY-BARBER-ID                  PIC 9(09).
     01 ENTRY-APPT-ID                    PIC 9(09).

     01 W-VALID-ANSWER                   PIC X.
        88 VALID-ANSWER                VALUE "Y", "N".

     77 MSG-CONFIRMATION                 PIC X(45).
     77 DUMMY                            PIC X.
*----------------------------------------------------------------

PROCEDURE DIVISION.

   OPEN I-O APPOINTMENTS-FILE.

   PERFORM GET-MENU-OPTION.
   PERFORM GET-MENU-OPTION UNTIL
                               W-AI-MENU-OPTION EQUAL ZERO
                            OR VALID-AI-MENU-OPTION.

   PERFORM DO-OPTIONS UNTIL W-AI-MENU-OPTION EQUAL ZERO.

   CLOSE APPOINTMENTS-FILE.

   EXIT PROGRAM.

   STOP RUN.
*----------------------------------------------------------------

GET-MENU-OPTION.

     PERFORM CLEAR-SCREEN.
     DISPLAY "          APPOINTMENT INQUIRIES".
     DISPLAY " ".
     DISPLAY "          ----------------------------------".
     DISPLAY "          | 1 - BY CUSTOMER ID            |".
     DISPLAY "          | 2 - BY BARBER ID              |".
     DISPLAY "          | 3 - BY APPOINTMENT ID         |".
     DISPLAY "          | 4 - BY DATE (CONFIRMED ONLY)  |".
     DISPLAY "          | 5 - ALL APPOINTMENTS          |".
     DISPLAY "          | 0 - RETURN TO PRIOR MENU      |".
     DISPLAY "          ----------------------------------".
     DISPLAY " ".
     DISPLAY "           - CHOOSE AN OPTION FROM MENU:  ".
     PERFORM JUMP-LINE 11 TIMES.
     ACCEPT W-AI-MENU-OPTION.

     IF W-AI-MENU-OPTION EQUAL ZERO
        DISPLAY "PROGRAM TERMINATED !"
     ELSE
        IF NOT VALID-AI-MENU-OPTION
           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
           ACCEPT DUMMY.
*----------------------------------------------------------------

DO-OPTIONS.

   PERFORM CLEAR-SCREEN.

   IF W-AI-MENU-OPTION = 1
      PERFORM BY-CUSTOMER-MODULE.

   IF W-AI-MENU-OPTION = 2
      PERFORM BY-BARBER-MODULE.

   IF W-AI-MENU-OPTION = 3
      PERFORM BY-ID-MODULE.

   IF W-AI-MENU-OPTION = 4
      PERFORM BY-DATE-MODULE.

   IF W-AI-MENU-OPTION = 5
      PERFORM ALL-APPOINTMENTS-MODULE.

   PERFORM GET-MENU-OPTION.
   PERFORM GET-MENU-OPTION UNTIL
                               W-AI-MENU-OPTION EQUAL ZERO
                            OR VALID-AI-MENU-OPTION.
*----------------------------------------------------------------
*    BATCH FLOW 5 - APPOINTMENTS BY CUSTOMER.  SCANS THE CUSTOMER
*    ALTERNATE KEY SO THE WHOLE FILE NEVER HAS TO BE READ.
*----------------------------------------------------------------

BY-CUSTOMER-MODULE.

   DISPLAY "CUSTOMER ID TO SEARCH, 0 TO CANCEL..: ".
   ACCEPT ENTRY-CUSTOMER-ID.

   IF ENTRY-CUSTOMER-ID EQUAL ZERO
      GO TO BY-CUSTOMER-MODULE-EXIT.

   MOVE ENTRY-CUSTOMER-ID TO AC-CUSTOMER-ID.
   MOVE "Y" TO W-FOUND-APPT-RECORD.
   START APPOINTMENTS-FILE KEY NOT LESS THAN AC-CUSTOMER-ID
       INVALID KEY
          MOVE "N" TO W-FOUND-APPT-RECORD.

   IF FOUND-APPT-RECORD
      READ APPOINTMENTS-FILE NEXT RECORD
         AT END
            MOVE "N" TO W-FOUND-APPT-RECORD.

   IF NOT FOUND-APPT-RECORD
      OR AC-CUSTOMER-ID NOT EQUAL ENTRY-CUSTOMER-ID
      DISPLAY "NO APPOINTMENTS FOUND FOR THAT CUSTOMER"
      DISPLAY "<ENTER> TO CONTINUE"
      ACCEPT DUMMY
      GO TO BY-CUSTOMER-MODULE-EXIT.

   PERFORM SHOW-ONE-APPT-ASK-FOR-NEXT
       UNTIL NOT FOUND-APPT-RECORD
          OR AC-CUSTOMER-ID NOT EQUAL ENTRY-CUSTOMER-ID.

BY-CUSTOMER-MODULE-EXIT.
   EXIT.
*----------------------------------------------------------------
*    BATCH FLOW 5 - APPOINTMENTS BY BARBER.  SCANS THE COMPOSITE
*    BARBER/SERVICE/DATE ALTERNATE KEY, FILTERING ON BARBER-ID
*    SO EVERY SERVICE AND DATE FOR THE BARBER IS RETURNED.
*----------------------------------------------------------------

BY-BARBER-MODULE.

   DISPLAY "BARBER ID TO SEARCH, 0 TO CANCEL....: ".
   ACCEPT ENTRY-BARBER-ID.

   IF ENTRY-BARBER-ID EQUAL ZERO
      GO TO BY-BARBER-MODULE-EXIT.

   MOVE ENTRY-BARBER-ID TO AB-BARBER-ID.
   MOVE ZERO TO AB-SERVICE-ID.
   MOVE ZERO TO AB-DATE.
   MOVE "Y" TO W-FOUND-APPT-RECORD.
   START APPOINTMENTS-FILE KEY NOT LESS THAN AB-KEY
       INVALID KEY
          MOVE "N" TO W-FOUND-APPT-RECORD.

   IF FOUND-APPT-RECORD
      READ APPOINTMENTS-FILE NEXT RECORD
         AT END
            MOVE "N" TO W-FOUND-APPT-RECORD.

   IF NOT FOUND-APPT-RECORD
      OR AB-BARBER-ID NOT EQUAL ENTRY-BARBER-ID
      DISPLAY "NO APPOINTMENTS FOUND FOR THAT BARBER"
      DISPLAY "<ENTER> TO CONTINUE"
      ACCEPT DUMMY
      GO TO BY-BARBER-MODULE-EXIT.

   PERFORM SHOW-ONE-APPT-ASK-FOR-NEXT
       UNTIL NOT FOUND-APPT-RECORD
          OR AB-BARBER-ID NOT EQUAL ENTRY-BARBER-ID.

BY-BARBER-MODULE-EXIT.
   EXIT.
*----------------------------------------------------------------
*    BATCH FLOW 5 - APPOINTMENT BY ITS OWN NUMBER - ONE RECORD, NO
*    "SHOW NEXT" LOOP NEEDED SINCE APPT-ID IS THE UNIQUE KEY.
*----------------------------------------------------------------

BY-ID-MODULE.

   DISPLAY "APPOINTMENT ID TO SEARCH, 0 TO CANCEL: ".
   ACCEPT ENTRY-APPT-ID.

   IF ENTRY-APPT-ID EQUAL ZERO
      GO TO BY-ID-MODULE-EXIT.

   MOVE ENTRY-APPT-ID TO APPT-ID.
   MOVE "Y" TO W-FOUND-APPT-RECORD.
   READ APPOINTMENTS-FILE RECORD
       INVALID KEY
          MOVE "N" TO W-FOUND-APPT-RECORD.

   IF NOT FOUND-APPT-RECORD
      DISPLAY "*** APPOINTMENT NOT FOUND ***"
   ELSE
      PERFORM DISPLAY-ONE-APPOINTMENT.

   DISPLAY "<ENTER> TO CONTINUE".
   ACCEPT DUMMY.

BY-ID-MODULE-EXIT.
   EXIT.
*----------------------------------------------------------------
*    BATCH FLOW 5 - APPOINTMENTS BY DATE, CONFIRMED ONLY.  NO
*    ALTERNATE KEY EXISTS ON DATE ALONE, SO THE PRIMARY FILE IS
*    SCANNED SEQUENTIALLY AND EACH RECORD IS FILTERED IN PLACE.
*----------------------------------------------------------------

BY-DATE-MODULE.

   MOVE "DATE TO SEARCH (MM-DD-YYYY)" TO GDTV-DATE-HEADING.
   MOVE 1989 TO GDTV-FIRST-YEAR-VALID.
   MOVE 2099 TO GDTV-LAST-YEAR-VALID.
   MOVE "Y"  TO GDTV-ACCEPT-EMPTY-DATE.
   PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.

   IF GDTV-DATE EQUAL ZERO
      GO TO BY-DATE-MODULE-EXIT.

   PERFORM DISPLAY-HEADINGS.

   MOVE ZERO TO APPT-ID.
   START APPOINTMENTS-FILE KEY NOT LESS THAN APPT-ID
       INVALID KEY
          MOVE "Y" TO W-END-OF-APPOINTMENTS-FILE.

   PERFORM READ-APPOINTMENTS-NEXT-RECORD.
   PERFORM FIND-NEXT-MATCHING-DATE
       UNTIL END-OF-APPOINTMENTS-FILE
          OR (APPT-DATE EQUAL GDTV-DATE AND APPT-CONFIRMED).

   IF END-OF-APPOINTMENTS-FILE
      DISPLAY "NO CONFIRMED APPOINTMENTS FOUND FOR THAT DATE"
   ELSE
      PERFORM SHOW-MATCHING-DATE-ROW
          UNTIL END-OF-APPOINTMENTS-FILE.

   DISPLAY "<ENTER> TO CONTINUE".
   ACCEPT DUMMY.

BY-DATE-MODULE-EXIT.
   EXIT.
*----------------------------------------------------------------

FIND-NEXT-MATCHING-DATE.

   PERFORM READ-APPOINTMENTS-NEXT-RECORD.
*----------------------------------------------------------------

SHOW-MATCHING-DATE-ROW.

   PERFORM BUILD-AND-SHOW-DETAIL-LINE.
   PERFORM FIND-NEXT-MATCHING-DATE
       UNTIL END-OF-APPOINTMENTS-FILE
          OR (APPT-DATE EQUAL GDTV-DATE AND APPT-CONFIRMED).
*----------------------------------------------------------------
*    BATCH FLOW 5 - FULL PAGED LISTING OF EVERY APPOINTMENT ON
*    FILE.
*----------------------------------------------------------------

ALL-APPOINTMENTS-MODULE.

   PERFORM DISPLAY-HEADINGS.

   MOVE ZERO TO APPT-ID.
   START APPOINTMENTS-FILE KEY NOT LESS THAN APPT-ID
       INVALID KEY
          MOVE "Y" TO W-END-OF-APPOINTMENTS-FILE.

   PERFORM READ-APPOINTMENTS-NEXT-RECORD.

   IF END-OF-APPOINTMENTS-FILE
      DISPLAY "NO RECORDS IN THE APPOINTMENTS FILE !"
   ELSE
      PERFORM SHOW-ONE-LISTING-ROW UNTIL END-OF-APPOINTMENTS-FILE
      DISPLAY "*** END OF RECORDS ***".

   DISPLAY "<ENTER> TO CONTINUE".
   ACCEPT DUMMY.
*----------------------------------------------------------------

SHOW-ONE-LISTING-ROW.

   PERFORM BUILD-AND-SHOW-DETAIL-LINE.
   PERFORM READ-APPOINTMENTS-NEXT-RECORD.
*----------------------------------------------------------------

DISPLAY-HEADINGS.

   PERFORM CLEAR-SCREEN.
   ADD 1 TO PAGE-NUMBER.
   DISPLAY TITLE.
   PERFORM JUMP-LINE 3 TIMES.
   DISPLAY HEADING-1.
   DISPLAY HEADING-2.
   MOVE 6 TO W-DISPLAYED-LINES.
   MOVE "N" TO W-END-OF-APPOINTMENTS-FILE.
*----------------------------------------------------------------

BUILD-AND-SHOW-DETAIL-LINE.

   IF PAGE-FULL
      DISPLAY "<ENTER> TO CONTINUE"
      ACCEPT DUMMY
      PERFORM DISPLAY-HEADINGS.

   MOVE APPT-ID          TO D-APPT-ID.
   MOVE APPT-CUSTOMER-ID TO D-CUSTOMER-ID.
   MOVE APPT-BARBER-ID   TO D-BARBER-ID.
   MOVE APPT-SERVICE-ID  TO D-SERVICE-ID.
   MOVE APPT-DATE        TO D-DATE.
   MOVE APPT-START-TIME  TO D-TIME.
   MOVE APPT-STATUS      TO D-STATUS.

   DISPLAY DETAIL-LINE.
   ADD 1 TO W-DISPLAYED-LINES.
*----------------------------------------------------------------
*    SINGLE-RECORD DISPLAY SHARED BY THE BY-CUSTOMER AND BY-BARBER
*    "SHOW ONE, ASK FOR NEXT" MODULES.
*----------------------------------------------------------------

DISPLAY-ONE-APPOINTMENT.

   PERFORM CLEAR-SCREEN.
   DISPLAY "APPOINTMENT ID........: " APPT-ID.
   DISPLAY "CUSTOMER ID...........: " APPT-CUSTOMER-ID.
   DISPLAY "BARBER ID.............: " APPT-BARBER-ID.
   DISPLAY "SERVICE ID............: " APPT-SERVICE-ID.
   DISPLAY "DATE (CCYYMMDD).......: " APPT-DATE.
   DISPLAY "START TIME (HHMM).....: " APPT-START-TIME.
   DISPLAY "STATUS................: " APPT-STATUS.
*----------------------------------------------------------------

SHOW-ONE-APPT-ASK-FOR-NEXT.

   PERFORM DISPLAY-ONE-APPOINTMENT.

   MOVE "Y" TO W-DISPLAY-NEXT-RECORD.
   READ APPOINTMENTS-FILE NEXT RECORD
       AT END
          DISPLAY "<ENTER> TO CONTINUE"
          ACCEPT DUMMY
          MOVE "N" TO W-FOUND-APPT-RECORD
          GO TO SHOW-ONE-APPT-ASK-FOR-NEXT-EXIT.

   PERFORM ASK-SHOW-NEXT-APPOINTMENT
       UNTIL NOT FOUND-APPT-RECORD
          OR NOT DISPLAY-NEXT-RECORD.

SHOW-ONE-APPT-ASK-FOR-NEXT-EXIT.
   EXIT.
*----------------------------------------------------------------

ASK-SHOW-NEXT-APPOINTMENT.

   DISPLAY "DISPLAY NEXT RECORD ? (Y/N) ".
   ACCEPT W-DISPLAY-NEXT-RECORD.
   INSPECT W-DISPLAY-NEXT-RECORD CONVERTING SPACE TO "Y".

   IF NOT AI-VALID-ANSWER
      DISPLAY "ANSWER Y OR N ONLY ! <ENTER> TO CONTINUE"
      ACCEPT DUMMY
      GO TO ASK-SHOW-NEXT-APPOINTMENT-EXIT.

   IF DISPLAY-NEXT-RECORD
      PERFORM DISPLAY-ONE-APPOINTMENT
      READ APPOINTMENTS-FILE NEXT RECORD
          AT END
             MOVE "N" TO W-FOUND-APPT-RECORD.

ASK-SHOW-NEXT-APPOINTMENT-EXIT.
   EXIT.
*----------------------------------------------------------------

COPY "READ-APPOINTMENTS-NEXT-RECORD.CBL".
COPY "PLGENERAL.CBL".
COPY "PLDATE.CBL".
*----------------------------------------------------------------
