*----------------------------------------------------------------
*    SLSERV.CBL  -  FILE-CONTROL ENTRY FOR SERVICES FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
    SELECT SERVICES-FILE
        ASSIGN TO "SERVFILE"
        ORGANIZATION IS INDEXED
        ACCESS MODE IS DYNAMIC
        RECORD KEY IS SERV-ID
        FILE STATUS IS WS-SERV-FILE-STATUS.
