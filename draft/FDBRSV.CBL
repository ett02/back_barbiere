*----------------------------------------------------------------
*    FDBRSV.CBL  -  FILE/RECORD DESCRIPTION - BARBER-SERVICES FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 40-BYTE RECORD.
*                              ONE ROW PER BARBER/SERVICE PAIRING
*                              A BARBER IS QUALIFIED TO PERFORM.
*----------------------------------------------------------------
    FD  BARBER-SERVICES-FILE
        LABEL RECORDS ARE STANDARD.

    01  BARBER-SERVICE-RECORD.
        05  BRSV-KEY.
            10  BRSV-BARBER-ID      PIC 9(09).
            10  BRSV-SERVICE-ID     PIC 9(09).
        05  FILLER                  PIC X(22).
