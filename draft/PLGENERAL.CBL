*----------------------------------------------------------------
*    PLGENERAL.CBL  -  SHARED GENERAL-PURPOSE PARAGRAPHS
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*    07/19/1994  TMM  REQ-240  NO CHANGE OF SUBSTANCE - CARRIED
*                              FORWARD FROM THE ACCOUNTS-PAYABLE
*                              SUITE AS-IS.
*----------------------------------------------------------------
CLEAR-SCREEN.

    DISPLAY SPACES.
    MOVE SPACES TO DUMMY.

JUMP-LINE.

    DISPLAY " ".

CONFIRM-EXECUTION.

    DISPLAY MSG-CONFIRMATION.
    ACCEPT W-VALID-ANSWER.
    INSPECT W-VALID-ANSWER CONVERTING
        "ynYN" TO "YNYN".
    IF NOT VALID-ANSWER
       DISPLAY "ANSWER Y OR N ONLY ! <ENTER> TO CONTINUE"
       ACCEPT DUMMY.

ASK-USER-IF-WANT-TO-COMPLETE.

    DISPLAY MSG-CONFIRMATION.
    ACCEPT W-VALID-ANSWER.
    INSPECT W-VALID-ANSWER CONVERTING
        "ynYN" TO "YNYN".
    IF NOT VALID-ANSWER
       DISPLAY "ANSWER Y OR N ONLY ! <ENTER> TO CONTINUE"
       ACCEPT DUMMY.
