IDENTIFICATION DIVISION.
PROGRAM-ID. barber-service-maintenance.
AUTHOR. T M MARLOWE.
INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
DATE-WRITTEN. 07/19/94.
DATE-COMPILED.
SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
*----------------------------------------------------------------
*    BARBER-SERVICE-MAINTENANCE.COB
*    REWRITES THE COMPLETE LIST OF SERVICES A BARBER IS QUALIFIED
*    TO PERFORM.  THIS IS ALWAYS A FULL REPLACE OF THE BARBER'S
*    ROWS IN THE BARBER-SERVICES FILE, NEVER A DIFF OR A MERGE.
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    07/19/1994  TMM  REQ-240  ORIGINAL PROGRAM - ADAPTED FROM THE
*                              OLD VOUCHER-MAINTENANCE SCREEN.
*    02/06/1996  TMM  REQ-265  LIMIT ON SERVICES PER BARBER RAISED
*                              FROM 10 TO 20 (SEE BS-SERVICE-ENTRY
*                              OCCURS).
*    09/03/1998  CLV  REQ-306  Y2K REVIEW - NO DATE FIELDS IN THIS
*                              PROGRAM, NO CHANGE REQUIRED.
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-370.
OBJECT-COMPUTER. IBM-370.
SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
   FILE-CONTROL.

      COPY "SLBARB.CBL".
      COPY "SLSERV.CBL".
      COPY "SLBRSV.CBL".

DATA DIVISION.
   FILE SECTION.

      COPY "FDBARB.CBL".
      COPY "FDSERV.CBL".
      COPY "FDBRSV.CBL".

   WORKING-STORAGE SECTION.

     01 W-BSVC-MENU-OPTION             PIC 9.
        88 VALID-BSVC-MENU-OPTION     VALUE 0 THROUGH 1.

     01 W-FOUND-BARBER-RECORD          PIC X.
        88 FOUND-BARBER-RECORD        VALUE "Y".

     01 W-FOUND-SERVICE-RECORD         PIC X.
        88 FOUND-SERVICE-RECORD       VALUE "Y".

     01 W-BSVC-REJECTED                PIC X.
        88 BSVC-REJECTED               VALUE "Y".

     01 W-BSVC-END-OF-DELETE-SCAN       PIC X.
        88 BSVC-END-OF-DELETE-SCAN      VALUE "Y".

     01 ENTRY-BARBER-ID                 PIC 9(09).
     01 ENTRY-SERVICE-ID                PIC 9(09).

     01 BS-SERVICE-LIST.
        05 BS-SERVICE-ENTRY OCCURS 20 TIMES.
           10 BS-SERVICE-ID             PIC 9(09).

     77 BS-ENTRY-COUNT                  PIC 9(04) COMP.
     77 BS-WRITE-SUB                    PIC 9(04) COMP.

     01 W-BSVC-REJECT-REASON            PIC X(40).

     77 MSG-CONFIRMATION                 PIC X(45).
     77 DUMMY                            PIC X.
*----------------------------------------------------------------

PROCEDURE DIVISION.

   OPEN I-O BARBERS-FILE.
   OPEN I-O SERVICES-FILE.
   OPEN I-O BARBER-SERVICES-FILE.

   PERFORM GET-MENU-OPTION
   PERFORM GET-MENU-OPTION UNTIL
                               W-BSVC-MENU-OPTION EQUAL ZERO
                            OR VALID-BSVC-MENU-OPTION.

   PERFORM DO-OPTIONS UNTIL W-BSVC-MENU-OPTION EQUAL ZERO.

   CLOSE BARBER-SERVICES-FILE.
   CLOSE SERVICES-FILE.
   CLOSE BARBERS-FILE.

   EXIT PROGRAM.

   STOP RUN.
*----------------------------------------------------------------

GET-MENU-OPTION.

         PERFORM CLEAR-SCREEN.
         DISPLAY "        BARBER-SERVICE ASSIGNMENT PROGRAM".
         DISPLAY " ".
         DISPLAY "          ----------------------------------".
         DISPLAY "          | 1 - REPLACE BARBER'S SERVICES |".
         DISPLAY "          | 0 - EXIT                      |".
         DISPLAY "          ----------------------------------".
         DISPLAY " ".
         DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
         PERFORM JUMP-LINE 13 TIMES.
         ACCEPT W-BSVC-MENU-OPTION.

        IF W-BSVC-MENU-OPTION EQUAL ZERO
           DISPLAY "PROGRAM TERMINATED !"
        ELSE
           IF NOT VALID-BSVC-MENU-OPTION
              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
              ACCEPT DUMMY.
*----------------------------------------------------------------

DO-OPTIONS.

   PERFORM CLEAR-SCREEN.

   IF W-BSVC-MENU-OPTION = 1
      PERFORM REPLACE-MODULE.

   PERFORM GET-MENU-OPTION.
   PERFORM GET-MENU-OPTION UNTIL
                               W-BSVC-MENU-OPTION EQUAL ZERO
                            OR VALID-BSVC-MENU-OPTION.
*----------------------------------------------------------------
*    BATCH FLOW 8 - FULL REPLACE OF A BARBER'S QUALIFIED SERVICES.
*    THE BARBER MUST EXIST; EVERY SERVICE-ID OFFERED MUST EXIST OR
*    THE WHOLE LIST IS REJECTED AND NOTHING FURTHER IS WRITTEN.
*    THE OLD ROWS FOR THIS BARBER ARE ALWAYS DELETED FIRST, BEFORE
*    THE NEW LIST IS EVEN COLLECTED - SEE CLEAR-BARBER-SERVICES.
*----------------------------------------------------------------

REPLACE-MODULE.

   DISPLAY "BARBER ID.................: ".
   ACCEPT ENTRY-BARBER-ID.

   MOVE ENTRY-BARBER-ID TO BARB-ID.
   MOVE "Y" TO W-FOUND-BARBER-RECORD.
   READ BARBERS-FILE RECORD
       INVALID KEY
          MOVE "N" TO W-FOUND-BARBER-RECORD.

   IF NOT FOUND-BARBER-RECORD
      DISPLAY "*** BARBER NOT FOUND ***"
      DISPLAY "<ENTER> TO CONTINUE"
      ACCEPT DUMMY
      GO TO REPLACE-MODULE-EXIT.

   DISPLAY "BARBER NAME................: " BARB-NAME.

   PERFORM COLLECT-NEW-SERVICE-LIST.

   IF BS-ENTRY-COUNT EQUAL ZERO
      DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
      ACCEPT DUMMY
      GO TO REPLACE-MODULE-EXIT.

   PERFORM CLEAR-BARBER-SERVICES.

   MOVE "N" TO W-BSVC-REJECTED.
   PERFORM WRITE-ONE-NEW-SERVICE-ROW
       VARYING BS-WRITE-SUB FROM 1 BY 1
       UNTIL BS-WRITE-SUB IS GREATER THAN BS-ENTRY-COUNT
          OR BSVC-REJECTED.

   IF BSVC-REJECTED
      DISPLAY "*** " W-BSVC-REJECT-REASON " ***"
   ELSE
      DISPLAY "THE BARBER'S SERVICES WERE REPLACED !".

   DISPLAY "<ENTER> TO CONTINUE".
   ACCEPT DUMMY.

REPLACE-MODULE-EXIT.
   EXIT.
*----------------------------------------------------------------
*    A ZERO ENDS THE LIST.  EACH SERVICE-ID IS CHECKED AGAINST
*    SERVICES-FILE AS IT IS KEYED, SO A BAD ID IS CAUGHT AT ENTRY
*    TIME RATHER THAN ON THE LATER WRITE PASS.
*----------------------------------------------------------------

COLLECT-NEW-SERVICE-LIST.

   MOVE ZERO TO BS-ENTRY-COUNT.
   PERFORM GET-ONE-SERVICE-ID
       UNTIL ENTRY-SERVICE-ID EQUAL ZERO
          OR BS-ENTRY-COUNT EQUAL 20.
*----------------------------------------------------------------

GET-ONE-SERVICE-ID.

   DISPLAY "SERVICE ID, 0 TO END THE LIST.......: ".
   ACCEPT ENTRY-SERVICE-ID.

   IF ENTRY-SERVICE-ID EQUAL ZERO
      GO TO GET-ONE-SERVICE-ID-EXIT.

   MOVE ENTRY-SERVICE-ID TO SERV-ID.
   MOVE "Y" TO W-FOUND-SERVICE-RECORD.
   READ SERVICES-FILE RECORD
       INVALID KEY
          MOVE "N" TO W-FOUND-SERVICE-RECORD.

   IF NOT FOUND-SERVICE-RECORD
      DISPLAY "*** SERVICE NOT FOUND - NOT ADDED TO THE LIST ***"
      GO TO GET-ONE-SERVICE-ID-EXIT.

   ADD 1 TO BS-ENTRY-COUNT.
   MOVE ENTRY-SERVICE-ID TO BS-SERVICE-ID (BS-ENTRY-COUNT).

GET-ONE-SERVICE-ID-EXIT.
   EXIT.
*----------------------------------------------------------------
*    THE FILE IS KEYED BY BARBER-ID FOLLOWED BY SERVICE-ID, SO A
*    START ON BRSV-BARBER-ID = THE ENTERED BARBER FOLLOWED BY
*    READ-NEXT VISITS EXACTLY THIS BARBER'S ROWS, IN ORDER, THEN
*    RUNS INTO THE NEXT BARBER'S ROWS - WHICH STOPS THE SCAN.
*----------------------------------------------------------------

CLEAR-BARBER-SERVICES.

   MOVE "N" TO W-BSVC-END-OF-DELETE-SCAN.
   MOVE ENTRY-BARBER-ID TO BRSV-BARBER-ID.
   MOVE ZERO            TO BRSV-SERVICE-ID.

   START BARBER-SERVICES-FILE
       KEY IS GREATER THAN OR EQUAL BRSV-KEY
       INVALID KEY
          MOVE "Y" TO W-BSVC-END-OF-DELETE-SCAN.

   PERFORM DELETE-ONE-BARBER-SERVICE-ROW
       UNTIL BSVC-END-OF-DELETE-SCAN.
*----------------------------------------------------------------

DELETE-ONE-BARBER-SERVICE-ROW.

   READ BARBER-SERVICES-FILE NEXT RECORD
       AT END
          MOVE "Y" TO W-BSVC-END-OF-DELETE-SCAN
          GO TO DELETE-ONE-BARBER-SERVICE-ROW-EXIT.

   IF BRSV-BARBER-ID NOT EQUAL ENTRY-BARBER-ID
      MOVE "Y" TO W-BSVC-END-OF-DELETE-SCAN
      GO TO DELETE-ONE-BARBER-SERVICE-ROW-EXIT.

   DELETE BARBER-SERVICES-FILE RECORD
       INVALID KEY
          DISPLAY "*** ERROR DELETING BARBER-SERVICE ROW ***".

DELETE-ONE-BARBER-SERVICE-ROW-EXIT.
   EXIT.
*----------------------------------------------------------------

WRITE-ONE-NEW-SERVICE-ROW.

   MOVE SPACES TO BARBER-SERVICE-RECORD.
   MOVE ENTRY-BARBER-ID              TO BRSV-BARBER-ID.
   MOVE BS-SERVICE-ID (BS-WRITE-SUB) TO BRSV-SERVICE-ID.

   WRITE BARBER-SERVICE-RECORD
       INVALID KEY
          MOVE "Y" TO W-BSVC-REJECTED
          MOVE "ERROR WRITING BARBER-SERVICE ROW"
                                 TO W-BSVC-REJECT-REASON.
*----------------------------------------------------------------

COPY "PLGENERAL.CBL".
*----------------------------------------------------------------
