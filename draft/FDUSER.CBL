*----------------------------------------------------------------
*    FDUSER.CBL  -  FILE/RECORD DESCRIPTION - USERS FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 200-BYTE RECORD.
*    07/19/1994  TMM  REQ-240  ROLE FIELD IS CARRIED FOR THE WEB
*                              FRONT-END'S BENEFIT ONLY - NOT USED
*                              BY ANY SCHEDULING LOGIC IN-HOUSE.
*----------------------------------------------------------------
    FD  USERS-FILE
        LABEL RECORDS ARE STANDARD.

    01  USER-RECORD.
        05  USR-ID                  PIC 9(09).
        05  USR-FIRST-NAME          PIC X(40).
        05  USR-LAST-NAME           PIC X(40).
        05  USR-EMAIL               PIC X(60).
        05  USR-PHONE               PIC X(20).
        05  USR-ROLE                PIC X(10).
            88  USR-IS-ADMIN            VALUE "ADMIN     ".
            88  USR-IS-CUSTOMER         VALUE "CLIENTE   ".
        05  FILLER                  PIC X(21).
