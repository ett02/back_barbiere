IDENTIFICATION DIVISION.
PROGRAM-ID. appointment-maintenance.
AUTHOR. T M MARLOWE.
INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
DATE-WRITTEN. 07/19/94.
DATE-COMPILED.
SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
*----------------------------------------------------------------
*    APPOINTMENT-MAINTENANCE.COB
*    ADDS, CHANGES AND CANCELS APPOINTMENTS.  A CANCELLATION
*    ALSO DRIVES THE WAITING-LIST CASCADE - THE FIRST (FIFO)
*    WAITING CUSTOMER FOR THE SAME BARBER/SERVICE/DATE BUCKET
*    IS OFFERED THE NEWLY FREED SLOT.
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    07/19/1994  TMM  REQ-240  ORIGINAL PROGRAM - ADAPTED FROM THE
*                              OLD VENDOR SCREEN - ADD, CHANGE,
*                              CANCEL ONLY - LOOK-UP AND PRINT
*                              MOVED TO APPOINTMENT-INQUIRIES.
*    11/02/1995  TMM  REQ-259  ADDED THE WAITING-LIST CASCADE ON
*                              CANCELLATION (CASCADE-TO-WAITING-
*                              LIST / PROMOTE-WAITING-LIST-ENTRY).
*    09/03/1998  CLV  REQ-306  Y2K REVIEW - APPT-DATE AND WAIT-
*                              REQUESTED-DATE ARE ALREADY FULL
*                              CCYYMMDD, NO CHANGE REQUIRED.
*    04/11/2001  DPK  REQ-344  DROPPED THE OLD LOOK-UP-BY-NUMBER
*                              AND PRINT SUBMENU OPTIONS AT THE
*                              SAME TIME THE PRINTER WAS RETIRED.
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-370.
OBJECT-COMPUTER. IBM-370.
SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
   FILE-CONTROL.

      COPY "SLAPPT.CBL".
      COPY "SLUSER.CBL".
      COPY "SLBARB.CBL".
      COPY "SLSERV.CBL".
      COPY "SLWAIT.CBL".
      COPY "SLCNTL.CBL".
      COPY "SLBHRS.CBL".

DATA DIVISION.
   FILE SECTION.

      COPY "FDAPPT.CBL".
      COPY "FDUSER.CBL".
      COPY "FDBARB.CBL".
      COPY "FDSERV.CBL".
      COPY "FDWAIT.CBL".
      COPY "FDCNTL.CBL".
      COPY "FDBHRS.CBL".

   WORKING-STORAGE SECTION.

      COPY "WSBHRS.CBL".
      COPY "WSDOW.CBL".
      COPY "WSSLOT.CBL".
      COPY "WSCREATE.CBL".
      COPY "wsdate.cbl".

     01 W-APPT-MENU-OPTION             PIC 9.
         88 VALID-APPT-MENU-OPTION    VALUE 0 THROUGH 3.

     01 W-FOUND-USER-RECORD            PIC X.
        88 FOUND-USER-RECORD          VALUE "Y".

     01 W-FOUND-BARBER-RECORD          PIC X.
        88 FOUND-BARBER-RECORD        VALUE "Y".

     01 W-FOUND-SERVICE-RECORD         PIC X.
        88 FOUND-SERVICE-RECORD       VALUE "Y".

     01 W-FOUND-APPT-RECORD            PIC X.
        88 FOUND-APPT-RECORD          VALUE "Y".

     01 ENTRY-APPT-ID                  PIC 9(09).
     01 ENTRY-CUSTOMER-ID              PIC 9(09).
     01 ENTRY-BARBER-ID                PIC 9(09).
     01 ENTRY-SERVICE-ID               PIC 9(09).
     01 ENTRY-START-TIME               PIC 9(04).

     01 W-VALID-ANSWER                 PIC X.
        88 VALID-ANSWER                VALUE "Y", "N".
        88 QUIT-IS-CONFIRMED           VALUE "Y".

     01 W-AM-REJECT-REASON             PIC X(40).

     01 W-SAVED-APPT-BARBER-ID         PIC 9(09).
     01 W-SAVED-APPT-SERVICE-ID        PIC 9(09).
     01 W-SAVED-APPT-DATE              PIC 9(08).
     01 W-SAVED-APPT-START-TIME        PIC 9(04).
     01 W-SAVED-APPT-CUSTOMER-ID       PIC 9(09).

     01 W-WAIT-ENTRY-FOUND             PIC X.
        88 WAIT-ENTRY-FOUND           VALUE "Y".

     01 W-WAIT-ENTRY-VALID             PIC X.
        88 WAIT-ENTRY-VALID            VALUE "Y".

     77 MSG-CONFIRMATION                PIC X(45).
     77 DUMMY                           PIC X.
*----------------------------------------------------------------

PROCEDURE DIVISION.

   OPEN I-O APPOINTMENTS-FILE.
   OPEN I-O USERS-FILE.
   OPEN I-O BARBERS-FILE.
   OPEN I-O SERVICES-FILE.
   OPEN I-O WAITING-LIST-FILE.
   OPEN I-O CONTROL-FILE.

   PERFORM LOAD-BUSINESS-HOURS-TABLE.

   PERFORM GET-MENU-OPTION
   PERFORM GET-MENU-OPTION UNTIL
                               W-APPT-MENU-OPTION EQUAL ZERO
                            OR VALID-APPT-MENU-OPTION.

   PERFORM DO-OPTIONS UNTIL W-APPT-MENU-OPTION EQUAL ZERO.

   CLOSE CONTROL-FILE.
   CLOSE WAITING-LIST-FILE.
   CLOSE SERVICES-FILE.
   CLOSE BARBERS-FILE.
   CLOSE USERS-FILE.
   CLOSE APPOINTMENTS-FILE.

   EXIT PROGRAM.

   STOP RUN.
*----------------------------------------------------------------

GET-MENU-OPTION.

         PERFORM CLEAR-SCREEN.
         DISPLAY "          APPOINTMENT MAINTENANCE PROGRAM".
         DISPLAY " ".
         DISPLAY "          ----------------------------------".
         DISPLAY "          | 1 - ADD APPOINTMENT           |".
         DISPLAY "          | 2 - CHANGE APPOINTMENT        |".
         DISPLAY "          | 3 - CANCEL APPOINTMENT        |".
         DISPLAY "          | 0 - EXIT                      |".
         DISPLAY "          ----------------------------------".
         DISPLAY " ".
         DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
         PERFORM JUMP-LINE 13 TIMES.
         ACCEPT W-APPT-MENU-OPTION.

        IF W-APPT-MENU-OPTION EQUAL ZERO
           DISPLAY "PROGRAM TERMINATED !"
        ELSE
           IF NOT VALID-APPT-MENU-OPTION
              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
              ACCEPT DUMMY.
*----------------------------------------------------------------

DO-OPTIONS.

   PERFORM CLEAR-SCREEN.

   IF W-APPT-MENU-OPTION = 1
      PERFORM ADD-MODULE.

   IF W-APPT-MENU-OPTION = 2
      PERFORM CHANGE-MODULE.

   IF W-APPT-MENU-OPTION = 3
      PERFORM CANCEL-MODULE.

   PERFORM GET-MENU-OPTION.
   PERFORM GET-MENU-OPTION UNTIL
                               W-APPT-MENU-OPTION EQUAL ZERO
                            OR VALID-APPT-MENU-OPTION.
*----------------------------------------------------------------
*    BATCH FLOW 1 - CREATE APPOINTMENT.  THE SHARED CREATE LOGIC
*    (CUSTOMER/BARBER/SERVICE LOOK-UP, SLOT CHECK, ID ASSIGNMENT
*    AND WRITE) LIVES IN ADD-NEW-APPOINTMENT.CBL SO THE CASCADE
*    BELOW CAN REUSE IT.
*----------------------------------------------------------------

ADD-MODULE.

   DISPLAY "1) CUSTOMER (USER) ID.....: ".
   ACCEPT CA-CUSTOMER-ID.
   DISPLAY "2) BARBER ID..............: ".
   ACCEPT CA-BARBER-ID.
   DISPLAY "3) SERVICE ID.............: ".
   ACCEPT CA-SERVICE-ID.

   MOVE "4) APPOINTMENT DATE (MM-DD-YYYY)" TO GDTV-DATE-HEADING.
   MOVE 1989 TO GDTV-FIRST-YEAR-VALID.
   MOVE 2099 TO GDTV-LAST-YEAR-VALID.
   MOVE "N"  TO GDTV-ACCEPT-EMPTY-DATE.
   PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
   MOVE GDTV-DATE TO CA-DATE.

   DISPLAY "5) START TIME (HHMM)......: ".
   ACCEPT CA-START-TIME.

   PERFORM CREATE-NEW-APPOINTMENT.

   IF CA-SUCCESS
      DISPLAY "APPOINTMENT " CA-NEW-APPT-ID " WAS CREATED !"
   ELSE
      DISPLAY "*** " CA-REJECT-REASON " ***".

   DISPLAY "<ENTER> TO CONTINUE".
   ACCEPT DUMMY.
*----------------------------------------------------------------
*    BATCH FLOW 2 - UPDATE APPOINTMENT.  THE NEW BARBER/SERVICE/
*    DATE/START-TIME ARE CHECKED FOR AVAILABILITY BEFORE ANY OF
*    THE FOUR FIELDS ARE OVERWRITTEN; CUSTOMER-ID AND STATUS ARE
*    NEVER TOUCHED HERE.
*----------------------------------------------------------------

CHANGE-MODULE.

   DISPLAY "APPOINTMENT ID TO CHANGE..: ".
   ACCEPT ENTRY-APPT-ID.

   MOVE ENTRY-APPT-ID TO APPT-ID.
   MOVE "Y" TO W-FOUND-APPT-RECORD.
   READ APPOINTMENTS-FILE RECORD
       INVALID KEY
          MOVE "N" TO W-FOUND-APPT-RECORD.

   IF NOT FOUND-APPT-RECORD
      DISPLAY "*** APPOINTMENT NOT FOUND ***"
      DISPLAY "<ENTER> TO CONTINUE"
      ACCEPT DUMMY
      GO TO CHANGE-MODULE-EXIT.

   DISPLAY "1) NEW BARBER ID..........: ".
   ACCEPT ENTRY-BARBER-ID.
   DISPLAY "2) NEW SERVICE ID.........: ".
   ACCEPT ENTRY-SERVICE-ID.

   MOVE "3) NEW APPOINTMENT DATE (MM-DD-YYYY)"
                                         TO GDTV-DATE-HEADING.
   MOVE 1989 TO GDTV-FIRST-YEAR-VALID.
   MOVE 2099 TO GDTV-LAST-YEAR-VALID.
   MOVE "N"  TO GDTV-ACCEPT-EMPTY-DATE.
   PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.

   DISPLAY "4) NEW START TIME (HHMM)..: ".
   ACCEPT ENTRY-START-TIME.

   PERFORM VALIDATE-AND-SAVE-THE-CHANGE.

CHANGE-MODULE-EXIT.
   EXIT.
*----------------------------------------------------------------

VALIDATE-AND-SAVE-THE-CHANGE.

   MOVE ENTRY-BARBER-ID  TO BARB-ID.
   MOVE "Y" TO W-FOUND-BARBER-RECORD.
   PERFORM LOOK-FOR-BARBER-RECORD.
   IF NOT FOUND-BARBER-RECORD
      MOVE "BARBER NOT FOUND" TO W-AM-REJECT-REASON
      GO TO VALIDATE-AND-SAVE-THE-CHANGE-EXIT.

   MOVE ENTRY-BARBER-ID   TO SAC-BARBER-ID.
   MOVE ENTRY-SERVICE-ID  TO SAC-SERVICE-ID.
   MOVE GDTV-DATE         TO SAC-DATE.
   MOVE ENTRY-START-TIME  TO SAC-START-TIME.
   PERFORM CHECK-SLOT-AVAILABILITY.

   IF SAC-SERVICE-NOT-FOUND
      MOVE "SERVICE NOT FOUND" TO W-AM-REJECT-REASON
      GO TO VALIDATE-AND-SAVE-THE-CHANGE-EXIT.

   IF NOT SAC-AVAILABLE
      MOVE "REQUESTED SLOT IS NOT AVAILABLE" TO W-AM-REJECT-REASON
      GO TO VALIDATE-AND-SAVE-THE-CHANGE-EXIT.

   MOVE ENTRY-BARBER-ID  TO APPT-BARBER-ID.
   MOVE ENTRY-SERVICE-ID TO APPT-SERVICE-ID.
   MOVE GDTV-DATE        TO APPT-DATE.
   MOVE ENTRY-START-TIME TO APPT-START-TIME.

   REWRITE APPOINTMENT-RECORD
       INVALID KEY
          MOVE "ERROR REWRITING APPOINTMENT RECORD"
                                         TO W-AM-REJECT-REASON
          GO TO VALIDATE-AND-SAVE-THE-CHANGE-EXIT.

   DISPLAY "THE APPOINTMENT WAS UPDATED ! <ENTER> TO CONTINUE".
   ACCEPT DUMMY.
   GO TO VALIDATE-AND-SAVE-THE-CHANGE-EXIT.

VALIDATE-AND-SAVE-THE-CHANGE-EXIT.
   IF W-AM-REJECT-REASON NOT EQUAL SPACES
      DISPLAY "*** " W-AM-REJECT-REASON " ***"
      DISPLAY "<ENTER> TO CONTINUE"
      ACCEPT DUMMY
      MOVE SPACES TO W-AM-REJECT-REASON.
*----------------------------------------------------------------
*    BATCH FLOW 3 - CANCEL APPOINTMENT, THEN CASCADE TO THE
*    WAITING LIST.  THE CASCADE NEVER ROLLS BACK THE CANCELLATION
*    THAT WAS ALREADY COMMITTED IN CANCEL-MODULE.
*----------------------------------------------------------------

CANCEL-MODULE.

   DISPLAY "APPOINTMENT ID TO CANCEL..: ".
   ACCEPT ENTRY-APPT-ID.

   MOVE ENTRY-APPT-ID TO APPT-ID.
   MOVE "Y" TO W-FOUND-APPT-RECORD.
   READ APPOINTMENTS-FILE RECORD
       INVALID KEY
          MOVE "N" TO W-FOUND-APPT-RECORD.

   IF NOT FOUND-APPT-RECORD
      DISPLAY "*** APPOINTMENT NOT FOUND ***"
      DISPLAY "<ENTER> TO CONTINUE"
      ACCEPT DUMMY
      GO TO CANCEL-MODULE-EXIT.

   MOVE APPT-BARBER-ID   TO W-SAVED-APPT-BARBER-ID.
   MOVE APPT-SERVICE-ID  TO W-SAVED-APPT-SERVICE-ID.
   MOVE APPT-DATE        TO W-SAVED-APPT-DATE.
   MOVE APPT-START-TIME  TO W-SAVED-APPT-START-TIME.
   MOVE APPT-CUSTOMER-ID TO W-SAVED-APPT-CUSTOMER-ID.

   MOVE "ANNULLATO" TO APPT-STATUS.
   REWRITE APPOINTMENT-RECORD
       INVALID KEY
          DISPLAY "*** ERROR CANCELLING APPOINTMENT ***"
          DISPLAY "<ENTER> TO CONTINUE"
          ACCEPT DUMMY
          GO TO CANCEL-MODULE-EXIT.

   DISPLAY "THE APPOINTMENT WAS CANCELLED ! <ENTER> TO CONTINUE".
   ACCEPT DUMMY.

   PERFORM CASCADE-TO-WAITING-LIST.

CANCEL-MODULE-EXIT.
   EXIT.
*----------------------------------------------------------------
*    THE ALTERNATE KEY ORDERS ENTRIES BY BARBER/SERVICE/DATE AND
*    THEN BY ENROLLMENT-DATE, SO A START ON THAT BUCKET FOLLOWED
*    BY READ-NEXT VISITS THE FIRST-COME-FIRST-SERVED CUSTOMER
*    FIRST.  ANY ALREADY-PROMOTED OR EXPIRED ROWS IN THE BUCKET
*    ARE SIMPLY SKIPPED OVER.
*----------------------------------------------------------------

CASCADE-TO-WAITING-LIST.

   MOVE "N" TO W-WAIT-ENTRY-FOUND.
   MOVE "N" TO W-WAIT-ENTRY-VALID.
   MOVE W-SAVED-APPT-BARBER-ID  TO WB-BARBER-ID.
   MOVE W-SAVED-APPT-SERVICE-ID TO WB-SERVICE-ID.
   MOVE W-SAVED-APPT-DATE       TO WB-REQUESTED-DATE.
   MOVE ZERO                    TO WB-ENROLLMENT-DATE.

   START WAITING-LIST-FILE
       KEY IS GREATER THAN OR EQUAL WAIT-ALT-BUCKET
       INVALID KEY
          MOVE "Y" TO W-WAIT-ENTRY-FOUND
          GO TO CASCADE-TO-WAITING-LIST-EXIT.

   PERFORM FIND-FIFO-WAITING-ENTRY
       UNTIL WAIT-ENTRY-FOUND.

   IF NOT WAIT-ENTRY-VALID
      GO TO CASCADE-TO-WAITING-LIST-EXIT.

   PERFORM PROMOTE-WAITING-LIST-ENTRY.

CASCADE-TO-WAITING-LIST-EXIT.
   EXIT.
*----------------------------------------------------------------

FIND-FIFO-WAITING-ENTRY.

   READ WAITING-LIST-FILE NEXT RECORD
       AT END
          MOVE "Y" TO W-WAIT-ENTRY-FOUND
          GO TO FIND-FIFO-WAITING-ENTRY-EXIT.

   IF WB-BARBER-ID NOT EQUAL W-SAVED-APPT-BARBER-ID
      OR WB-SERVICE-ID NOT EQUAL W-SAVED-APPT-SERVICE-ID
      OR WB-REQUESTED-DATE NOT EQUAL W-SAVED-APPT-DATE
      MOVE "Y" TO W-WAIT-ENTRY-FOUND
      MOVE "N" TO W-WAIT-ENTRY-VALID
      GO TO FIND-FIFO-WAITING-ENTRY-EXIT.

   IF WAIT-WAITING
      MOVE "Y" TO W-WAIT-ENTRY-FOUND
      MOVE "Y" TO W-WAIT-ENTRY-VALID.

FIND-FIFO-WAITING-ENTRY-EXIT.
   EXIT.
*----------------------------------------------------------------

PROMOTE-WAITING-LIST-ENTRY.

   IF NOT WAIT-ENTRY-VALID
      GO TO PROMOTE-WAITING-LIST-ENTRY-EXIT.

   MOVE WAIT-CUSTOMER-ID         TO CA-CUSTOMER-ID.
   MOVE W-SAVED-APPT-BARBER-ID   TO CA-BARBER-ID.
   MOVE W-SAVED-APPT-SERVICE-ID  TO CA-SERVICE-ID.
   MOVE W-SAVED-APPT-DATE        TO CA-DATE.
   MOVE W-SAVED-APPT-START-TIME  TO CA-START-TIME.

   PERFORM CREATE-NEW-APPOINTMENT.

   IF CA-SUCCESS
      MOVE "CONFERMATO" TO WAIT-STATUS
   ELSE
      IF CA-REJECT-REASON EQUAL "REQUESTED SLOT IS NOT AVAILABLE"
         MOVE "SCADUTO" TO WAIT-STATUS
      ELSE
         DISPLAY "*** WAITING-LIST PROMOTION ERROR: "
                 CA-REJECT-REASON
         GO TO PROMOTE-WAITING-LIST-ENTRY-EXIT.

   REWRITE WAITING-LIST-RECORD
       INVALID KEY
          DISPLAY "*** ERROR REWRITING WAITING-LIST RECORD ***".

PROMOTE-WAITING-LIST-ENTRY-EXIT.
   EXIT.
*----------------------------------------------------------------

COPY "ADD-NEW-APPOINTMENT.CBL".
COPY "PL-SLOT-AVAILABILITY-CHECK.CBL".
COPY "PL-DAY-OF-WEEK.CBL".
COPY "PL-LOAD-BUSINESS-HOURS.CBL".
COPY "PL-LOOK-FOR-BARBER-RECORD.CBL".
COPY "PL-LOOK-FOR-USER-RECORD.CBL".
COPY "PL-LOOK-FOR-SERVICE-RECORD.CBL".
COPY "PLGENERAL.CBL".
COPY "PLDATE.CBL".
*----------------------------------------------------------------
