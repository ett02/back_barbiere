IDENTIFICATION DIVISION.
PROGRAM-ID. available-slots-inquiry.
AUTHOR. T M MARLOWE.
INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
DATE-WRITTEN. 07/19/94.
DATE-COMPILED.
SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
*----------------------------------------------------------------
*    AVAILABLE-SLOTS-INQUIRY.COB
*    FOR A GIVEN BARBER, SERVICE AND DATE, GENERATES THE FULL LIST
*    OF CANDIDATE APPOINTMENT SLOTS FOR THE DAY (ONE PER SERVICE-
*    DURATION STEP ACROSS THE BARBER SHOP'S OPEN HOURS) AND SHOWS
*    EACH ONE MARKED AVAILABLE OR NOT.  READ-ONLY - NO RECORD ON
*    ANY FILE IS EVER CHANGED BY THIS PROGRAM.
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    07/19/1994  TMM  REQ-240  ORIGINAL PROGRAM - ADAPTED FROM THE
*                              OLD ONE-KEY VENDOR INQUIRY SCREEN.
*    09/03/1998  CLV  REQ-306  Y2K REVIEW - DATE ENTERED THROUGH
*                              PLDATE.CBL, ALREADY FULL CCYYMMDD.
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-370.
OBJECT-COMPUTER. IBM-370.
SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
   FILE-CONTROL.

      COPY "SLBARB.CBL".
      COPY "SLSERV.CBL".
      COPY "SLAPPT.CBL".
      COPY "SLBHRS.CBL".

DATA DIVISION.
   FILE SECTION.

      COPY "FDBARB.CBL".
      COPY "FDSERV.CBL".
      COPY "FDAPPT.CBL".
      COPY "FDBHRS.CBL".

   WORKING-STORAGE SECTION.

      COPY "WSBHRS.CBL".
      COPY "WSDOW.CBL".
      COPY "WSSLOT.CBL".
      COPY "wsdate.cbl".

     01 W-FOUND-BARBER-RECORD          PIC X.
        88 FOUND-BARBER-RECORD        VALUE "Y".

     01 W-FOUND-SERVICE-RECORD         PIC X.
        88 FOUND-SERVICE-RECORD       VALUE "Y".

     01 ENTRY-BARBER-ID                 PIC 9(09).
     01 ENTRY-SERVICE-ID                PIC 9(09).

     01 W-AS-NO-SLOTS                   PIC X.
        88 AS-NO-SLOTS-AVAILABLE        VALUE "Y".

     01 W-AS-ANY-SLOT-SHOWN             PIC X.
        88 AS-ANY-SLOT-SHOWN            VALUE "Y".

     77 AS-OPEN-TIME                    PIC 9(04) COMP.
     77 AS-CLOSE-TIME                   PIC 9(04) COMP.
     77 AS-CANDIDATE-START              PIC 9(04) COMP.
     77 AS-CANDIDATE-END                PIC 9(04) COMP.
     77 AS-SLOT-NUMBER                  PIC 9(04) COMP.

     01 W-VALID-ANSWER                   PIC X.
        88 VALID-ANSWER                 VALUE "Y", "N".

     77 MSG-CONFIRMATION                 PIC X(45).
     77 DUMMY                            PIC X.
*----------------------------------------------------------------

PROCEDURE DIVISION.

   OPEN INPUT BARBERS-FILE.
   OPEN INPUT SERVICES-FILE.
   OPEN INPUT APPOINTMENTS-FILE.

   PERFORM LOAD-BUSINESS-HOURS-TABLE.

   PERFORM GET-CRITERIA-AND-SHOW-SLOTS.
   PERFORM GET-CRITERIA-AND-SHOW-SLOTS
       UNTIL ENTRY-BARBER-ID EQUAL ZERO.

   CLOSE APPOINTMENTS-FILE.
   CLOSE SERVICES-FILE.
   CLOSE BARBERS-FILE.

   EXIT PROGRAM.

   STOP RUN.
*----------------------------------------------------------------

GET-CRITERIA-AND-SHOW-SLOTS.

   PERFORM CLEAR-SCREEN.
   DISPLAY "          AVAILABLE-SLOTS INQUIRY PROGRAM".
   DISPLAY " ".
   DISPLAY "BARBER ID, 0 TO QUIT......: ".
   ACCEPT ENTRY-BARBER-ID.

   IF ENTRY-BARBER-ID EQUAL ZERO
      DISPLAY "PROGRAM TERMINATED !"
      GO TO GET-CRITERIA-AND-SHOW-SLOTS-EXIT.

   MOVE ENTRY-BARBER-ID TO BARB-ID.
   MOVE "Y" TO W-FOUND-BARBER-RECORD.
   READ BARBERS-FILE RECORD
       INVALID KEY
          MOVE "N" TO W-FOUND-BARBER-RECORD.

   IF NOT FOUND-BARBER-RECORD
      DISPLAY "*** BARBER NOT FOUND ***"
      DISPLAY "<ENTER> TO CONTINUE"
      ACCEPT DUMMY
      GO TO GET-CRITERIA-AND-SHOW-SLOTS-EXIT.

   DISPLAY "SERVICE ID................: ".
   ACCEPT ENTRY-SERVICE-ID.

   MOVE ENTRY-SERVICE-ID TO SERV-ID.
   MOVE "Y" TO W-FOUND-SERVICE-RECORD.
   READ SERVICES-FILE RECORD
       INVALID KEY
          MOVE "N" TO W-FOUND-SERVICE-RECORD.

   IF NOT FOUND-SERVICE-RECORD
      DISPLAY "*** SERVICE NOT FOUND ***"
      DISPLAY "<ENTER> TO CONTINUE"
      ACCEPT DUMMY
      GO TO GET-CRITERIA-AND-SHOW-SLOTS-EXIT.

   MOVE "DATE TO CHECK (MM-DD-YYYY)" TO GDTV-DATE-HEADING.
   MOVE 1989 TO GDTV-FIRST-YEAR-VALID.
   MOVE 2099 TO GDTV-LAST-YEAR-VALID.
   MOVE "N"  TO GDTV-ACCEPT-EMPTY-DATE.
   PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.

   PERFORM BUILD-AND-SHOW-SLOT-LIST.

   DISPLAY "<ENTER> TO CONTINUE".
   ACCEPT DUMMY.

GET-CRITERIA-AND-SHOW-SLOTS-EXIT.
   EXIT.
*----------------------------------------------------------------
*    BATCH FLOW 4 - GENERATE EVERY CANDIDATE SLOT FOR THE DAY AND
*    SHOW EACH ONE MARKED AVAILABLE OR NOT.  A DAY WITH NO OPEN
*    BUSINESS-HOURS ROW, A CLOSED DAY, BAD HOURS, OR A ZERO/
*    NEGATIVE SERVICE DURATION ALL PRODUCE AN EMPTY LIST.
*----------------------------------------------------------------

BUILD-AND-SHOW-SLOT-LIST.

   MOVE "N" TO W-AS-NO-SLOTS.
   MOVE "N" TO W-AS-ANY-SLOT-SHOWN.
   MOVE ZERO TO AS-SLOT-NUMBER.

   IF SERV-DURATION IS LESS THAN OR EQUAL TO ZERO
      MOVE "Y" TO W-AS-NO-SLOTS
      GO TO BUILD-AND-SHOW-SLOT-LIST-EXIT.

   MOVE GDTV-DATE TO DOW-INPUT-CCYYMMDD.
   PERFORM COMPUTE-DAY-OF-WEEK.

   MOVE "N" TO BH-W-ROW-FOUND.
   MOVE ZERO TO BH-W-SUB.
   PERFORM FIND-TODAYS-BUSINESS-HOURS-ROW
       VARYING BH-W-SUB FROM 1 BY 1
       UNTIL BH-W-SUB IS GREATER THAN BH-TABLE-ENTRIES
          OR BH-ROW-FOUND.

   IF NOT BH-ROW-FOUND
      MOVE "Y" TO W-AS-NO-SLOTS
      GO TO BUILD-AND-SHOW-SLOT-LIST-EXIT.

   IF NOT BHT-OPEN-TODAY (BH-W-SUB)
      MOVE "Y" TO W-AS-NO-SLOTS
      GO TO BUILD-AND-SHOW-SLOT-LIST-EXIT.

   MOVE BHT-OPEN-TIME  (BH-W-SUB) TO AS-OPEN-TIME.
   MOVE BHT-CLOSE-TIME (BH-W-SUB) TO AS-CLOSE-TIME.

   IF AS-OPEN-TIME EQUAL ZERO OR AS-CLOSE-TIME EQUAL ZERO
      MOVE "Y" TO W-AS-NO-SLOTS
      GO TO BUILD-AND-SHOW-SLOT-LIST-EXIT.

   IF AS-OPEN-TIME IS NOT LESS THAN AS-CLOSE-TIME
      MOVE "Y" TO W-AS-NO-SLOTS
      GO TO BUILD-AND-SHOW-SLOT-LIST-EXIT.

   DISPLAY " ".
   DISPLAY "SLOT #   START   END     STATUS".

   PERFORM GENERATE-ONE-CANDIDATE-SLOT
       VARYING AS-CANDIDATE-START FROM AS-OPEN-TIME
          BY SERV-DURATION
       UNTIL (AS-CANDIDATE-START + SERV-DURATION)
          IS GREATER THAN AS-CLOSE-TIME.

BUILD-AND-SHOW-SLOT-LIST-EXIT.
   IF AS-NO-SLOTS-AVAILABLE OR NOT AS-ANY-SLOT-SHOWN
      DISPLAY " "
      DISPLAY "NO SLOTS ARE AVAILABLE FOR THAT DATE.".
*----------------------------------------------------------------

FIND-TODAYS-BUSINESS-HOURS-ROW.

   IF BHT-DAY-OF-WEEK (BH-W-SUB) = DOW-RESULT
      MOVE "Y" TO BH-W-ROW-FOUND.
*----------------------------------------------------------------
*    THE CANDIDATE SLOT IS RUN THROUGH THE SAME SHARED CHECK THE
*    CREATE/UPDATE/CASCADE PROGRAMS USE, SO A SLOT MARKED
*    "AVAILABLE" HERE IS GUARANTEED BOOKABLE THROUGH THOSE.
*----------------------------------------------------------------

GENERATE-ONE-CANDIDATE-SLOT.

   COMPUTE AS-CANDIDATE-END = AS-CANDIDATE-START + SERV-DURATION.

   MOVE ENTRY-BARBER-ID  TO SAC-BARBER-ID.
   MOVE ENTRY-SERVICE-ID TO SAC-SERVICE-ID.
   MOVE GDTV-DATE        TO SAC-DATE.
   MOVE AS-CANDIDATE-START TO SAC-START-TIME.
   PERFORM CHECK-SLOT-AVAILABILITY.

   ADD 1 TO AS-SLOT-NUMBER.
   MOVE "Y" TO W-AS-ANY-SLOT-SHOWN.

   IF SAC-AVAILABLE
      DISPLAY AS-SLOT-NUMBER "    " AS-CANDIDATE-START
              "    " AS-CANDIDATE-END "  AVAILABLE"
   ELSE
      DISPLAY AS-SLOT-NUMBER "    " AS-CANDIDATE-START
              "    " AS-CANDIDATE-END "  NOT AVAILABLE".
*----------------------------------------------------------------

COPY "PL-SLOT-AVAILABILITY-CHECK.CBL".
COPY "PL-DAY-OF-WEEK.CBL".
COPY "PL-LOAD-BUSINESS-HOURS.CBL".
COPY "PLGENERAL.CBL".
COPY "PLDATE.CBL".
*----------------------------------------------------------------
