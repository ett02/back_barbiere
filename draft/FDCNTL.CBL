*----------------------------------------------------------------
*    FDCNTL.CBL  -  FILE/RECORD DESCRIPTION - CONTROL FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - HOLDS THE NEXT-
*                              ID COUNTERS THAT MINT THE SURROGATE
*                              KEYS FOR APPOINTMENTS AND WAITING-
*                              LIST ENTRIES (BOTH "SYSTEM GENERATED,
*                              SEQUENTIAL" PER THE RECORD LAYOUTS).
*----------------------------------------------------------------
    FD  CONTROL-FILE
        LABEL RECORDS ARE STANDARD.

    01  CONTROL-RECORD.
        05  CONTROL-KEY             PIC 9(01).
        05  CONTROL-NEXT-APPT-ID    PIC 9(09).
        05  CONTROL-NEXT-WAIT-ID    PIC 9(09).
        05  FILLER                  PIC X(21).
