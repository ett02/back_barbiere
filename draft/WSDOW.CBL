*----------------------------------------------------------------
*    WSDOW.CBL  -  WORKING-STORAGE USED BY PL-DAY-OF-WEEK.CBL
*----------------------------------------------------------------
*    04/02/1990  RJH  REQ-150  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
01  DOW-INPUT-CCYYMMDD                 PIC 9(8).
01  DOW-RESULT                         PIC 9 COMP.

01  DOW-WORK-DATE                      PIC 9(8).
01  FILLER REDEFINES DOW-WORK-DATE.
    05  DOW-W-CCYY                     PIC 9999.
    05  DOW-W-MM                       PIC 99.
    05  DOW-W-DD                       PIC 99.

77  DOW-W-MONTH-ADJ                    PIC S9(4) COMP.
77  DOW-W-YEAR-ADJ                     PIC S9(6) COMP.
77  DOW-W-CENTURY                      PIC S9(4) COMP.
77  DOW-W-YEAR-OF-CENT                 PIC S9(4) COMP.
77  DOW-W-MONTH-TERM                   PIC S9(4) COMP.
77  DOW-W-CENT-TERM                    PIC S9(4) COMP.
77  DOW-W-CENTURY-TERM                 PIC S9(4) COMP.
77  DOW-W-ZELLER-H                     PIC S9(6) COMP.
77  DOW-W-ZELLER-QUO                   PIC S9(6) COMP.
77  DOW-W-ZELLER-REM                   PIC S9(4) COMP.
