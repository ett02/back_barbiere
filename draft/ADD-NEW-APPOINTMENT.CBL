*----------------------------------------------------------------
*    ADD-NEW-APPOINTMENT.CBL
*    SHARED APPOINTMENT-CREATION LOGIC - BATCH FLOW 1.  USED BY
*    THE APPOINTMENT-MAINTENANCE ADD-MODULE AND BY THE CANCEL-
*    LATION CASCADE WHEN A WAITING-LIST CUSTOMER IS PROMOTED.
*----------------------------------------------------------------
*    CALLER MUST HAVE USERS-FILE, BARBERS-FILE, SERVICES-FILE,
*    APPOINTMENTS-FILE AND CONTROL-FILE ALL OPEN I-O, AND MUST
*    HAVE PERFORMED LOAD-BUSINESS-HOURS-TABLE AT STARTUP.
*----------------------------------------------------------------
*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
CREATE-NEW-APPOINTMENT.

    MOVE "Y" TO W-CA-SUCCESS.
    MOVE SPACES TO CA-REJECT-REASON.

    MOVE CA-CUSTOMER-ID TO USR-ID.
    MOVE "Y" TO W-FOUND-USER-RECORD.
    PERFORM LOOK-FOR-USER-RECORD.
    IF NOT FOUND-USER-RECORD
       MOVE "N" TO W-CA-SUCCESS
       MOVE "CUSTOMER NOT FOUND" TO CA-REJECT-REASON
       GO TO CREATE-NEW-APPOINTMENT-EXIT.

    MOVE CA-BARBER-ID TO BARB-ID.
    MOVE "Y" TO W-FOUND-BARBER-RECORD.
    PERFORM LOOK-FOR-BARBER-RECORD.
    IF NOT FOUND-BARBER-RECORD
       MOVE "N" TO W-CA-SUCCESS
       MOVE "BARBER NOT FOUND" TO CA-REJECT-REASON
       GO TO CREATE-NEW-APPOINTMENT-EXIT.

    MOVE CA-BARBER-ID  TO SAC-BARBER-ID.
    MOVE CA-SERVICE-ID TO SAC-SERVICE-ID.
    MOVE CA-DATE       TO SAC-DATE.
    MOVE CA-START-TIME TO SAC-START-TIME.
    PERFORM CHECK-SLOT-AVAILABILITY.

    IF SAC-SERVICE-NOT-FOUND
       MOVE "N" TO W-CA-SUCCESS
       MOVE "SERVICE NOT FOUND" TO CA-REJECT-REASON
       GO TO CREATE-NEW-APPOINTMENT-EXIT.

    IF NOT SAC-AVAILABLE
       MOVE "N" TO W-CA-SUCCESS
       MOVE "REQUESTED SLOT IS NOT AVAILABLE" TO CA-REJECT-REASON
       GO TO CREATE-NEW-APPOINTMENT-EXIT.

    PERFORM GET-NEXT-APPOINTMENT-ID.

    MOVE SPACES TO APPOINTMENT-RECORD.
    MOVE CA-NEW-APPT-ID TO APPT-ID.
    MOVE CA-CUSTOMER-ID TO APPT-CUSTOMER-ID.
    MOVE CA-BARBER-ID   TO APPT-BARBER-ID.
    MOVE CA-SERVICE-ID  TO APPT-SERVICE-ID.
    MOVE CA-DATE        TO APPT-DATE.
    MOVE CA-START-TIME  TO APPT-START-TIME.
    MOVE "CONFERMATO"   TO APPT-STATUS.

    WRITE APPOINTMENT-RECORD
        INVALID KEY
           MOVE "N" TO W-CA-SUCCESS
           MOVE "ERROR WRITING APPOINTMENT RECORD" TO CA-REJECT-REASON.

CREATE-NEW-APPOINTMENT-EXIT.
    EXIT.

GET-NEXT-APPOINTMENT-ID.

    MOVE 1 TO CONTROL-KEY.
    READ CONTROL-FILE RECORD
        INVALID KEY
           MOVE ZERO TO CONTROL-NEXT-APPT-ID
                        CONTROL-NEXT-WAIT-ID.

    ADD 1 TO CONTROL-NEXT-APPT-ID.
    MOVE CONTROL-NEXT-APPT-ID TO CA-NEW-APPT-ID.

    REWRITE CONTROL-RECORD
        INVALID KEY
           WRITE CONTROL-RECORD
               INVALID KEY
                  MOVE "N" TO W-CA-SUCCESS
                  MOVE "ERROR UPDATING CONTROL RECORD" TO CA-REJECT-REASON.
