*----------------------------------------------------------------
*    PL-LOOK-FOR-BARBER-RECORD.CBL
*    SHARED EXISTENCE CHECK AGAINST THE BARBERS FILE
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
LOOK-FOR-BARBER-RECORD.

    READ BARBERS-FILE RECORD
        INVALID KEY
           MOVE "N" TO W-FOUND-BARBER-RECORD.
