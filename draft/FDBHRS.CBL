*----------------------------------------------------------------
*    FDBHRS.CBL  -  FILE/RECORD DESCRIPTION - BUSINESS-HOURS FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 40-BYTE RECORD.
*    07/19/1994  TMM  REQ-240  OPEN-TIME/CLOSE-TIME ARE MEANINGFUL
*                              ONLY WHEN BHRS-IS-OPEN IS "Y" - SEE
*                              BUSINESS-HOURS-MAINTENANCE PROGRAM.
*----------------------------------------------------------------
    FD  BUSINESS-HOURS-FILE
        LABEL RECORDS ARE STANDARD.

    01  BUSINESS-HOURS-RECORD.
        05  BHRS-DAY-OF-WEEK        PIC 9(01).
            88  BHRS-SUNDAY             VALUE 0.
            88  BHRS-SATURDAY           VALUE 6.
        05  BHRS-IS-OPEN            PIC X(01).
            88  BHRS-OPEN-TODAY         VALUE "Y".
            88  BHRS-CLOSED-TODAY       VALUE "N".
        05  BHRS-OPEN-TIME          PIC 9(04).
        05  BHRS-CLOSE-TIME         PIC 9(04).
        05  FILLER                  PIC X(30).
