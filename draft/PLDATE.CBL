*----------------------------------------------------------------
*    PLDATE.CBL  -  SHARED DATE-ENTRY VALIDATION PARAGRAPH
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    ORIGINALLY WRITTEN FOR THE ACCOUNTS-PAYABLE SUITE; CARRIED
*    FORWARD FOR THE SCHEDULING SYSTEM - GENERIC DATE VALIDATION,
*    NOT TIED TO EITHER APPLICATION'S RECORD LAYOUTS.
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*    09/03/1998  CLV  REQ-306  Y2K - GDTV-DATE-CCYY IS A 4-DIGIT
*                              FIELD, NO WINDOWING PERFORMED HERE.
*----------------------------------------------------------------
GET-VALI-DATE-RETURN-GDTV-DATE.

    MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
    PERFORM ACCEPT-ONE-DATE.
    PERFORM ACCEPT-ONE-DATE UNTIL GDTV-VALID-DATE-INFORMED.

ACCEPT-ONE-DATE.

    DISPLAY GDTV-DATE-HEADING.
    DISPLAY "ENTER DATE AS MMDDCCYY, OR ALL ZEROS FOR NONE : ".
    ACCEPT GDTV-DATE-MM-DD-CCYY.

    IF GDTV-DATE-MM-DD-CCYY NOT EQUAL ZEROS
       PERFORM VALIDATE-ONE-DATE
       GO TO ACCEPT-ONE-DATE-EXIT.

    IF GDTV-ACCEPT-EMPTY-DATE = "Y"
       MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED
       MOVE ZEROS TO GDTV-DATE
       GO TO ACCEPT-ONE-DATE-EXIT.

    DISPLAY "A DATE IS REQUIRED HERE - TRY AGAIN".

ACCEPT-ONE-DATE-EXIT.
    EXIT.

VALIDATE-ONE-DATE.

    MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED.

    IF NOT GDTV-MONTH-VALID
       DISPLAY "MONTH MUST BE 01 THROUGH 12 - TRY AGAIN"
       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED
       GO TO VALIDATE-ONE-DATE-EXIT.

    IF GDTV-DATE-CCYY IS LESS THAN GDTV-FIRST-YEAR-VALID
       DISPLAY "YEAR IS OUTSIDE THE ALLOWED RANGE - TRY AGAIN"
       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED
       GO TO VALIDATE-ONE-DATE-EXIT.

    IF GDTV-DATE-CCYY IS GREATER THAN GDTV-LAST-YEAR-VALID
       DISPLAY "YEAR IS OUTSIDE THE ALLOWED RANGE - TRY AGAIN"
       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED
       GO TO VALIDATE-ONE-DATE-EXIT.

    PERFORM DETERMINE-LEAP-YEAR.
    PERFORM VALIDATE-DAY-OF-MONTH.

    IF GDTV-VALID-DATE-INFORMED
       MOVE GDTV-DATE-CCYY TO GDTV-DATE-OUT-CCYY
       MOVE GDTV-DATE-MM   TO GDTV-DATE-OUT-MM
       MOVE GDTV-DATE-DD   TO GDTV-DATE-OUT-DD.

VALIDATE-ONE-DATE-EXIT.
    EXIT.

DETERMINE-LEAP-YEAR.

    DIVIDE GDTV-DATE-CCYY BY 4 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
        REMAINDER GDTV-LEAP-YEAR-REMAINDER.
    MOVE "N" TO W-GDTV-YEAR-IS-LEAP.
    IF GDTV-LEAP-YEAR-REMAINDER = ZERO
       MOVE "Y" TO W-GDTV-YEAR-IS-LEAP.

VALIDATE-DAY-OF-MONTH.

    IF NOT GDTV-DAY-VALID
       DISPLAY "DAY MUST BE 01 THROUGH 31 - TRY AGAIN"
       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED
       GO TO VALIDATE-DAY-OF-MONTH-EXIT.

    IF GDTV-DATE-MM NOT EQUAL 04 AND NOT EQUAL 06
           AND NOT EQUAL 09 AND NOT EQUAL 11
       GO TO VALIDATE-DAY-FEBRUARY.

    IF GDTV-DATE-DD IS GREATER THAN 30
       DISPLAY "THAT MONTH HAS ONLY 30 DAYS - TRY AGAIN"
       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
    GO TO VALIDATE-DAY-OF-MONTH-EXIT.

VALIDATE-DAY-FEBRUARY.

    IF GDTV-DATE-MM NOT EQUAL 02
       GO TO VALIDATE-DAY-OF-MONTH-EXIT.

    IF GDTV-YEAR-IS-LEAP AND GDTV-DATE-DD IS GREATER THAN 29
       DISPLAY "FEBRUARY HAS ONLY 29 DAYS THIS YEAR"
       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED
       GO TO VALIDATE-DAY-OF-MONTH-EXIT.

    IF NOT GDTV-YEAR-IS-LEAP AND GDTV-DATE-DD IS GREATER THAN 28
       DISPLAY "FEBRUARY HAS ONLY 28 DAYS THIS YEAR"
       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.

VALIDATE-DAY-OF-MONTH-EXIT.
    EXIT.
