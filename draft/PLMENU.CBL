*----------------------------------------------------------------
*    PLMENU.CBL  -  SCREEN-CLEARING PARAGRAPHS FOR THE TOP MENU
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
CLEAR-SCREEN.

    DISPLAY SPACES.
    MOVE SPACES TO DUMMY.

JUMP-LINE.

    DISPLAY " ".
