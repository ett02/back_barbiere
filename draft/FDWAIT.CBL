*----------------------------------------------------------------
*    FDWAIT.CBL  -  FILE/RECORD DESCRIPTION - WAITING-LIST FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 100-BYTE RECORD.
*    07/19/1994  TMM  REQ-240  ADDED WAIT-ALT-BUCKET REDEFINE - THE
*                              KEY IS BARBER/SERVICE/DATE FOLLOWED
*                              BY ENROLLMENT-DATE SO A START/READ
*                              NEXT OVER THE ALTERNATE KEY VISITS
*                              ONE BARBER/SERVICE/DATE BUCKET IN
*                              FIFO (EARLIEST ENROLLMENT-DATE) ORDER.
*----------------------------------------------------------------
    FD  WAITING-LIST-FILE
        LABEL RECORDS ARE STANDARD.

    01  WAITING-LIST-RECORD.
        05  WAIT-ID                 PIC 9(09).
        05  WAIT-CUSTOMER-ID        PIC 9(09).
        05  WAIT-BARBER-ID          PIC 9(09).
        05  WAIT-SERVICE-ID         PIC 9(09).
        05  WAIT-REQUESTED-DATE     PIC 9(08).
        05  WAIT-ENROLLMENT-DATE    PIC 9(08).
        05  WAIT-STATUS             PIC X(10).
            88  WAIT-WAITING            VALUE "IN_ATTESA ".
            88  WAIT-PROMOTED           VALUE "CONFERMATO".
            88  WAIT-EXPIRED            VALUE "SCADUTO   ".
        05  FILLER                  PIC X(38).

    01  WAIT-ALT-BUCKET REDEFINES WAITING-LIST-RECORD.
        05  FILLER                  PIC X(18).
        05  WB-BARBER-ID            PIC 9(09).
        05  WB-SERVICE-ID           PIC 9(09).
        05  WB-REQUESTED-DATE       PIC 9(08).
        05  WB-ENROLLMENT-DATE      PIC 9(08).
        05  FILLER                  PIC X(48).
