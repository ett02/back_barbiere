IDENTIFICATION DIVISION.
PROGRAM-ID. business-hours-maintenance.
AUTHOR. T M MARLOWE.
INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
DATE-WRITTEN. 07/19/94.
DATE-COMPILED.
SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
*----------------------------------------------------------------
*    BUSINESS-HOURS-MAINTENANCE.COB
*    DISPLAYS AND CHANGES THE SHOP'S WEEKLY OPEN/CLOSE SCHEDULE.
*    THE FILE IS ONLY SEVEN RECORDS LONG (ONE PER DAY OF THE
*    WEEK), SO THE WHOLE THING IS RELOADED, CHANGED IN MEMORY,
*    AND REWRITTEN EVERY TIME THIS PROGRAM RUNS.
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    07/19/1994  TMM  REQ-240  ORIGINAL PROGRAM - ADAPTED FROM THE
*                              OLD STATE-CODE-MAINTENANCE SCREEN.
*    11/02/1995  TMM  REQ-259  ADDED THE DEFAULT-SCHEDULE SEEDING
*                              RULE SO A BRAND-NEW SHOP FILE COMES
*                              UP WITH SENSIBLE HOURS.
*    03/14/1996  TMM  REQ-281  OPEN-TIME/CLOSE-TIME ARE CLEARED
*                              TO ZERO WHENEVER A DAY IS CLOSED.
*    09/03/1998  CLV  REQ-306  Y2K REVIEW OF THIS PROGRAM - HOURS
*                              ARE HHMM, NOT DATES, NO CHANGE.
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-370.
OBJECT-COMPUTER. IBM-370.
SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
   FILE-CONTROL.

      COPY "SLBHRS.CBL".

DATA DIVISION.
   FILE SECTION.

      COPY "FDBHRS.CBL".

   WORKING-STORAGE SECTION.

      COPY "WSBHRS.CBL".

     01 W-BHM-MENU-OPTION              PIC 9.
         88 VALID-BHM-MENU-OPTION     VALUE 0 THROUGH 2.

     01 ENTRY-DAY-OF-WEEK              PIC 9.
         88 VALID-DAY-OF-WEEK         VALUE 0 THROUGH 6.
         88 ENTRY-WANTS-MENU          VALUE 9.

     01 ENTRY-IS-OPEN                  PIC X.
        88 ENTRY-OPEN-TODAY           VALUE "Y".
        88 ENTRY-VALID-OPEN-FLAG      VALUE "Y", "N".

     01 ENTRY-OPEN-TIME                PIC 9(04).
     01 ENTRY-CLOSE-TIME               PIC 9(04).

     01 W-BHM-REJECT-REASON            PIC X(50).
     01 W-BHM-VALID-ENTRY              PIC X.
        88 BHM-ENTRY-IS-VALID         VALUE "Y".

     01 BH-W-OUTER-SUB                 PIC 9 COMP.
     01 BH-W-INNER-SUB                 PIC 9 COMP.
     01 BH-W-WRITE-SUB                 PIC 9 COMP.
     01 BH-W-NEXT-SUB                  PIC 9 COMP.
     01 BH-W-ORIGINAL-ENTRIES          PIC 9 COMP.
     01 BH-W-SWAP-ROW.
        05 SWAP-DAY-OF-WEEK            PIC 9.
        05 SWAP-IS-OPEN                PIC X.
        05 SWAP-OPEN-TIME              PIC 9(04).
        05 SWAP-CLOSE-TIME             PIC 9(04).

     77 MSG-CONFIRMATION               PIC X(45).
     77 DUMMY                          PIC X.
*----------------------------------------------------------------

PROCEDURE DIVISION.

   PERFORM GET-MENU-OPTION
   PERFORM GET-MENU-OPTION UNTIL
                               W-BHM-MENU-OPTION EQUAL ZERO
                            OR VALID-BHM-MENU-OPTION.

   PERFORM DO-OPTIONS UNTIL W-BHM-MENU-OPTION EQUAL ZERO.

   EXIT PROGRAM.

   STOP RUN.
*----------------------------------------------------------------

GET-MENU-OPTION.

         PERFORM CLEAR-SCREEN.
         DISPLAY "          BUSINESS-HOURS MAINTENANCE PROGRAM".
         DISPLAY " ".
         DISPLAY "          ----------------------------------".
         DISPLAY "          | 1 - DISPLAY WEEKLY SCHEDULE   |".
         DISPLAY "          | 2 - CHANGE A DAY'S HOURS      |".
         DISPLAY "          | 0 - EXIT                      |".
         DISPLAY "          ----------------------------------".
         DISPLAY " ".
         DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
         PERFORM JUMP-LINE 13 TIMES.
         ACCEPT W-BHM-MENU-OPTION.

        IF W-BHM-MENU-OPTION EQUAL ZERO
           DISPLAY "PROGRAM TERMINATED !"
        ELSE
           IF NOT VALID-BHM-MENU-OPTION
              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
              ACCEPT DUMMY.
*----------------------------------------------------------------

DO-OPTIONS.

   PERFORM LOAD-AND-NORMALIZE-BUSINESS-HOURS.

   IF W-BHM-MENU-OPTION = 1
      PERFORM DISPLAY-WEEKLY-SCHEDULE
      DISPLAY "<ENTER> TO RETURN"
      ACCEPT DUMMY
   ELSE
      PERFORM CHANGE-MODULE.

   PERFORM GET-MENU-OPTION.
   PERFORM GET-MENU-OPTION UNTIL
                               W-BHM-MENU-OPTION EQUAL ZERO
                            OR VALID-BHM-MENU-OPTION.
*----------------------------------------------------------------
*    BATCH FLOW 6 - LOAD, DE-DUPLICATE, AND DEFAULT-SEED THE
*    WEEKLY SCHEDULE.  THE FIRST ROW SEEN FOR A GIVEN DAY WINS;
*    ANY LATER ROW FOR A DAY ALREADY HELD IS DROPPED ON REWRITE.
*----------------------------------------------------------------

LOAD-AND-NORMALIZE-BUSINESS-HOURS.

   PERFORM LOAD-BUSINESS-HOURS-TABLE.
   PERFORM DE-DUPLICATE-BUSINESS-HOURS-TABLE.

   IF BH-TABLE-ENTRIES EQUAL ZERO
      PERFORM SEED-DEFAULT-SCHEDULE.

   PERFORM SORT-BUSINESS-HOURS-TABLE.
   PERFORM REWRITE-BUSINESS-HOURS-FILE.
*----------------------------------------------------------------

*    THE TABLE IS COMPACTED IN PLACE: THE WRITE SUBSCRIPT NEVER
*    RUNS AHEAD OF THE READ SUBSCRIPT, SO SHIFTING A ROW DOWN
*    NEVER OVERWRITES A ROW STILL WAITING TO BE READ.
*----------------------------------------------------------------

DE-DUPLICATE-BUSINESS-HOURS-TABLE.

   MOVE BH-TABLE-ENTRIES TO BH-W-ORIGINAL-ENTRIES.
   MOVE ZERO TO BH-W-WRITE-SUB.
   MOVE ZERO TO BH-W-OUTER-SUB.
   PERFORM COMPACT-ONE-ROW
       VARYING BH-W-OUTER-SUB FROM 1 BY 1
       UNTIL BH-W-OUTER-SUB > BH-W-ORIGINAL-ENTRIES.
   MOVE BH-W-WRITE-SUB TO BH-TABLE-ENTRIES.
*----------------------------------------------------------------

COMPACT-ONE-ROW.

   MOVE "N" TO BH-W-ROW-FOUND.
   MOVE ZERO TO BH-W-INNER-SUB.
   PERFORM COMPARE-TO-COMPACTED-ROW
       VARYING BH-W-INNER-SUB FROM 1 BY 1
       UNTIL BH-W-INNER-SUB > BH-W-WRITE-SUB
          OR BH-ROW-FOUND.

   IF NOT BH-ROW-FOUND
      MOVE BH-TABLE (BH-W-OUTER-SUB) TO BH-W-SWAP-ROW
      ADD 1 TO BH-W-WRITE-SUB
      MOVE SWAP-DAY-OF-WEEK  TO BHT-DAY-OF-WEEK (BH-W-WRITE-SUB)
      MOVE SWAP-IS-OPEN      TO BHT-IS-OPEN (BH-W-WRITE-SUB)
      MOVE SWAP-OPEN-TIME    TO BHT-OPEN-TIME (BH-W-WRITE-SUB)
      MOVE SWAP-CLOSE-TIME   TO BHT-CLOSE-TIME (BH-W-WRITE-SUB).
*----------------------------------------------------------------

COMPARE-TO-COMPACTED-ROW.

   IF BHT-DAY-OF-WEEK (BH-W-INNER-SUB) EQUAL
      BHT-DAY-OF-WEEK (BH-W-OUTER-SUB)
      MOVE "Y" TO BH-W-ROW-FOUND.
*----------------------------------------------------------------

SEED-DEFAULT-SCHEDULE.

   MOVE 7 TO BH-TABLE-ENTRIES.
   MOVE 0 TO BHT-DAY-OF-WEEK (1).
   MOVE "N" TO BHT-IS-OPEN (1).
   MOVE ZERO TO BHT-OPEN-TIME (1) BHT-CLOSE-TIME (1).

   MOVE 1 TO BH-W-OUTER-SUB.
   PERFORM SEED-ONE-WEEKDAY
       VARYING BH-W-OUTER-SUB FROM 2 BY 1
       UNTIL BH-W-OUTER-SUB > 7.
*----------------------------------------------------------------

SEED-ONE-WEEKDAY.

   COMPUTE BHT-DAY-OF-WEEK (BH-W-OUTER-SUB) = BH-W-OUTER-SUB - 1.
   MOVE "Y"    TO BHT-IS-OPEN (BH-W-OUTER-SUB).
   MOVE 0900   TO BHT-OPEN-TIME (BH-W-OUTER-SUB).
   MOVE 1900   TO BHT-CLOSE-TIME (BH-W-OUTER-SUB).
*----------------------------------------------------------------
*    A SMALL TABLE BUBBLE-SORT - ONLY SEVEN ROWS, SO NO SORT
*    FILE IS WARRANTED FOR THIS ONE.
*----------------------------------------------------------------

SORT-BUSINESS-HOURS-TABLE.

   MOVE ZERO TO BH-W-OUTER-SUB.
   PERFORM SORT-ONE-PASS
       VARYING BH-W-OUTER-SUB FROM 1 BY 1
       UNTIL BH-W-OUTER-SUB >= BH-TABLE-ENTRIES.
*----------------------------------------------------------------

SORT-ONE-PASS.

   MOVE ZERO TO BH-W-INNER-SUB.
   PERFORM COMPARE-ADJACENT-ROWS
       VARYING BH-W-INNER-SUB FROM 1 BY 1
       UNTIL BH-W-INNER-SUB >= BH-TABLE-ENTRIES.
*----------------------------------------------------------------

COMPARE-ADJACENT-ROWS.

   COMPUTE BH-W-NEXT-SUB = BH-W-INNER-SUB + 1.

   IF BHT-DAY-OF-WEEK (BH-W-INNER-SUB) GREATER THAN
      BHT-DAY-OF-WEEK (BH-W-NEXT-SUB)
      PERFORM SWAP-ADJACENT-ROWS.
*----------------------------------------------------------------

SWAP-ADJACENT-ROWS.

   MOVE BH-TABLE (BH-W-INNER-SUB) TO BH-W-SWAP-ROW.
   MOVE BH-TABLE (BH-W-NEXT-SUB)  TO BH-TABLE (BH-W-INNER-SUB).
   MOVE SWAP-DAY-OF-WEEK TO BHT-DAY-OF-WEEK (BH-W-NEXT-SUB).
   MOVE SWAP-IS-OPEN     TO BHT-IS-OPEN (BH-W-NEXT-SUB).
   MOVE SWAP-OPEN-TIME   TO BHT-OPEN-TIME (BH-W-NEXT-SUB).
   MOVE SWAP-CLOSE-TIME  TO BHT-CLOSE-TIME (BH-W-NEXT-SUB).
*----------------------------------------------------------------

REWRITE-BUSINESS-HOURS-FILE.

   OPEN OUTPUT BUSINESS-HOURS-FILE.
   MOVE ZERO TO BH-W-OUTER-SUB.
   PERFORM WRITE-ONE-BUSINESS-HOURS-ROW
       VARYING BH-W-OUTER-SUB FROM 1 BY 1
       UNTIL BH-W-OUTER-SUB > BH-TABLE-ENTRIES.
   CLOSE BUSINESS-HOURS-FILE.
*----------------------------------------------------------------

WRITE-ONE-BUSINESS-HOURS-ROW.

   MOVE BHT-DAY-OF-WEEK (BH-W-OUTER-SUB) TO BHRS-DAY-OF-WEEK.
   MOVE BHT-IS-OPEN (BH-W-OUTER-SUB)     TO BHRS-IS-OPEN.
   MOVE BHT-OPEN-TIME (BH-W-OUTER-SUB)   TO BHRS-OPEN-TIME.
   MOVE BHT-CLOSE-TIME (BH-W-OUTER-SUB)  TO BHRS-CLOSE-TIME.
   WRITE BUSINESS-HOURS-RECORD.
*----------------------------------------------------------------

DISPLAY-WEEKLY-SCHEDULE.

   PERFORM CLEAR-SCREEN.
   DISPLAY "DAY  OPEN  OPEN-TIME  CLOSE-TIME".
   DISPLAY "---  ----  ---------  ----------".
   MOVE ZERO TO BH-W-OUTER-SUB.
   PERFORM DISPLAY-ONE-SCHEDULE-ROW
       VARYING BH-W-OUTER-SUB FROM 1 BY 1
       UNTIL BH-W-OUTER-SUB > BH-TABLE-ENTRIES.
   PERFORM JUMP-LINE 3 TIMES.
*----------------------------------------------------------------

DISPLAY-ONE-SCHEDULE-ROW.

   DISPLAY BHT-DAY-OF-WEEK (BH-W-OUTER-SUB) "    "
           BHT-IS-OPEN (BH-W-OUTER-SUB)     "     "
           BHT-OPEN-TIME (BH-W-OUTER-SUB)   "       "
           BHT-CLOSE-TIME (BH-W-OUTER-SUB).
*----------------------------------------------------------------
*    BATCH FLOW 7 - CHANGE ONE DAY'S HOURS, VALIDATE IT, FOLD
*    IT INTO THE IN-MEMORY TABLE, THEN REWRITE THE WHOLE FILE.
*----------------------------------------------------------------

CHANGE-MODULE.

   PERFORM DISPLAY-WEEKLY-SCHEDULE.
   PERFORM GET-A-DAY-TO-CHANGE.
   PERFORM GET-A-DAY-TO-CHANGE UNTIL
                               ENTRY-WANTS-MENU
                            OR VALID-DAY-OF-WEEK.

   PERFORM CHANGE-ONE-DAY UNTIL ENTRY-WANTS-MENU.
*----------------------------------------------------------------

GET-A-DAY-TO-CHANGE.

   DISPLAY "DAY OF WEEK TO CHANGE, 0-6, OR 9 TO RETURN".
   ACCEPT ENTRY-DAY-OF-WEEK.

   IF NOT ENTRY-WANTS-MENU
      IF NOT VALID-DAY-OF-WEEK
         DISPLAY "DAY MUST BE 0-6 ! <ENTER> TO CONTINUE"
         ACCEPT DUMMY.
*----------------------------------------------------------------

CHANGE-ONE-DAY.

   PERFORM ASK-IS-OPEN-FOR-THIS-DAY.

   IF ENTRY-OPEN-TODAY
      PERFORM ASK-OPEN-AND-CLOSE-TIME
   ELSE
      MOVE ZERO TO ENTRY-OPEN-TIME ENTRY-CLOSE-TIME.

   PERFORM VALIDATE-BUSINESS-HOUR-ENTRY.

   IF BHM-ENTRY-IS-VALID
      PERFORM SAVE-CHANGES-ON-THE-DAY
   ELSE
      DISPLAY W-BHM-REJECT-REASON
      DISPLAY "<ENTER> TO CONTINUE"
      ACCEPT DUMMY.

   PERFORM DISPLAY-WEEKLY-SCHEDULE.
   PERFORM GET-A-DAY-TO-CHANGE.
   PERFORM GET-A-DAY-TO-CHANGE UNTIL
                               ENTRY-WANTS-MENU
                            OR VALID-DAY-OF-WEEK.
*----------------------------------------------------------------

ASK-IS-OPEN-FOR-THIS-DAY.

   MOVE "Y" TO ENTRY-IS-OPEN.
   PERFORM ASK-IS-OPEN-REPLY
       UNTIL ENTRY-VALID-OPEN-FLAG.
*----------------------------------------------------------------

ASK-IS-OPEN-REPLY.

   DISPLAY "IS THE SHOP OPEN THAT DAY ? <Y/N>".
   ACCEPT ENTRY-IS-OPEN.

   IF NOT ENTRY-VALID-OPEN-FLAG
      DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE"
      ACCEPT DUMMY.
*----------------------------------------------------------------

ASK-OPEN-AND-CLOSE-TIME.

   DISPLAY "INFORM THE OPENING TIME, HHMM : ".
   ACCEPT ENTRY-OPEN-TIME.
   DISPLAY "INFORM THE CLOSING TIME, HHMM : ".
   ACCEPT ENTRY-CLOSE-TIME.
*----------------------------------------------------------------
*    BUSINESS RULE 2 - OPEN DAYS NEED BOTH TIMES, AND OPEN MUST
*    PRECEDE CLOSE.  CLOSED DAYS ARE NOT CHECKED HERE AT ALL.
*----------------------------------------------------------------

VALIDATE-BUSINESS-HOUR-ENTRY.

   MOVE "Y" TO W-BHM-VALID-ENTRY.
   MOVE SPACES TO W-BHM-REJECT-REASON.

   IF NOT ENTRY-OPEN-TODAY
      GO TO VALIDATE-BUSINESS-HOUR-ENTRY-EXIT.

   IF ENTRY-OPEN-TIME EQUAL ZERO OR ENTRY-CLOSE-TIME EQUAL ZERO
      MOVE "N" TO W-BHM-VALID-ENTRY
      MOVE "OPENING AND CLOSING TIMES ARE REQUIRED FOR OPEN DAYS"
                                          TO W-BHM-REJECT-REASON
      GO TO VALIDATE-BUSINESS-HOUR-ENTRY-EXIT.

   IF ENTRY-OPEN-TIME NOT LESS THAN ENTRY-CLOSE-TIME
      MOVE "N" TO W-BHM-VALID-ENTRY
      MOVE "OPENING TIME MUST PRECEDE CLOSING TIME"
                                          TO W-BHM-REJECT-REASON.

VALIDATE-BUSINESS-HOUR-ENTRY-EXIT.
   EXIT.
*----------------------------------------------------------------
*    FOLDS THE VALIDATED ENTRY INTO THE TABLE (FIND-OR-ADD BY
*    DAY OF WEEK), RE-SORTS, AND REWRITES THE WHOLE FILE.
*----------------------------------------------------------------

SAVE-CHANGES-ON-THE-DAY.

   PERFORM FIND-BHM-TABLE-ROW-FOR-DAY.

   IF NOT BH-ROW-FOUND
      ADD 1 TO BH-TABLE-ENTRIES
      MOVE BH-TABLE-ENTRIES TO BH-W-OUTER-SUB.

   MOVE ENTRY-DAY-OF-WEEK TO BHT-DAY-OF-WEEK (BH-W-OUTER-SUB).
   MOVE ENTRY-IS-OPEN     TO BHT-IS-OPEN (BH-W-OUTER-SUB).
   MOVE ENTRY-OPEN-TIME   TO BHT-OPEN-TIME (BH-W-OUTER-SUB).
   MOVE ENTRY-CLOSE-TIME  TO BHT-CLOSE-TIME (BH-W-OUTER-SUB).

   PERFORM SORT-BUSINESS-HOURS-TABLE.
   PERFORM REWRITE-BUSINESS-HOURS-FILE.

   DISPLAY "THE NEW HOURS WERE SAVED ! <ENTER> TO CONTINUE".
   ACCEPT DUMMY.
*----------------------------------------------------------------

FIND-BHM-TABLE-ROW-FOR-DAY.

   MOVE "N" TO BH-W-ROW-FOUND.
   MOVE ZERO TO BH-W-OUTER-SUB.
   PERFORM TEST-ONE-ROW-FOR-THIS-DAY
       VARYING BH-W-OUTER-SUB FROM 1 BY 1
       UNTIL BH-W-OUTER-SUB > BH-TABLE-ENTRIES
          OR BH-ROW-FOUND.
*----------------------------------------------------------------

TEST-ONE-ROW-FOR-THIS-DAY.

   IF BHT-DAY-OF-WEEK (BH-W-OUTER-SUB) EQUAL ENTRY-DAY-OF-WEEK
      MOVE "Y" TO BH-W-ROW-FOUND.
*----------------------------------------------------------------

COPY "PL-LOAD-BUSINESS-HOURS.CBL".
COPY "PLGENERAL.CBL".
*----------------------------------------------------------------
