*----------------------------------------------------------------
*    PL-SLOT-AVAILABILITY-CHECK.CBL
*    BUSINESS RULE 1 - SHARED BY THE CREATE, UPDATE, CANCELLATION
*    CASCADE, AND AVAILABLE-SLOTS-INQUIRY PROGRAMS.
*----------------------------------------------------------------
*    CALLER MUST HAVE ALREADY OPENED SERVICES-FILE AND
*    APPOINTMENTS-FILE I-O/INPUT, AND MUST HAVE ALREADY PERFORMED
*    LOAD-BUSINESS-HOURS-TABLE (WSBHRS.CBL/PL-LOAD-BUSINESS-
*    HOURS.CBL) FOR THE CURRENT WEEK'S HOURS.
*----------------------------------------------------------------
*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.
*    03/14/1996  TMM  REQ-281  OVERLAP TEST NOW USES THE HALF-OPEN
*                              INTERVAL RULE (START < END, END >
*                              START) SO A SLOT THAT ENDS EXACTLY
*                              WHEN ANOTHER BEGINS NO LONGER
*                              FALSELY FLAGS AS A CONFLICT.
*----------------------------------------------------------------
CHECK-SLOT-AVAILABILITY.

    MOVE "Y" TO W-SAC-AVAILABLE.
    MOVE "N" TO W-SAC-SERVICE-NOT-FOUND.

    MOVE SAC-SERVICE-ID TO SERV-ID.
    READ SERVICES-FILE RECORD
        INVALID KEY
           MOVE "Y" TO W-SAC-SERVICE-NOT-FOUND
           MOVE "N" TO W-SAC-AVAILABLE
           GO TO CHECK-SLOT-AVAILABILITY-EXIT.

    COMPUTE SAC-END-TIME = SAC-START-TIME + SERV-DURATION.

    MOVE SAC-DATE TO DOW-INPUT-CCYYMMDD.
    PERFORM COMPUTE-DAY-OF-WEEK.
    MOVE DOW-RESULT TO SAC-W-DOW.

    PERFORM FIND-BUSINESS-HOURS-ROW.
    IF BH-ROW-FOUND
       PERFORM APPLY-BUSINESS-HOURS-RULE.

    IF SAC-AVAILABLE
       PERFORM SCAN-FOR-CONFLICTING-APPOINTMENT.

CHECK-SLOT-AVAILABILITY-EXIT.
    EXIT.

FIND-BUSINESS-HOURS-ROW.

    MOVE "N" TO BH-W-ROW-FOUND.
    MOVE ZERO TO BH-W-SUB.
    PERFORM TEST-ONE-BUSINESS-HOURS-ROW
        VARYING BH-W-SUB FROM 1 BY 1
        UNTIL BH-W-SUB IS GREATER THAN BH-TABLE-ENTRIES
           OR BH-ROW-FOUND.

TEST-ONE-BUSINESS-HOURS-ROW.

    IF BHT-DAY-OF-WEEK (BH-W-SUB) = SAC-W-DOW
       MOVE "Y" TO BH-W-ROW-FOUND.

APPLY-BUSINESS-HOURS-RULE.

    IF NOT BHT-OPEN-TODAY (BH-W-SUB)
       MOVE "N" TO W-SAC-AVAILABLE
       GO TO APPLY-BUSINESS-HOURS-RULE-EXIT.

    IF BHT-OPEN-TIME (BH-W-SUB) NOT EQUAL ZERO
       AND SAC-START-TIME IS LESS THAN BHT-OPEN-TIME (BH-W-SUB)
       MOVE "N" TO W-SAC-AVAILABLE
       GO TO APPLY-BUSINESS-HOURS-RULE-EXIT.

    IF BHT-CLOSE-TIME (BH-W-SUB) NOT EQUAL ZERO
       AND SAC-END-TIME IS GREATER THAN BHT-CLOSE-TIME (BH-W-SUB)
       MOVE "N" TO W-SAC-AVAILABLE.

APPLY-BUSINESS-HOURS-RULE-EXIT.
    EXIT.

SCAN-FOR-CONFLICTING-APPOINTMENT.

    MOVE "N" TO W-SAC-END-OF-SCAN.
    MOVE ZERO TO APPT-ID.
    START APPOINTMENTS-FILE KEY IS GREATER THAN OR EQUAL APPT-ID
        INVALID KEY
           MOVE "Y" TO W-SAC-END-OF-SCAN.

    PERFORM TEST-ONE-APPOINTMENT-RECORD
        UNTIL SAC-END-OF-SCAN
           OR NOT SAC-AVAILABLE.

TEST-ONE-APPOINTMENT-RECORD.

    READ APPOINTMENTS-FILE NEXT RECORD
        AT END
           MOVE "Y" TO W-SAC-END-OF-SCAN
           GO TO TEST-ONE-APPOINTMENT-RECORD-EXIT.

    IF NOT APPT-CONFIRMED
       GO TO TEST-ONE-APPOINTMENT-RECORD-EXIT.

    IF APPT-BARBER-ID NOT EQUAL SAC-BARBER-ID
       GO TO TEST-ONE-APPOINTMENT-RECORD-EXIT.

    IF APPT-DATE NOT EQUAL SAC-DATE
       GO TO TEST-ONE-APPOINTMENT-RECORD-EXIT.

    MOVE APPT-SERVICE-ID TO SERV-ID.
    READ SERVICES-FILE RECORD
        INVALID KEY
           MOVE ZERO TO SERV-DURATION.

    COMPUTE SAC-W-EXIST-END-TIME =
        APPT-START-TIME + SERV-DURATION.

    IF SAC-START-TIME IS LESS THAN SAC-W-EXIST-END-TIME
       AND SAC-END-TIME IS GREATER THAN APPT-START-TIME
       MOVE "N" TO W-SAC-AVAILABLE.

TEST-ONE-APPOINTMENT-RECORD-EXIT.
    EXIT.
