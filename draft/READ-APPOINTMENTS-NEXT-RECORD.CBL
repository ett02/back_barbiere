*----------------------------------------------------------------
*    READ-APPOINTMENTS-NEXT-RECORD.CBL
*    SEQUENTIAL READ USED TO LIST APPOINTMENTS RECORD BY RECORD.
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
READ-APPOINTMENTS-NEXT-RECORD.

    READ APPOINTMENTS-FILE NEXT RECORD
        AT END
           MOVE "Y" TO W-END-OF-APPOINTMENTS-FILE.
