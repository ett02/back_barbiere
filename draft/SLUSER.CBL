*----------------------------------------------------------------
*    SLUSER.CBL  -  FILE-CONTROL ENTRY FOR USERS FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
    SELECT USERS-FILE
        ASSIGN TO "USERFILE"
        ORGANIZATION IS INDEXED
        ACCESS MODE IS DYNAMIC
        RECORD KEY IS USR-ID
        FILE STATUS IS WS-USER-FILE-STATUS.
