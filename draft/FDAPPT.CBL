*----------------------------------------------------------------
*    FDAPPT.CBL  -  FILE/RECORD DESCRIPTION - APPOINTMENTS FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 100-BYTE RECORD
*                              LAID OUT FOR FUTURE GROWTH.
*    07/19/1994  TMM  REQ-240  ADDED APPT-ALT-CUSTOMER AND
*                              APPT-ALT-BARBER-DATE REDEFINES FOR
*                              THE NEW ALTERNATE INDEXES.
*    11/03/1998  DPK  Y2K-04   CONFIRMED APPT-DATE IS FULL CCYYMMDD
*                              (NO 2-DIGIT YEAR STORAGE IN THIS
*                              FILE) - NO CONVERSION REQUIRED.
*----------------------------------------------------------------
    FD  APPOINTMENTS-FILE
        LABEL RECORDS ARE STANDARD.

    01  APPOINTMENT-RECORD.
        05  APPT-ID                 PIC 9(09).
        05  APPT-CUSTOMER-ID        PIC 9(09).
        05  APPT-BARBER-ID          PIC 9(09).
        05  APPT-SERVICE-ID         PIC 9(09).
        05  APPT-DATE               PIC 9(08).
        05  APPT-START-TIME         PIC 9(04).
        05  APPT-STATUS             PIC X(10).
            88  APPT-CONFIRMED          VALUE "CONFERMATO".
            88  APPT-PENDING            VALUE "PENDING   ".
            88  APPT-CANCELLED          VALUE "ANNULLATO ".
        05  FILLER                  PIC X(42).

*----------------------------------------------------------------
*    ALTERNATE-KEY AND BREAKOUT REDEFINES OF APPOINTMENT-RECORD
*----------------------------------------------------------------
    01  APPT-ALT-CUSTOMER REDEFINES APPOINTMENT-RECORD.
        05  FILLER                  PIC X(09).
        05  AC-CUSTOMER-ID          PIC 9(09).
        05  FILLER                  PIC X(82).

    01  APPT-ALT-BARBER-DATE REDEFINES APPOINTMENT-RECORD.
        05  FILLER                  PIC X(18).
        05  AB-BARBER-ID            PIC 9(09).
        05  AB-SERVICE-ID           PIC 9(09).
        05  AB-DATE                 PIC 9(08).
        05  FILLER                  PIC X(56).

    01  APPT-DATE-BROKEN-OUT REDEFINES APPOINTMENT-RECORD.
        05  FILLER                  PIC X(36).
        05  AD-CCYY                 PIC 9(04).
        05  AD-MM                   PIC 9(02).
        05  AD-DD                   PIC 9(02).
        05  FILLER                  PIC X(56).

    01  APPT-TIME-BROKEN-OUT REDEFINES APPOINTMENT-RECORD.
        05  FILLER                  PIC X(44).
        05  AT-HH                   PIC 9(02).
        05  AT-MM                   PIC 9(02).
        05  FILLER                  PIC X(52).
