IDENTIFICATION DIVISION.
PROGRAM-ID. appointments-system.
AUTHOR. R J HALVORSEN.
INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
DATE-WRITTEN. 02/11/89.
DATE-COMPILED.
SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
*----------------------------------------------------------------
*    APPOINTMENTS-SYSTEM.COB
*    TOP-LEVEL MENU - BARBER SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL PROGRAM.
*    06/02/1991  RJH  REQ-164  ADDED OPTION 5, SLOT AVAILABILITY
*                              INQUIRY, AT FRONT DESK'S REQUEST.
*    07/19/1994  TMM  REQ-240  ADDED OPTION 6, BARBER SERVICE
*                              ASSIGNMENT, FOR THE NEW SERVICE
*                              MENU BOARD.
*    09/03/1998  CLV  REQ-306  Y2K REVIEW OF THIS PROGRAM - NO
*                              DATE FIELDS HELD HERE, NO CHANGE.
*    04/11/2001  DPK  REQ-344  RENUMBERED MENU OPTIONS AFTER THE
*                              OLD OPTION 7 (PRINTED SCHEDULE) WAS
*                              RETIRED - NO MORE PRINTER SUPPORT.
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-370.
OBJECT-COMPUTER. IBM-370.
SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
DATA DIVISION.

   WORKING-STORAGE SECTION.

     01 W-MAIN-MENU-OPTION          PIC 9.
         88 VALID-MAIN-MENU-OPTION  VALUE 0 THROUGH 6.

     77 DUMMY                       PIC X.
*----------------------------------------------------------------

PROCEDURE DIVISION.

   PERFORM GET-MENU-OPTION
   PERFORM GET-MENU-OPTION UNTIL
                               W-MAIN-MENU-OPTION EQUAL ZERO
                            OR VALID-MAIN-MENU-OPTION.

   PERFORM DO-OPTIONS UNTIL
                               W-MAIN-MENU-OPTION EQUAL ZERO.

   STOP RUN.
*----------------------------------------------------------------

GET-MENU-OPTION.

         PERFORM CLEAR-SCREEN.
         DISPLAY "          BARBER SHOP SCHEDULING SYSTEM".
         DISPLAY " ".
         DISPLAY "          ----------------------------------".
         DISPLAY "          | 1 - CONTROL-FILE MAINTENANCE  |".
         DISPLAY "          | 2 - BUSINESS-HOURS MAINT.     |".
         DISPLAY "          | 3 - APPOINTMENT MAINTENANCE   |".
         DISPLAY "          | 4 - BARBER SERVICE ASSIGNMENT |".
         DISPLAY "          | 5 - AVAILABLE SLOTS INQUIRY   |".
         DISPLAY "          | 6 - APPOINTMENT INQUIRIES     |".
         DISPLAY "          | 0 - EXIT                      |".
         DISPLAY "          ----------------------------------".
         DISPLAY " ".
         DISPLAY "           - CHOOSE AN OPTION FROM MENU:  ".
         PERFORM JUMP-LINE 11 TIMES.
         ACCEPT W-MAIN-MENU-OPTION.

        IF W-MAIN-MENU-OPTION EQUAL ZERO
           DISPLAY "PROGRAM TERMINATED !"
        ELSE
           IF NOT VALID-MAIN-MENU-OPTION
              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
              ACCEPT DUMMY.
*----------------------------------------------------------------

DO-OPTIONS.

   PERFORM CLEAR-SCREEN.

   IF W-MAIN-MENU-OPTION = 1
      CALL "control-file-maintenance".

   IF W-MAIN-MENU-OPTION = 2
      CALL "business-hours-maintenance".

   IF W-MAIN-MENU-OPTION = 3
      CALL "appointment-maintenance".

   IF W-MAIN-MENU-OPTION = 4
      CALL "barber-service-maintenance".

   IF W-MAIN-MENU-OPTION = 5
      CALL "available-slots-inquiry".

   IF W-MAIN-MENU-OPTION = 6
      CALL "appointment-inquiries".

   PERFORM GET-MENU-OPTION.
   PERFORM GET-MENU-OPTION UNTIL
                               W-MAIN-MENU-OPTION EQUAL ZERO
                            OR VALID-MAIN-MENU-OPTION.
*----------------------------------------------------------------

COPY "PLMENU.CBL".
*----------------------------------------------------------------
