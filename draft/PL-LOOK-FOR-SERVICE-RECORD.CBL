*----------------------------------------------------------------
*    PL-LOOK-FOR-SERVICE-RECORD.CBL
*    SHARED EXISTENCE CHECK AGAINST THE SERVICES FILE
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*    07/19/1994  TMM  REQ-240  SERV-DURATION IS LEFT IN SERVICE-
*                              RECORD AFTER THE READ FOR THE
*                              CALLER TO PICK UP (END-TIME CALC).
*----------------------------------------------------------------
LOOK-FOR-SERVICE-RECORD.

    READ SERVICES-FILE RECORD
        INVALID KEY
           MOVE "N" TO W-FOUND-SERVICE-RECORD.
