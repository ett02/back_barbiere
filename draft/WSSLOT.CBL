*----------------------------------------------------------------
*    WSSLOT.CBL  -  WORKING-STORAGE USED BY
*    PL-SLOT-AVAILABILITY-CHECK.CBL
*----------------------------------------------------------------
*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
*    FIELDS PASSED IN BY THE CALLING PROGRAM -
*       SAC-BARBER-ID, SAC-SERVICE-ID, SAC-DATE, SAC-START-TIME
*    FIELDS RETURNED TO THE CALLING PROGRAM -
*       SAC-AVAILABLE            "Y" OR "N"
*       SAC-SERVICE-NOT-FOUND    "Y" OR "N"
*       SAC-END-TIME             COMPUTED END-TIME OF THE CANDIDATE
*----------------------------------------------------------------
01  SAC-BARBER-ID                       PIC 9(09).
01  SAC-SERVICE-ID                      PIC 9(09).
01  SAC-DATE                            PIC 9(08).
01  SAC-START-TIME                      PIC 9(04).
01  SAC-END-TIME                        PIC 9(04).

01  W-SAC-AVAILABLE                     PIC X.
    88  SAC-AVAILABLE                       VALUE "Y".
01  W-SAC-SERVICE-NOT-FOUND              PIC X.
    88  SAC-SERVICE-NOT-FOUND                VALUE "Y".

77  SAC-W-DOW                           PIC 9 COMP.
77  SAC-W-BHRS-ROW-FOUND                PIC X.
    88  SAC-BHRS-ROW-FOUND                  VALUE "Y".
77  SAC-W-EXIST-END-TIME                PIC 9(04) COMP.
