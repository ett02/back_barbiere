*----------------------------------------------------------------
*    SLBHRS.CBL  -  FILE-CONTROL ENTRY FOR BUSINESS-HOURS FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - PLAIN SEQUENTIAL,
*                              SEVEN RECORDS AT MOST (ONE PER DAY).
*----------------------------------------------------------------
    SELECT BUSINESS-HOURS-FILE
        ASSIGN TO "BHRSFILE"
        ORGANIZATION IS SEQUENTIAL
        FILE STATUS IS WS-BHRS-FILE-STATUS.
