*----------------------------------------------------------------
*    WSBHRS.CBL  -  IN-MEMORY COPY OF THE BUSINESS-HOURS FILE
*----------------------------------------------------------------
*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.  BUSINESS-HOURS
*                              IS A 7-RECORD SEQUENTIAL FILE; EVERY
*                              PROGRAM THAT NEEDS TO CHECK HOURS
*                              LOADS IT INTO THIS TABLE ONCE AT
*                              START-UP RATHER THAN RE-READING THE
*                              FILE FOR EVERY SLOT CHECKED.
*----------------------------------------------------------------
01  BH-TABLE-CONTROL.
    05  BH-TABLE-ENTRIES                PIC 9 COMP.
    05  BH-TABLE OCCURS 7 TIMES.
        10  BHT-DAY-OF-WEEK              PIC 9.
        10  BHT-IS-OPEN                  PIC X.
            88  BHT-OPEN-TODAY               VALUE "Y".
        10  BHT-OPEN-TIME                PIC 9(04).
        10  BHT-CLOSE-TIME               PIC 9(04).

77  BH-W-SUB                            PIC 9 COMP.
77  BH-W-ROW-FOUND                      PIC X.
    88  BH-ROW-FOUND                        VALUE "Y".
