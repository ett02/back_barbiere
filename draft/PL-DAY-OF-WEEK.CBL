*----------------------------------------------------------------
*    PL-DAY-OF-WEEK.CBL
*    CONVERTS A CCYYMMDD DATE TO A DAY-OF-WEEK NUMBER
*----------------------------------------------------------------
*    BUSINESS RULE - DAY-OF-WEEK IS 0 FOR SUNDAY THROUGH 6 FOR
*    SATURDAY, MATCHING THE NUMBERING KEPT ON THE BUSINESS-HOURS
*    FILE (BHRS-DAY-OF-WEEK).  CALLER MOVES THE DATE INTO
*    DOW-INPUT-CCYYMMDD AND PERFORMS COMPUTE-DAY-OF-WEEK;  THE
*    ANSWER COMES BACK IN DOW-RESULT.
*----------------------------------------------------------------
*    04/02/1990  RJH  REQ-150  ORIGINAL COPYBOOK - ZELLER'S RULE,
*                              AS TAUGHT IN THE SHOP'S IN-HOUSE
*                              COBOL CLASS.
*----------------------------------------------------------------
COMPUTE-DAY-OF-WEEK.

    MOVE DOW-INPUT-CCYYMMDD TO DOW-WORK-DATE.
    MOVE DOW-W-MM TO DOW-W-MONTH-ADJ.
    MOVE DOW-W-CCYY TO DOW-W-YEAR-ADJ.

    IF DOW-W-MM IS LESS THAN 3
       ADD 12 TO DOW-W-MONTH-ADJ
       SUBTRACT 1 FROM DOW-W-YEAR-ADJ.

    DIVIDE DOW-W-YEAR-ADJ BY 100 GIVING DOW-W-CENTURY
        REMAINDER DOW-W-YEAR-OF-CENT.

    COMPUTE DOW-W-MONTH-TERM =
        (13 * (DOW-W-MONTH-ADJ + 1)) / 5.

    COMPUTE DOW-W-CENT-TERM = DOW-W-YEAR-OF-CENT / 4.

    COMPUTE DOW-W-CENTURY-TERM = DOW-W-CENTURY / 4.

    COMPUTE DOW-W-ZELLER-H =
        (DOW-W-DD + DOW-W-MONTH-TERM + DOW-W-YEAR-OF-CENT
         + DOW-W-CENT-TERM + DOW-W-CENTURY-TERM
         + (5 * DOW-W-CENTURY)) .

    DIVIDE DOW-W-ZELLER-H BY 7 GIVING DOW-W-ZELLER-QUO
        REMAINDER DOW-W-ZELLER-REM.

    COMPUTE DOW-RESULT = (DOW-W-ZELLER-REM + 6).
    DIVIDE DOW-RESULT BY 7 GIVING DOW-W-ZELLER-QUO
        REMAINDER DOW-RESULT.
