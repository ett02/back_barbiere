*----------------------------------------------------------------
*    PL-ASK-USER-WHICH-FIELD-TO-CHANGE.CBL
*    DRIVES THE LOCAL GET-A-FIELD-TO-CHANGE PARAGRAPH UNTIL A
*    VALID FIELD NUMBER (OR ZERO, TO RETURN) IS ENTERED.
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
ASK-USER-WHICH-FIELD-TO-CHANGE.

    PERFORM GET-A-FIELD-TO-CHANGE.
    PERFORM GET-A-FIELD-TO-CHANGE UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
                                      OR VALID-FIELD.
