*----------------------------------------------------------------
*    PL-LOAD-BUSINESS-HOURS.CBL
*    LOADS THE BUSINESS-HOURS FILE INTO THE BH-TABLE (WSBHRS.CBL)
*----------------------------------------------------------------
*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
LOAD-BUSINESS-HOURS-TABLE.

    MOVE ZERO TO BH-TABLE-ENTRIES.
    MOVE "N" TO W-END-OF-BHRS-FILE.
    OPEN INPUT BUSINESS-HOURS-FILE.
    PERFORM LOAD-ONE-BUSINESS-HOURS-ROW
        UNTIL END-OF-BHRS-FILE.
    CLOSE BUSINESS-HOURS-FILE.

LOAD-ONE-BUSINESS-HOURS-ROW.

    READ BUSINESS-HOURS-FILE RECORD
        AT END
           MOVE "Y" TO W-END-OF-BHRS-FILE
           GO TO LOAD-ONE-BUSINESS-HOURS-ROW-EXIT.

    ADD 1 TO BH-TABLE-ENTRIES.
    MOVE BHRS-DAY-OF-WEEK TO BHT-DAY-OF-WEEK (BH-TABLE-ENTRIES).
    MOVE BHRS-IS-OPEN     TO BHT-IS-OPEN (BH-TABLE-ENTRIES).
    MOVE BHRS-OPEN-TIME   TO BHT-OPEN-TIME (BH-TABLE-ENTRIES).
    MOVE BHRS-CLOSE-TIME  TO BHT-CLOSE-TIME (BH-TABLE-ENTRIES).

LOAD-ONE-BUSINESS-HOURS-ROW-EXIT.
    EXIT.
