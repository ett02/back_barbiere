*----------------------------------------------------------------
*    FDBARB.CBL  -  FILE/RECORD DESCRIPTION - BARBERS FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 100-BYTE RECORD.
*----------------------------------------------------------------
    FD  BARBERS-FILE
        LABEL RECORDS ARE STANDARD.

    01  BARBER-RECORD.
        05  BARB-ID                 PIC 9(09).
        05  BARB-NAME               PIC X(60).
        05  FILLER                  PIC X(31).
