*----------------------------------------------------------------
*    WSCREATE.CBL  -  WORKING-STORAGE USED BY
*    ADD-NEW-APPOINTMENT.CBL
*----------------------------------------------------------------
*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
*    FIELDS PASSED IN BY THE CALLING PROGRAM -
*       CA-CUSTOMER-ID, CA-BARBER-ID, CA-SERVICE-ID, CA-DATE,
*       CA-START-TIME
*    FIELDS RETURNED TO THE CALLING PROGRAM -
*       CA-NEW-APPT-ID           THE GENERATED APPOINTMENT ID
*       W-CA-SUCCESS             "Y" OR "N"
*       CA-REJECT-REASON         REASON TEXT WHEN NOT SUCCESSFUL
*----------------------------------------------------------------
01  CA-CUSTOMER-ID                      PIC 9(09).
01  CA-BARBER-ID                        PIC 9(09).
01  CA-SERVICE-ID                       PIC 9(09).
01  CA-DATE                             PIC 9(08).
01  CA-START-TIME                       PIC 9(04).
01  CA-NEW-APPT-ID                      PIC 9(09).

01  W-CA-SUCCESS                        PIC X.
    88  CA-SUCCESS                          VALUE "Y".

01  CA-REJECT-REASON                    PIC X(40).
