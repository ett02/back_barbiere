*----------------------------------------------------------------
*    PL-LOOK-FOR-USER-RECORD.CBL
*    SHARED EXISTENCE CHECK AGAINST THE USERS FILE
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
LOOK-FOR-USER-RECORD.

    READ USERS-FILE RECORD
        INVALID KEY
           MOVE "N" TO W-FOUND-USER-RECORD.
