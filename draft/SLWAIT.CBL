*----------------------------------------------------------------
*    SLWAIT.CBL  -  FILE-CONTROL ENTRY FOR WAITING-LIST FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*    07/19/1994  TMM  REQ-240  ADDED ALTERNATE KEY FOR THE FIFO
*                              CASCADE SEARCH OUT OF APPOINTMENT-
*                              MAINTENANCE (BARBER/SERVICE/DATE).
*----------------------------------------------------------------
    SELECT WAITING-LIST-FILE
        ASSIGN TO "WAITFILE"
        ORGANIZATION IS INDEXED
        ACCESS MODE IS DYNAMIC
        RECORD KEY IS WAIT-ID
        ALTERNATE RECORD KEY IS WAIT-ALT-BUCKET
            WITH DUPLICATES
        FILE STATUS IS WS-WAIT-FILE-STATUS.
