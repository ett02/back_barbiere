*----------------------------------------------------------------
*    SLCNTL.CBL  -  FILE-CONTROL ENTRY FOR CONTROL FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - SINGLE-RECORD
*                              RELATIVE FILE, ONE ROW, KEY ALWAYS 1.
*----------------------------------------------------------------
    SELECT CONTROL-FILE
        ASSIGN TO "CNTLFILE"
        ORGANIZATION IS RELATIVE
        ACCESS MODE IS RANDOM
        RELATIVE KEY IS CONTROL-KEY
        FILE STATUS IS WS-CNTL-FILE-STATUS.
