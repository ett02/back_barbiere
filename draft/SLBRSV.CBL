*----------------------------------------------------------------
*    SLBRSV.CBL  -  FILE-CONTROL ENTRY FOR BARBER-SERVICES FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*    07/19/1994  TMM  REQ-240  COMPOSITE KEY IS BARBER-ID FOLLOWED
*                              BY SERVICE-ID (SEE FDBRSV.CBL).
*----------------------------------------------------------------
    SELECT BARBER-SERVICES-FILE
        ASSIGN TO "BRSVFILE"
        ORGANIZATION IS INDEXED
        ACCESS MODE IS DYNAMIC
        RECORD KEY IS BRSV-KEY
        FILE STATUS IS WS-BRSV-FILE-STATUS.
