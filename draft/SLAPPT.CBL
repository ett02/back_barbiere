*----------------------------------------------------------------
*    SLAPPT.CBL  -  FILE-CONTROL ENTRY FOR APPOINTMENTS FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*    07/19/1994  TMM  REQ-240  ADDED ALTERNATE KEYS FOR BARBER/
*                              DATE AND CUSTOMER LOOKUPS (TIES
*                              IN WITH THE WAITING-LIST CASCADE).
*----------------------------------------------------------------
    SELECT APPOINTMENTS-FILE
        ASSIGN TO "APPTFILE"
        ORGANIZATION IS INDEXED
        ACCESS MODE IS DYNAMIC
        RECORD KEY IS APPT-ID
        ALTERNATE RECORD KEY IS APPT-ALT-CUSTOMER
            WITH DUPLICATES
        ALTERNATE RECORD KEY IS APPT-ALT-BARBER-DATE
            WITH DUPLICATES
        FILE STATUS IS WS-APPT-FILE-STATUS.
