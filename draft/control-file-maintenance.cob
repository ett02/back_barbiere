IDENTIFICATION DIVISION.
PROGRAM-ID. control-file-maintenance.
AUTHOR. R J HALVORSEN.
INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
DATE-WRITTEN. 02/11/89.
DATE-COMPILED.
SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
*----------------------------------------------------------------
*    CONTROL-FILE-MAINTENANCE.COB
*    MAINTAINS THE NEXT-APPOINTMENT-ID AND NEXT-WAITING-LIST-ID
*    SURROGATE-KEY COUNTERS USED BY THE REST OF THE SYSTEM.
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL PROGRAM - ADAPTED FROM THE
*                              OLD LAST-VOUCHER CONTROL RECORD TO
*                              HOLD TWO COUNTERS INSTEAD OF ONE.
*    07/19/1994  TMM  REQ-240  ADDED CONTROL-NEXT-WAIT-ID AS FIELD
*                              2 WHEN THE WAITING LIST WAS BUILT.
*    09/03/1998  CLV  REQ-306  Y2K REVIEW - COUNTERS ARE NOT
*                              DATES, NO CHANGE REQUIRED.
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-370.
OBJECT-COMPUTER. IBM-370.
SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
   FILE-CONTROL.

      COPY "SLCNTL.CBL".

DATA DIVISION.
   FILE SECTION.

      COPY "FDCNTL.CBL".

   WORKING-STORAGE SECTION.

     01 W-CONTROL-MENU-OPTION          PIC 9.
         88 VALID-CONTROL-MENU-OPTION  VALUE 0 THROUGH 2.

     01 W-ERROR-READING-CTRL-FILE      PIC X.
        88 ERROR-READING-CTRL-FILE VALUE "Y".

     01 W-ERROR-WRITING-CTRL-FILE      PIC X.
        88 ERROR-WRITING-CTRL-FILE VALUE "Y".

     01 W-VALID-ANSWER                 PIC X.
        88 VALID-ANSWER            VALUE "Y", "N".
        88 SAVING-IS-CONFIRMED     VALUE "Y".

     01 ENTRY-RECORD-FIELD         PIC 9.
         88 VALID-FIELD             VALUE 0 THROUGH 2.

     77 MSG-CONFIRMATION           PIC X(45).
     77 ENTRY-CONTROL-NEXT-APPT-ID PIC 9(9).
     77 ENTRY-CONTROL-NEXT-WAIT-ID PIC 9(9).
     77 DUMMY                      PIC X.
*----------------------------------------------------------------

PROCEDURE DIVISION.

   PERFORM GET-MENU-OPTION
   PERFORM GET-MENU-OPTION UNTIL
                               W-CONTROL-MENU-OPTION EQUAL ZERO
                            OR VALID-CONTROL-MENU-OPTION.

   PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.

   EXIT PROGRAM.

   STOP RUN.
*----------------------------------------------------------------

GET-MENU-OPTION.

         PERFORM CLEAR-SCREEN.
         DISPLAY "          CONTROL-FILE MAINTENANCE PROGRAM".
         DISPLAY " ".
         DISPLAY "          ----------------------------------".
         DISPLAY "          | 1 - DISPLAY CONTROL-FILE      |".
         DISPLAY "          | 2 - CHANGE CONTROL-FILE       |".
         DISPLAY "          | 0 - EXIT                      |".
         DISPLAY "          ----------------------------------".
         DISPLAY " ".
         DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
         PERFORM JUMP-LINE 13 TIMES.
         ACCEPT W-CONTROL-MENU-OPTION.

        IF W-CONTROL-MENU-OPTION EQUAL ZERO
           DISPLAY "PROGRAM TERMINATED !"
        ELSE
           IF NOT VALID-CONTROL-MENU-OPTION
              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
              ACCEPT DUMMY.
*----------------------------------------------------------------

DO-OPTIONS.

   OPEN I-O CONTROL-FILE.
   PERFORM READ-CONTROL-FILE-ONLY-RECORD.

   IF ERROR-READING-CTRL-FILE
      DISPLAY "ERROR READING CONTROL-FILE ! <ENTER> TO CONTINUE"
      ACCEPT DUMMY
   ELSE
      IF W-CONTROL-MENU-OPTION = 1
         PERFORM DISPLAY-CONTROL-RECORD
         DISPLAY "<ENTER> TO RETURN"
         ACCEPT DUMMY
      ELSE
         PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE
         PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
                      UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
   CLOSE CONTROL-FILE.

   PERFORM GET-MENU-OPTION.
   PERFORM GET-MENU-OPTION UNTIL
                               W-CONTROL-MENU-OPTION EQUAL ZERO
                            OR VALID-CONTROL-MENU-OPTION.
*----------------------------------------------------------------

DISPLAY-CONTROL-RECORD.

   PERFORM CLEAR-SCREEN.
   DISPLAY "1) NEXT APPOINTMENT ID....: " CONTROL-NEXT-APPT-ID.
   DISPLAY "2) NEXT WAITING-LIST ID...: " CONTROL-NEXT-WAIT-ID.
   PERFORM JUMP-LINE 16 TIMES.
*----------------------------------------------------------------

GET-A-FIELD-TO-CHANGE.

   PERFORM READ-CONTROL-FILE-ONLY-RECORD.

   IF ERROR-READING-CTRL-FILE
      DISPLAY "ERROR READING CONTROL-FILE ! <ENTER> TO CONTINUE"
      ACCEPT DUMMY
      MOVE 0 TO ENTRY-RECORD-FIELD
   ELSE
      PERFORM DISPLAY-CONTROL-RECORD
      DISPLAY "INFORM A FIELD TO CHANGE 1-2 (<ENTER> TO RETURN)"
      ACCEPT ENTRY-RECORD-FIELD

      IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
         IF NOT VALID-FIELD
            DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
            ACCEPT DUMMY.
*----------------------------------------------------------------

CHANGE-SAVE-GET-ANOTHER-FIELD.

   IF ENTRY-RECORD-FIELD = 1
      PERFORM GET-SAVE-NEXT-APPT-ID.

   IF ENTRY-RECORD-FIELD = 2
      PERFORM GET-SAVE-NEXT-WAIT-ID.

   PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
*----------------------------------------------------------------

GET-SAVE-NEXT-APPT-ID.

   DISPLAY "INFORM A NEW VALUE FOR NEXT APPOINTMENT ID: ".
   ACCEPT ENTRY-CONTROL-NEXT-APPT-ID.

   IF ENTRY-CONTROL-NEXT-APPT-ID NOT EQUAL CONTROL-NEXT-APPT-ID
      DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-NEXT-APPT-ID
      MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
                                          TO MSG-CONFIRMATION
      PERFORM ASK-USER-IF-WANT-TO-COMPLETE
      IF SAVING-IS-CONFIRMED
         MOVE ENTRY-CONTROL-NEXT-APPT-ID TO CONTROL-NEXT-APPT-ID
         PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
*----------------------------------------------------------------

GET-SAVE-NEXT-WAIT-ID.

   DISPLAY "INFORM A NEW VALUE FOR NEXT WAITING-LIST ID: ".
   ACCEPT ENTRY-CONTROL-NEXT-WAIT-ID.

   IF ENTRY-CONTROL-NEXT-WAIT-ID NOT EQUAL CONTROL-NEXT-WAIT-ID
      DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-NEXT-WAIT-ID
      MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
                                          TO MSG-CONFIRMATION
      PERFORM ASK-USER-IF-WANT-TO-COMPLETE
      IF SAVING-IS-CONFIRMED
         MOVE ENTRY-CONTROL-NEXT-WAIT-ID TO CONTROL-NEXT-WAIT-ID
         PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
*----------------------------------------------------------------

SAVE-CHANGES-ON-CONTROL-RECORD.

   PERFORM WRITE-CONTROL-FILE-ONLY-RECORD.

   IF ERROR-WRITING-CTRL-FILE
      DISPLAY "*** ERROR DURING REWRITING OF CONTROL-FILE ! ***"
      ACCEPT DUMMY
   ELSE
      DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
      ACCEPT DUMMY.
*----------------------------------------------------------------

READ-CONTROL-FILE-ONLY-RECORD.

   MOVE 1 TO CONTROL-KEY.
   MOVE "N" TO W-ERROR-READING-CTRL-FILE.

   READ CONTROL-FILE RECORD
      INVALID KEY
         MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
*----------------------------------------------------------------

WRITE-CONTROL-FILE-ONLY-RECORD.

   MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.

   REWRITE CONTROL-RECORD
      INVALID KEY
         MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
*----------------------------------------------------------------

COPY "PLGENERAL.CBL".
COPY "PL-ASK-USER-WHICH-FIELD-TO-CHANGE.CBL".
*----------------------------------------------------------------
