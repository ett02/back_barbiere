*----------------------------------------------------------------
*    SLBARB.CBL  -  FILE-CONTROL ENTRY FOR BARBERS FILE
*    SHOP SCHEDULING SYSTEM
*----------------------------------------------------------------
*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
*----------------------------------------------------------------
    SELECT BARBERS-FILE
        ASSIGN TO "BARBFILE"
        ORGANIZATION IS INDEXED
        ACCESS MODE IS DYNAMIC
        RECORD KEY IS BARB-ID
        FILE STATUS IS WS-BARB-FILE-STATUS.
