000100*----------------------------------------------------------------
000200*    WSSLOT.CBL  -  WORKING-STORAGE USED BY
000300*    PL-SLOT-AVAILABILITY-CHECK.CBL
000400*----------------------------------------------------------------
000500*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.
000600*----------------------------------------------------------------
000700*    FIELDS PASSED IN BY THE CALLING PROGRAM -
000800*       SAC-BARBER-ID, SAC-SERVICE-ID, SAC-DATE, SAC-START-TIME
000900*    FIELDS RETURNED TO THE CALLING PROGRAM -
001000*       SAC-AVAILABLE            "Y" OR "N"
001100*       SAC-SERVICE-NOT-FOUND    "Y" OR "N"
001200*       SAC-END-TIME             COMPUTED END-TIME OF THE CANDIDAT
001300*----------------------------------------------------------------
00140001  SAC-BARBER-ID                       PIC 9(09).
00150001  SAC-SERVICE-ID                      PIC 9(09).
00160001  SAC-DATE                            PIC 9(08).
00170001  SAC-START-TIME                      PIC 9(04).
00180001  SAC-END-TIME                        PIC 9(04).
001900
002000*----------------------------------------------------------------
002100*    11/14/2002  DPK  REQ-358  BROKEN-OUT HH/MM VIEWS OF THE TWO
002200*                              PACKED-HHMM FIELDS ABOVE, PLUS THE
002300*                              MINUTES-SINCE-MIDNIGHT WORK FIELDS
002400*                              BELOW, SO A DURATION IN MINUTES CAN
002500*                              BE ADDED WITHOUT THE HHMM FIELD
002600*                              ROLLING OVER PAST :60 - SEE
002700*                              CHECK-SLOT-AVAILABILITY.
002800*----------------------------------------------------------------
00290001  SAC-START-TIME-BROKEN-OUT REDEFINES SAC-START-TIME.
003000    05  SAC-START-HH                    PIC 99.
003100    05  SAC-START-MM                    PIC 99.
00320001  SAC-END-TIME-BROKEN-OUT REDEFINES SAC-END-TIME.
003300    05  SAC-END-HH                      PIC 99.
003400    05  SAC-END-MM                      PIC 99.
003500
00360001  W-SAC-AVAILABLE                     PIC X.
003700    88  SAC-AVAILABLE                       VALUE "Y".
00380001  W-SAC-SERVICE-NOT-FOUND              PIC X.
003900    88  SAC-SERVICE-NOT-FOUND                VALUE "Y".
004000
00410077  SAC-W-DOW                           PIC 9 COMP.
00420077  SAC-W-BHRS-ROW-FOUND                PIC X.
004300    88  SAC-BHRS-ROW-FOUND                  VALUE "Y".
00440077  SAC-W-EXIST-END-TIME                PIC 9(04) COMP.
00450077  W-SAC-START-MINUTES                 PIC 9(04) COMP.
00460077  W-SAC-END-MINUTES                   PIC 9(04) COMP.
00470077  W-SAC-EXIST-END-MINUTES             PIC 9(04) COMP.
00480077  W-SAC-EXIST-END-HH                  PIC 9(02) COMP.
00490077  W-SAC-EXIST-END-MM                  PIC 9(02) COMP.
00500001  W-SAC-END-OF-SCAN                   PIC X.
005100    88  SAC-END-OF-SCAN                     VALUE "Y".
