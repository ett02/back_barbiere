000100*----------------------------------------------------------------
000200*    SLUSER.CBL  -  FILE-CONTROL ENTRY FOR USERS FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000600*----------------------------------------------------------------
000700    SELECT USERS-FILE
000800        ASSIGN TO "USERFILE"
000900        ORGANIZATION IS INDEXED
001000        ACCESS MODE IS DYNAMIC
001100        RECORD KEY IS USR-ID.
