000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-USER-RECORD.CBL
000300*    SHARED EXISTENCE CHECK AGAINST THE USERS FILE
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000600*----------------------------------------------------------------
000700LOOK-FOR-USER-RECORD.
000800
000900    READ USERS-FILE RECORD
001000        INVALID KEY
001100           MOVE "N" TO W-FOUND-USER-RECORD.
