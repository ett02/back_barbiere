000100*----------------------------------------------------------------
000200*    SLBARB.CBL  -  FILE-CONTROL ENTRY FOR BARBERS FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000600*----------------------------------------------------------------
000700    SELECT BARBERS-FILE
000800        ASSIGN TO "BARBFILE"
000900        ORGANIZATION IS INDEXED
001000        ACCESS MODE IS DYNAMIC
001100        RECORD KEY IS BARB-ID.
