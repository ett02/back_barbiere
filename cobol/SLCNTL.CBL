000100*----------------------------------------------------------------
000200*    SLCNTL.CBL  -  FILE-CONTROL ENTRY FOR CONTROL FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - SINGLE-RECORD
000600*                              RELATIVE FILE, ONE ROW, KEY ALWAYS
000700*----------------------------------------------------------------
000800    SELECT CONTROL-FILE
000900        ASSIGN TO "CNTLFILE"
001000        ORGANIZATION IS RELATIVE
001100        ACCESS MODE IS RANDOM
001200        RELATIVE KEY IS CONTROL-KEY.
