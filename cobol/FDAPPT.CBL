000100*----------------------------------------------------------------
000200*    FDAPPT.CBL  -  FILE/RECORD DESCRIPTION - APPOINTMENTS FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 100-BYTE RECORD
000600*                              LAID OUT FOR FUTURE GROWTH.
000700*    07/19/1994  TMM  REQ-240  ADDED APPT-ALT-CUSTOMER AND
000800*                              APPT-ALT-BARBER-DATE REDEFINES FOR
000900*                              THE NEW ALTERNATE INDEXES.
001000*    11/03/1998  DPK  Y2K-04   CONFIRMED APPT-DATE IS FULL CCYYMMD
001100*                              (NO 2-DIGIT YEAR STORAGE IN THIS
001200*                              FILE) - NO CONVERSION REQUIRED.
001300*----------------------------------------------------------------
001400    FD  APPOINTMENTS-FILE
001500        LABEL RECORDS ARE STANDARD.
001600
001700    01  APPOINTMENT-RECORD.
001800        05  APPT-ID                 PIC 9(09).
001900        05  APPT-CUSTOMER-ID        PIC 9(09).
002000        05  APPT-BARBER-ID          PIC 9(09).
002100        05  APPT-SERVICE-ID         PIC 9(09).
002200        05  APPT-DATE               PIC 9(08).
002300        05  APPT-START-TIME         PIC 9(04).
002400        05  APPT-STATUS             PIC X(10).
002500            88  APPT-CONFIRMED          VALUE "CONFERMATO".
002600            88  APPT-PENDING            VALUE "PENDING   ".
002700            88  APPT-CANCELLED          VALUE "ANNULLATO ".
002800        05  FILLER                  PIC X(42).
002900
003000*----------------------------------------------------------------
003100*    ALTERNATE-KEY AND BREAKOUT REDEFINES OF APPOINTMENT-RECORD
003200*----------------------------------------------------------------
003300    01  APPT-ALT-CUSTOMER REDEFINES APPOINTMENT-RECORD.
003400        05  FILLER                  PIC X(09).
003500        05  AC-CUSTOMER-ID          PIC 9(09).
003600        05  FILLER                  PIC X(82).
003700
003800    01  APPT-ALT-BARBER-DATE REDEFINES APPOINTMENT-RECORD.
003900        05  FILLER                  PIC X(18).
004000        05  AB-KEY.
004100            10  AB-BARBER-ID        PIC 9(09).
004200            10  AB-SERVICE-ID       PIC 9(09).
004300            10  AB-DATE             PIC 9(08).
004400        05  FILLER                  PIC X(56).
004500
004600    01  APPT-DATE-BROKEN-OUT REDEFINES APPOINTMENT-RECORD.
004700        05  FILLER                  PIC X(36).
004800        05  AD-CCYY                 PIC 9(04).
004900        05  AD-MM                   PIC 9(02).
005000        05  AD-DD                   PIC 9(02).
005100        05  FILLER                  PIC X(56).
005200
005300    01  APPT-TIME-BROKEN-OUT REDEFINES APPOINTMENT-RECORD.
005400        05  FILLER                  PIC X(44).
005500        05  AT-HH                   PIC 9(02).
005600        05  AT-MM                   PIC 9(02).
005700        05  FILLER                  PIC X(52).
