000100*----------------------------------------------------------------
000200*    PLDATE.CBL  -  SHARED DATE-ENTRY VALIDATION PARAGRAPH
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    ORIGINALLY WRITTEN FOR THE ACCOUNTS-PAYABLE SUITE; CARRIED
000600*    FORWARD FOR THE SCHEDULING SYSTEM - GENERIC DATE VALIDATION,
000700*    NOT TIED TO EITHER APPLICATION'S RECORD LAYOUTS.
000800*----------------------------------------------------------------
000900*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
001000*    09/03/1998  CLV  REQ-306  Y2K - GDTV-DATE-CCYY IS A 4-DIGIT
001100*                              FIELD, NO WINDOWING PERFORMED HERE.
001200*----------------------------------------------------------------
001300GET-VALI-DATE-RETURN-GDTV-DATE.
001400
001500    MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
001600    PERFORM ACCEPT-ONE-DATE.
001700    PERFORM ACCEPT-ONE-DATE UNTIL GDTV-VALID-DATE-INFORMED.
001800
001900ACCEPT-ONE-DATE.
002000
002100    DISPLAY GDTV-DATE-HEADING.
002200    DISPLAY "ENTER DATE AS MMDDCCYY, OR ALL ZEROS FOR NONE : ".
002300    ACCEPT GDTV-DATE-MM-DD-CCYY.
002400
002500    IF GDTV-DATE-MM-DD-CCYY NOT EQUAL ZEROS
002600       PERFORM VALIDATE-ONE-DATE
002700       GO TO ACCEPT-ONE-DATE-EXIT.
002800
002900    IF GDTV-ACCEPT-EMPTY-DATE = "Y"
003000       MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED
003100       MOVE ZEROS TO GDTV-DATE
003200       GO TO ACCEPT-ONE-DATE-EXIT.
003300
003400    DISPLAY "A DATE IS REQUIRED HERE - TRY AGAIN".
003500
003600ACCEPT-ONE-DATE-EXIT.
003700    EXIT.
003800
003900VALIDATE-ONE-DATE.
004000
004100    MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED.
004200
004300    IF NOT GDTV-MONTH-VALID
004400       DISPLAY "MONTH MUST BE 01 THROUGH 12 - TRY AGAIN"
004500       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED
004600       GO TO VALIDATE-ONE-DATE-EXIT.
004700
004800    IF GDTV-DATE-CCYY IS LESS THAN GDTV-FIRST-YEAR-VALID
004900       DISPLAY "YEAR IS OUTSIDE THE ALLOWED RANGE - TRY AGAIN"
005000       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED
005100       GO TO VALIDATE-ONE-DATE-EXIT.
005200
005300    IF GDTV-DATE-CCYY IS GREATER THAN GDTV-LAST-YEAR-VALID
005400       DISPLAY "YEAR IS OUTSIDE THE ALLOWED RANGE - TRY AGAIN"
005500       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED
005600       GO TO VALIDATE-ONE-DATE-EXIT.
005700
005800    PERFORM DETERMINE-LEAP-YEAR.
005900    PERFORM VALIDATE-DAY-OF-MONTH.
006000
006100    IF GDTV-VALID-DATE-INFORMED
006200       MOVE GDTV-DATE-CCYY TO GDTV-DATE-OUT-CCYY
006300       MOVE GDTV-DATE-MM   TO GDTV-DATE-OUT-MM
006400       MOVE GDTV-DATE-DD   TO GDTV-DATE-OUT-DD.
006500
006600VALIDATE-ONE-DATE-EXIT.
006700    EXIT.
006800
006900DETERMINE-LEAP-YEAR.
007000
007100    DIVIDE GDTV-DATE-CCYY BY 4 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
007200        REMAINDER GDTV-LEAP-YEAR-REMAINDER.
007300    MOVE "N" TO W-GDTV-YEAR-IS-LEAP.
007400    IF GDTV-LEAP-YEAR-REMAINDER = ZERO
007500       MOVE "Y" TO W-GDTV-YEAR-IS-LEAP.
007600
007700VALIDATE-DAY-OF-MONTH.
007800
007900    IF NOT GDTV-DAY-VALID
008000       DISPLAY "DAY MUST BE 01 THROUGH 31 - TRY AGAIN"
008100       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED
008200       GO TO VALIDATE-DAY-OF-MONTH-EXIT.
008300
008400    IF GDTV-DATE-MM NOT EQUAL 04 AND NOT EQUAL 06
008500           AND NOT EQUAL 09 AND NOT EQUAL 11
008600       GO TO VALIDATE-DAY-FEBRUARY.
008700
008800    IF GDTV-DATE-DD IS GREATER THAN 30
008900       DISPLAY "THAT MONTH HAS ONLY 30 DAYS - TRY AGAIN"
009000       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
009100    GO TO VALIDATE-DAY-OF-MONTH-EXIT.
009200
009300VALIDATE-DAY-FEBRUARY.
009400
009500    IF GDTV-DATE-MM NOT EQUAL 02
009600       GO TO VALIDATE-DAY-OF-MONTH-EXIT.
009700
009800    IF GDTV-YEAR-IS-LEAP AND GDTV-DATE-DD IS GREATER THAN 29
009900       DISPLAY "FEBRUARY HAS ONLY 29 DAYS THIS YEAR"
010000       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED
010100       GO TO VALIDATE-DAY-OF-MONTH-EXIT.
010200
010300    IF NOT GDTV-YEAR-IS-LEAP AND GDTV-DATE-DD IS GREATER THAN 28
010400       DISPLAY "FEBRUARY HAS ONLY 28 DAYS THIS YEAR"
010500       MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
010600
010700VALIDATE-DAY-OF-MONTH-EXIT.
010800    EXIT.
