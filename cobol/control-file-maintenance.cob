000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. control-file-maintenance.
000300AUTHOR. R J HALVORSEN.
000400INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
000500DATE-WRITTEN. 02/11/89.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
000800*----------------------------------------------------------------
000900*    CONTROL-FILE-MAINTENANCE.COB
001000*    MAINTAINS THE NEXT-APPOINTMENT-ID AND NEXT-WAITING-LIST-ID
001100*    SURROGATE-KEY COUNTERS USED BY THE REST OF THE SYSTEM.
001200*----------------------------------------------------------------
001300*    CHANGE LOG
001400*----------------------------------------------------------------
001500*    02/11/1989  RJH  REQ-118  ORIGINAL PROGRAM - ADAPTED FROM THE
001600*                              OLD LAST-VOUCHER CONTROL RECORD TO
001700*                              HOLD TWO COUNTERS INSTEAD OF ONE.
001800*    07/19/1994  TMM  REQ-240  ADDED CONTROL-NEXT-WAIT-ID AS FIELD
001900*                              2 WHEN THE WAITING LIST WAS BUILT.
002000*    09/03/1998  CLV  REQ-306  Y2K REVIEW - COUNTERS ARE NOT
002100*                              DATES, NO CHANGE REQUIRED.
002200*    09/03/1998  CLV  REQ-306  ADDED THE NEAR-ROLLOVER WARNING ON
002300*                              THE DISPLAY SCREEN AND A SAVE-
002400*                              COUNT TALLY FOR THE SESSION.
002500*----------------------------------------------------------------
002600ENVIRONMENT DIVISION.
002700CONFIGURATION SECTION.
002800SOURCE-COMPUTER. IBM-370.
002900OBJECT-COMPUTER. IBM-370.
003000SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003100INPUT-OUTPUT SECTION.
003200   FILE-CONTROL.
003300
003400      COPY "SLCNTL.CBL".
003500
003600DATA DIVISION.
003700   FILE SECTION.
003800
003900      COPY "FDCNTL.CBL".
004000
004100   WORKING-STORAGE SECTION.
004200
004300     01 W-CONTROL-MENU-OPTION          PIC 9.
004400         88 VALID-CONTROL-MENU-OPTION  VALUE 0 THROUGH 2.
004500
004600     01 W-ERROR-READING-CTRL-FILE      PIC X.
004700        88 ERROR-READING-CTRL-FILE VALUE "Y".
004800
004900     01 W-ERROR-WRITING-CTRL-FILE      PIC X.
005000        88 ERROR-WRITING-CTRL-FILE VALUE "Y".
005100
005200     01 W-VALID-ANSWER                 PIC X.
005300        88 VALID-ANSWER            VALUE "Y", "N".
005400        88 SAVING-IS-CONFIRMED     VALUE "Y".
005500
005600     01 ENTRY-RECORD-FIELD         PIC 9.
005700         88 VALID-FIELD             VALUE 0 THROUGH 2.
005800
005900     77 MSG-CONFIRMATION           PIC X(45).
006000     77 ENTRY-CONTROL-NEXT-APPT-ID PIC 9(9).
006100     77 ENTRY-CONTROL-NEXT-WAIT-ID PIC 9(9).
006200     77 DUMMY                      PIC X.
006300
006400     77 W-CTRL-SAVE-COUNT          PIC 9 COMP.
006500        88 NO-SAVES-THIS-SESSION   VALUE ZERO.
006600
006700     01 W-ROLLOVER-WARNING-FLAG    PIC X.
006800        88 APPT-ID-NEARING-ROLLOVER VALUE "Y".
006900        88 WAIT-ID-NEARING-ROLLOVER VALUE "W".
007000        88 NO-ROLLOVER-WARNING      VALUE "N".
007100*----------------------------------------------------------------
007200
007300PROCEDURE DIVISION.
007400
007500   PERFORM GET-MENU-OPTION
007600   PERFORM GET-MENU-OPTION UNTIL
007700                               W-CONTROL-MENU-OPTION EQUAL ZERO
007800                            OR VALID-CONTROL-MENU-OPTION.
007900
008000   PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
008100
008200   EXIT PROGRAM.
008300
008400   STOP RUN.
008500*----------------------------------------------------------------
008600
008700GET-MENU-OPTION.
008800
008900         PERFORM CLEAR-SCREEN.
009000         DISPLAY "          CONTROL-FILE MAINTENANCE PROGRAM".
009100         DISPLAY " ".
009200         DISPLAY "          ----------------------------------".
009300         DISPLAY "          | 1 - DISPLAY CONTROL-FILE      |".
009400         DISPLAY "          | 2 - CHANGE CONTROL-FILE       |".
009500         DISPLAY "          | 0 - EXIT                      |".
009600         DISPLAY "          ----------------------------------".
009700         DISPLAY " ".
009800         DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
009900         PERFORM JUMP-LINE 13 TIMES.
010000         ACCEPT W-CONTROL-MENU-OPTION.
010100
010200        IF W-CONTROL-MENU-OPTION EQUAL ZERO
010300           DISPLAY "PROGRAM TERMINATED !"
010400        ELSE
010500           IF NOT VALID-CONTROL-MENU-OPTION
010600              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010700              ACCEPT DUMMY.
010800*----------------------------------------------------------------
010900
011000DO-OPTIONS.
011100   MOVE ZERO TO W-CTRL-SAVE-COUNT.
011200
011300   OPEN I-O CONTROL-FILE.
011400   PERFORM READ-CONTROL-FILE-ONLY-RECORD.
011500
011600   IF ERROR-READING-CTRL-FILE
011700      DISPLAY "ERROR READING CONTROL-FILE ! <ENTER> TO CONTINUE"
011800      ACCEPT DUMMY
011900   ELSE
012000      IF W-CONTROL-MENU-OPTION = 1
012100         PERFORM DISPLAY-CONTROL-RECORD
012200         DISPLAY "<ENTER> TO RETURN"
012300         ACCEPT DUMMY
012400      ELSE
012500         PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE
012600         PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
012700                      UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
012800   CLOSE CONTROL-FILE.
012900
013000   PERFORM GET-MENU-OPTION.
013100   PERFORM GET-MENU-OPTION UNTIL
013200                               W-CONTROL-MENU-OPTION EQUAL ZERO
013300                            OR VALID-CONTROL-MENU-OPTION.
013400*----------------------------------------------------------------
013500
013600DISPLAY-CONTROL-RECORD.
013700
013800   PERFORM CLEAR-SCREEN.
013900   DISPLAY "1) NEXT APPOINTMENT ID....: " CONTROL-NEXT-APPT-ID.
014000   DISPLAY "2) NEXT WAITING-LIST ID...: " CONTROL-NEXT-WAIT-ID.
014100
014200   MOVE "N" TO W-ROLLOVER-WARNING-FLAG.
014300   IF CTL-APPT-ID-HIGH > 90000
014400      MOVE "Y" TO W-ROLLOVER-WARNING-FLAG.
014500   IF CTL-WAIT-ID-HIGH > 90000
014600      MOVE "W" TO W-ROLLOVER-WARNING-FLAG.
014700
014800   IF APPT-ID-NEARING-ROLLOVER
014900      DISPLAY "*** WARNING - NEXT APPOINTMENT ID IS NEARING "
015000                                     "THE 9(09) ROLLOVER ***".
015100   IF WAIT-ID-NEARING-ROLLOVER
015200      DISPLAY "*** WARNING - NEXT WAITING-LIST ID IS NEARING "
015300                                     "THE 9(09) ROLLOVER ***".
015400
015500   DISPLAY "   CHANGES SAVED THIS SESSION...: " W-CTRL-SAVE-COUNT.
015600   PERFORM JUMP-LINE 16 TIMES.
015700*----------------------------------------------------------------
015800
015900GET-A-FIELD-TO-CHANGE.
016000
016100   PERFORM READ-CONTROL-FILE-ONLY-RECORD.
016200
016300   IF ERROR-READING-CTRL-FILE
016400      DISPLAY "ERROR READING CONTROL-FILE ! <ENTER> TO CONTINUE"
016500      ACCEPT DUMMY
016600      MOVE 0 TO ENTRY-RECORD-FIELD
016700   ELSE
016800      PERFORM DISPLAY-CONTROL-RECORD
016900      DISPLAY "INFORM A FIELD TO CHANGE 1-2 (<ENTER> TO RETURN)"
017000      ACCEPT ENTRY-RECORD-FIELD
017100
017200      IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
017300         IF NOT VALID-FIELD
017400            DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
017500            ACCEPT DUMMY.
017600*----------------------------------------------------------------
017700
017800CHANGE-SAVE-GET-ANOTHER-FIELD.
017900
018000   IF ENTRY-RECORD-FIELD = 1
018100      PERFORM GET-SAVE-NEXT-APPT-ID.
018200
018300   IF ENTRY-RECORD-FIELD = 2
018400      PERFORM GET-SAVE-NEXT-WAIT-ID.
018500
018600   PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
018700*----------------------------------------------------------------
018800
018900GET-SAVE-NEXT-APPT-ID.
019000
019100   DISPLAY "INFORM A NEW VALUE FOR NEXT APPOINTMENT ID: ".
019200   ACCEPT ENTRY-CONTROL-NEXT-APPT-ID.
019300
019400   IF ENTRY-CONTROL-NEXT-APPT-ID NOT EQUAL CONTROL-NEXT-APPT-ID
019500      DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-NEXT-APPT-ID
019600      MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
019700                                          TO MSG-CONFIRMATION
019800      PERFORM ASK-USER-IF-WANT-TO-COMPLETE
019900      IF SAVING-IS-CONFIRMED
020000         MOVE ENTRY-CONTROL-NEXT-APPT-ID TO CONTROL-NEXT-APPT-ID
020100         PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
020200*----------------------------------------------------------------
020300
020400GET-SAVE-NEXT-WAIT-ID.
020500
020600   DISPLAY "INFORM A NEW VALUE FOR NEXT WAITING-LIST ID: ".
020700   ACCEPT ENTRY-CONTROL-NEXT-WAIT-ID.
020800
020900   IF ENTRY-CONTROL-NEXT-WAIT-ID NOT EQUAL CONTROL-NEXT-WAIT-ID
021000      DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-NEXT-WAIT-ID
021100      MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
021200                                          TO MSG-CONFIRMATION
021300      PERFORM ASK-USER-IF-WANT-TO-COMPLETE
021400      IF SAVING-IS-CONFIRMED
021500         MOVE ENTRY-CONTROL-NEXT-WAIT-ID TO CONTROL-NEXT-WAIT-ID
021600         PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
021700*----------------------------------------------------------------
021800
021900SAVE-CHANGES-ON-CONTROL-RECORD.
022000
022100   PERFORM WRITE-CONTROL-FILE-ONLY-RECORD.
022200
022300   IF ERROR-WRITING-CTRL-FILE
022400      DISPLAY "*** ERROR DURING REWRITING OF CONTROL-FILE ! ***"
022500      ACCEPT DUMMY
022600   ELSE
022700      ADD 1 TO W-CTRL-SAVE-COUNT
022800      DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
022900      ACCEPT DUMMY.
023000*----------------------------------------------------------------
023100
023200READ-CONTROL-FILE-ONLY-RECORD.
023300
023400   MOVE 1 TO CONTROL-KEY.
023500   MOVE "N" TO W-ERROR-READING-CTRL-FILE.
023600
023700   READ CONTROL-FILE RECORD
023800      INVALID KEY
023900         MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
024000*----------------------------------------------------------------
024100
024200WRITE-CONTROL-FILE-ONLY-RECORD.
024300
024400   MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
024500
024600   REWRITE CONTROL-RECORD
024700      INVALID KEY
024800         MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
024900*----------------------------------------------------------------
025000
025100COPY "PLGENERAL.CBL".
025200COPY "PL-ASK-USER-WHICH-FIELD-TO-CHANGE.CBL".
025300*----------------------------------------------------------------
