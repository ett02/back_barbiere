000100*----------------------------------------------------------------
000200*    FDCNTL.CBL  -  FILE/RECORD DESCRIPTION - CONTROL FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - HOLDS THE NEXT-
000600*                              ID COUNTERS THAT MINT THE SURROGATE
000700*                              KEYS FOR APPOINTMENTS AND WAITING-
000800*                              LIST ENTRIES (BOTH "SYSTEM GENERATE
000900*                              SEQUENTIAL" PER THE RECORD LAYOUTS)
001000*----------------------------------------------------------------
001100    FD  CONTROL-FILE
001200        LABEL RECORDS ARE STANDARD.
001300
001400    01  CONTROL-RECORD.
001500        05  CONTROL-KEY             PIC 9(01).
001600        05  CONTROL-NEXT-APPT-ID    PIC 9(09).
001700        05  CONTROL-NEXT-WAIT-ID    PIC 9(09).
001800        05  FILLER                  PIC X(21).
001900*----------------------------------------------------------------
002000*    07/19/1994  TMM  REQ-240  ADDED BROKEN-OUT REDEFINES OF THE
002100*                              TWO COUNTERS (HIGH/LOW HALVES) SO
002200*                              THE MAINTENANCE PROGRAM CAN FLAG AN
002300*                              APPROACHING 9(09) ROLLOVER, PLUS A
002400*                              FLAT TEXT VIEW FOR THE NIGHTLY
002500*                              CONTROL-FILE AUDIT DUMP.
002600*----------------------------------------------------------------
002700    01  CONTROL-APPT-ID-BROKEN-OUT REDEFINES CONTROL-RECORD.
002800        05  FILLER                  PIC X(01).
002900        05  CTL-APPT-ID-HIGH        PIC 9(05).
003000        05  CTL-APPT-ID-LOW         PIC 9(04).
003100        05  FILLER                  PIC X(30).
003200
003300    01  CONTROL-WAIT-ID-BROKEN-OUT REDEFINES CONTROL-RECORD.
003400        05  FILLER                  PIC X(10).
003500        05  CTL-WAIT-ID-HIGH        PIC 9(05).
003600        05  CTL-WAIT-ID-LOW         PIC 9(04).
003700        05  FILLER                  PIC X(21).
003800
003900    01  CONTROL-RECORD-ALPHA REDEFINES CONTROL-RECORD.
004000        05  CTL-RECORD-TEXT         PIC X(40).
