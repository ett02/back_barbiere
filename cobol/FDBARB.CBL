000100*----------------------------------------------------------------
000200*    FDBARB.CBL  -  FILE/RECORD DESCRIPTION - BARBERS FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 100-BYTE RECORD
000600*    02/06/1996  TMM  REQ-265  ADDED BARB-NAME-BROKEN-OUT FOR THE
000700*                              ROSTER PRINT THAT WAS BEING TALKED
000800*                              ABOUT (PRINT WAS SUBSEQUENTLY
000900*                              DROPPED - REDEFINE LEFT IN PLACE).
001000*----------------------------------------------------------------
001100    FD  BARBERS-FILE
001200        LABEL RECORDS ARE STANDARD.
001300
001400    01  BARBER-RECORD.
001500        05  BARB-ID                 PIC 9(09).
001600        05  BARB-NAME               PIC X(60).
001700        05  FILLER                  PIC X(31).
001800
001900    01  BARB-NAME-BROKEN-OUT REDEFINES BARBER-RECORD.
002000        05  FILLER                  PIC X(09).
002100        05  BN-FIRST-HALF           PIC X(30).
002200        05  BN-SECOND-HALF          PIC X(30).
002300        05  FILLER                  PIC X(31).
002400
002500    01  BARB-ID-EDITED REDEFINES BARBER-RECORD.
002600        05  BE-ID-EDIT              PIC Z(08)9.
002700        05  FILLER                  PIC X(91).
