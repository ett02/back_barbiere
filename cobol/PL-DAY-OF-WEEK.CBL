000100*----------------------------------------------------------------
000200*    PL-DAY-OF-WEEK.CBL
000300*    CONVERTS A CCYYMMDD DATE TO A DAY-OF-WEEK NUMBER
000400*----------------------------------------------------------------
000500*    BUSINESS RULE - DAY-OF-WEEK IS 0 FOR SUNDAY THROUGH 6 FOR
000600*    SATURDAY, MATCHING THE NUMBERING KEPT ON THE BUSINESS-HOURS
000700*    FILE (BHRS-DAY-OF-WEEK).  CALLER MOVES THE DATE INTO
000800*    DOW-INPUT-CCYYMMDD AND PERFORMS COMPUTE-DAY-OF-WEEK;  THE
000900*    ANSWER COMES BACK IN DOW-RESULT.
001000*----------------------------------------------------------------
001100*    04/02/1990  RJH  REQ-150  ORIGINAL COPYBOOK - ZELLER'S RULE,
001200*                              AS TAUGHT IN THE SHOP'S IN-HOUSE
001300*                              COBOL CLASS.
001400*----------------------------------------------------------------
001500COMPUTE-DAY-OF-WEEK.
001600
001700    MOVE DOW-INPUT-CCYYMMDD TO DOW-WORK-DATE.
001800    MOVE DOW-W-MM TO DOW-W-MONTH-ADJ.
001900    MOVE DOW-W-CCYY TO DOW-W-YEAR-ADJ.
002000
002100    IF DOW-W-MM IS LESS THAN 3
002200       ADD 12 TO DOW-W-MONTH-ADJ
002300       SUBTRACT 1 FROM DOW-W-YEAR-ADJ.
002400
002500    DIVIDE DOW-W-YEAR-ADJ BY 100 GIVING DOW-W-CENTURY
002600        REMAINDER DOW-W-YEAR-OF-CENT.
002700
002800    COMPUTE DOW-W-MONTH-TERM =
002900        (13 * (DOW-W-MONTH-ADJ + 1)) / 5.
003000
003100    COMPUTE DOW-W-CENT-TERM = DOW-W-YEAR-OF-CENT / 4.
003200
003300    COMPUTE DOW-W-CENTURY-TERM = DOW-W-CENTURY / 4.
003400
003500    COMPUTE DOW-W-ZELLER-H =
003600        (DOW-W-DD + DOW-W-MONTH-TERM + DOW-W-YEAR-OF-CENT
003700         + DOW-W-CENT-TERM + DOW-W-CENTURY-TERM
003800         + (5 * DOW-W-CENTURY)) .
003900
004000    DIVIDE DOW-W-ZELLER-H BY 7 GIVING DOW-W-ZELLER-QUO
004100        REMAINDER DOW-W-ZELLER-REM.
004200
004300    COMPUTE DOW-RESULT = (DOW-W-ZELLER-REM + 6).
004400    DIVIDE DOW-RESULT BY 7 GIVING DOW-W-ZELLER-QUO
004500        REMAINDER DOW-RESULT.
