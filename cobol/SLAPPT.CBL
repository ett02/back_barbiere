000100*----------------------------------------------------------------
000200*    SLAPPT.CBL  -  FILE-CONTROL ENTRY FOR APPOINTMENTS FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000600*    07/19/1994  TMM  REQ-240  ADDED ALTERNATE KEYS FOR BARBER/
000700*                              DATE AND CUSTOMER LOOKUPS (TIES
000800*                              IN WITH THE WAITING-LIST CASCADE).
000900*----------------------------------------------------------------
001000    SELECT APPOINTMENTS-FILE
001100        ASSIGN TO "APPTFILE"
001200        ORGANIZATION IS INDEXED
001300        ACCESS MODE IS DYNAMIC
001400        RECORD KEY IS APPT-ID
001500        ALTERNATE RECORD KEY IS AC-CUSTOMER-ID
001600            WITH DUPLICATES
001700        ALTERNATE RECORD KEY IS AB-KEY
001800            WITH DUPLICATES.
