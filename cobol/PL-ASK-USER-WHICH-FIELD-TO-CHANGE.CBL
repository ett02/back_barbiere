000100*----------------------------------------------------------------
000200*    PL-ASK-USER-WHICH-FIELD-TO-CHANGE.CBL
000300*    DRIVES THE LOCAL GET-A-FIELD-TO-CHANGE PARAGRAPH UNTIL A
000400*    VALID FIELD NUMBER (OR ZERO, TO RETURN) IS ENTERED.
000500*----------------------------------------------------------------
000600*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000700*----------------------------------------------------------------
000800ASK-USER-WHICH-FIELD-TO-CHANGE.
000900
001000    PERFORM GET-A-FIELD-TO-CHANGE.
001100    PERFORM GET-A-FIELD-TO-CHANGE UNTIL
001200                               ENTRY-RECORD-FIELD EQUAL ZERO
001300                            OR VALID-FIELD.
