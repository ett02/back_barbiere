000100*----------------------------------------------------------------
000200*    FDWAIT.CBL  -  FILE/RECORD DESCRIPTION - WAITING-LIST FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 100-BYTE RECORD
000600*    07/19/1994  TMM  REQ-240  ADDED WAIT-ALT-BUCKET REDEFINE - TH
000700*                              KEY IS BARBER/SERVICE/DATE FOLLOWED
000800*                              BY ENROLLMENT-DATE SO A START/READ
000900*                              NEXT OVER THE ALTERNATE KEY VISITS
001000*                              ONE BARBER/SERVICE/DATE BUCKET IN
001100*                              FIFO (EARLIEST ENROLLMENT-DATE) ORD
001200*    11/14/2002  DPK  REQ-358  WB-KEY NESTED GROUP ADDED INSIDE
001300*                              WAIT-ALT-BUCKET, SCOPED TO JUST THE
001400*                              FOUR WB- FIELDS (LIKE AB-KEY IN
001500*                              FDAPPT.CBL) - THE ALTERNATE KEY WAS
001600*                              WRONGLY DECLARED ON THE WHOLE 01,
001700*                              WHICH PUT THE LEADING WAIT-ID BYTES
001800*                              AHEAD OF BARBER/SERVICE/DATE IN THE
001900*                              COLLATING SEQUENCE.
002000*----------------------------------------------------------------
002100    FD  WAITING-LIST-FILE
002200        LABEL RECORDS ARE STANDARD.
002300
002400    01  WAITING-LIST-RECORD.
002500        05  WAIT-ID                 PIC 9(09).
002600        05  WAIT-CUSTOMER-ID        PIC 9(09).
002700        05  WAIT-BARBER-ID          PIC 9(09).
002800        05  WAIT-SERVICE-ID         PIC 9(09).
002900        05  WAIT-REQUESTED-DATE     PIC 9(08).
003000        05  WAIT-ENROLLMENT-DATE    PIC 9(08).
003100        05  WAIT-STATUS             PIC X(10).
003200            88  WAIT-WAITING            VALUE "IN_ATTESA ".
003300            88  WAIT-PROMOTED           VALUE "CONFERMATO".
003400            88  WAIT-EXPIRED            VALUE "SCADUTO   ".
003500        05  FILLER                  PIC X(38).
003600
003700    01  WAIT-ALT-BUCKET REDEFINES WAITING-LIST-RECORD.
003800        05  FILLER                  PIC X(18).
003900        05  WB-KEY.
004000            10  WB-BARBER-ID        PIC 9(09).
004100            10  WB-SERVICE-ID       PIC 9(09).
004200            10  WB-REQUESTED-DATE   PIC 9(08).
004300            10  WB-ENROLLMENT-DATE  PIC 9(08).
004400        05  FILLER                  PIC X(48).
