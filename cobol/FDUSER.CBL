000100*----------------------------------------------------------------
000200*    FDUSER.CBL  -  FILE/RECORD DESCRIPTION - USERS FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 200-BYTE RECORD
000600*    07/19/1994  TMM  REQ-240  ROLE FIELD IS CARRIED FOR THE WEB
000700*                              FRONT-END'S BENEFIT ONLY - NOT USED
000800*                              BY ANY SCHEDULING LOGIC IN-HOUSE.
000900*----------------------------------------------------------------
001000    FD  USERS-FILE
001100        LABEL RECORDS ARE STANDARD.
001200
001300    01  USER-RECORD.
001400        05  USR-ID                  PIC 9(09).
001500        05  USR-FIRST-NAME          PIC X(40).
001600        05  USR-LAST-NAME           PIC X(40).
001700        05  USR-EMAIL               PIC X(60).
001800        05  USR-PHONE               PIC X(20).
001900        05  USR-ROLE                PIC X(10).
002000            88  USR-IS-ADMIN            VALUE "ADMIN     ".
002100            88  USR-IS-CUSTOMER         VALUE "CLIENTE   ".
002200        05  FILLER                  PIC X(21).
