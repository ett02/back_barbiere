000100*----------------------------------------------------------------
000200*    SLBHRS.CBL  -  FILE-CONTROL ENTRY FOR BUSINESS-HOURS FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - PLAIN SEQUENTIA
000600*                              SEVEN RECORDS AT MOST (ONE PER DAY)
000700*----------------------------------------------------------------
000800    SELECT BUSINESS-HOURS-FILE
000900        ASSIGN TO "BHRSFILE"
001000        ORGANIZATION IS SEQUENTIAL.
