000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. business-hours-maintenance.
000300AUTHOR. T M MARLOWE.
000400INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
000500DATE-WRITTEN. 07/19/94.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
000800*----------------------------------------------------------------
000900*    BUSINESS-HOURS-MAINTENANCE.COB
001000*    DISPLAYS AND CHANGES THE SHOP'S WEEKLY OPEN/CLOSE SCHEDULE.
001100*    THE FILE IS ONLY SEVEN RECORDS LONG (ONE PER DAY OF THE
001200*    WEEK), SO THE WHOLE THING IS RELOADED, CHANGED IN MEMORY,
001300*    AND REWRITTEN EVERY TIME THIS PROGRAM RUNS.
001400*----------------------------------------------------------------
001500*    CHANGE LOG
001600*----------------------------------------------------------------
001700*    07/19/1994  TMM  REQ-240  ORIGINAL PROGRAM - ADAPTED FROM THE
001800*                              OLD STATE-CODE-MAINTENANCE SCREEN.
001900*    11/02/1995  TMM  REQ-259  ADDED THE DEFAULT-SCHEDULE SEEDING
002000*                              RULE SO A BRAND-NEW SHOP FILE COMES
002100*                              UP WITH SENSIBLE HOURS.
002200*    03/14/1996  TMM  REQ-281  OPEN-TIME/CLOSE-TIME ARE CLEARED
002300*                              TO ZERO WHENEVER A DAY IS CLOSED.
002400*    09/03/1998  CLV  REQ-306  Y2K REVIEW OF THIS PROGRAM - HOURS
002500*                              ARE HHMM, NOT DATES, NO CHANGE.
002600*    11/14/2002  DPK  REQ-358  FIND-BHM-TABLE-ROW-FOR-DAY LEFT
002700*                              BH-W-OUTER-SUB ONE ROW PAST THE
002800*                              DAY ACTUALLY MATCHED, SO EDITING
002900*                              AN EXISTING DAY'S HOURS COULD
003000*                              SILENTLY OVERWRITE THE NEXT DAY'S
003100*                              ROW INSTEAD.  NOW RE-POINTS THE
003200*                              SUBSCRIPT AT THE MATCHED ROW
003300*                              BEFORE SAVE-CHANGES-ON-THE-DAY
003400*                              USES IT.
003500*----------------------------------------------------------------
003600ENVIRONMENT DIVISION.
003700CONFIGURATION SECTION.
003800SOURCE-COMPUTER. IBM-370.
003900OBJECT-COMPUTER. IBM-370.
004000SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004100INPUT-OUTPUT SECTION.
004200   FILE-CONTROL.
004300
004400      COPY "SLBHRS.CBL".
004500
004600DATA DIVISION.
004700   FILE SECTION.
004800
004900      COPY "FDBHRS.CBL".
005000
005100   WORKING-STORAGE SECTION.
005200
005300      COPY "WSBHRS.CBL".
005400
005500     01 W-BHM-MENU-OPTION              PIC 9.
005600         88 VALID-BHM-MENU-OPTION     VALUE 0 THROUGH 2.
005700
005800     01 ENTRY-DAY-OF-WEEK              PIC 9.
005900         88 VALID-DAY-OF-WEEK         VALUE 0 THROUGH 6.
006000         88 ENTRY-WANTS-MENU          VALUE 9.
006100
006200     01 ENTRY-IS-OPEN                  PIC X.
006300        88 ENTRY-OPEN-TODAY           VALUE "Y".
006400        88 ENTRY-VALID-OPEN-FLAG      VALUE "Y", "N".
006500
006600     01 ENTRY-OPEN-TIME                PIC 9(04).
006700     01 ENTRY-OPEN-TIME-BROKEN-OUT REDEFINES ENTRY-OPEN-TIME.
006800        05 ENTRY-OPEN-HH               PIC 9(02).
006900        05 ENTRY-OPEN-MM               PIC 9(02).
007000     01 ENTRY-CLOSE-TIME               PIC 9(04).
007100     01 ENTRY-CLOSE-TIME-BROKEN-OUT REDEFINES ENTRY-CLOSE-TIME.
007200        05 ENTRY-CLOSE-HH              PIC 9(02).
007300        05 ENTRY-CLOSE-MM              PIC 9(02).
007400
007500     01 W-BHM-REJECT-REASON            PIC X(50).
007600     01 W-BHM-VALID-ENTRY              PIC X.
007700        88 BHM-ENTRY-IS-VALID         VALUE "Y".
007800
007900     01 BH-W-OUTER-SUB                 PIC 9 COMP.
008000     01 BH-W-INNER-SUB                 PIC 9 COMP.
008100     01 BH-W-WRITE-SUB                 PIC 9 COMP.
008200     01 BH-W-NEXT-SUB                  PIC 9 COMP.
008300     01 BH-W-ORIGINAL-ENTRIES          PIC 9 COMP.
008400     01 BH-W-SWAP-ROW.
008500        05 SWAP-DAY-OF-WEEK            PIC 9.
008600        05 SWAP-IS-OPEN                PIC X.
008700        05 SWAP-OPEN-TIME              PIC 9(04).
008800        05 SWAP-CLOSE-TIME             PIC 9(04).
008900     01 SWAP-TIME-BROKEN-OUT REDEFINES BH-W-SWAP-ROW.
009000        05 FILLER                      PIC X(02).
009100        05 SWAP-OPEN-HH                PIC 9(02).
009200        05 SWAP-OPEN-MM                PIC 9(02).
009300        05 SWAP-CLOSE-HH               PIC 9(02).
009400        05 SWAP-CLOSE-MM               PIC 9(02).
009500
009600     77 MSG-CONFIRMATION               PIC X(45).
009700     77 DUMMY                          PIC X.
009800*----------------------------------------------------------------
009900
010000PROCEDURE DIVISION.
010100
010200   PERFORM GET-MENU-OPTION
010300   PERFORM GET-MENU-OPTION UNTIL
010400                               W-BHM-MENU-OPTION EQUAL ZERO
010500                            OR VALID-BHM-MENU-OPTION.
010600
010700   PERFORM DO-OPTIONS UNTIL W-BHM-MENU-OPTION EQUAL ZERO.
010800
010900   EXIT PROGRAM.
011000
011100   STOP RUN.
011200*----------------------------------------------------------------
011300
011400GET-MENU-OPTION.
011500
011600         PERFORM CLEAR-SCREEN.
011700         DISPLAY "          BUSINESS-HOURS MAINTENANCE PROGRAM".
011800         DISPLAY " ".
011900         DISPLAY "          ----------------------------------".
012000         DISPLAY "          | 1 - DISPLAY WEEKLY SCHEDULE   |".
012100         DISPLAY "          | 2 - CHANGE A DAY'S HOURS      |".
012200         DISPLAY "          | 0 - EXIT                      |".
012300         DISPLAY "          ----------------------------------".
012400         DISPLAY " ".
012500         DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
012600         PERFORM JUMP-LINE 13 TIMES.
012700         ACCEPT W-BHM-MENU-OPTION.
012800
012900        IF W-BHM-MENU-OPTION EQUAL ZERO
013000           DISPLAY "PROGRAM TERMINATED !"
013100        ELSE
013200           IF NOT VALID-BHM-MENU-OPTION
013300              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
013400              ACCEPT DUMMY.
013500*----------------------------------------------------------------
013600
013700DO-OPTIONS.
013800
013900   PERFORM LOAD-AND-NORMALIZE-BUSINESS-HOURS.
014000
014100   IF W-BHM-MENU-OPTION = 1
014200      PERFORM DISPLAY-WEEKLY-SCHEDULE
014300      DISPLAY "<ENTER> TO RETURN"
014400      ACCEPT DUMMY
014500   ELSE
014600      PERFORM CHANGE-MODULE.
014700
014800   PERFORM GET-MENU-OPTION.
014900   PERFORM GET-MENU-OPTION UNTIL
015000                               W-BHM-MENU-OPTION EQUAL ZERO
015100                            OR VALID-BHM-MENU-OPTION.
015200*----------------------------------------------------------------
015300*    BATCH FLOW 6 - LOAD, DE-DUPLICATE, AND DEFAULT-SEED THE
015400*    WEEKLY SCHEDULE.  THE FIRST ROW SEEN FOR A GIVEN DAY WINS;
015500*    ANY LATER ROW FOR A DAY ALREADY HELD IS DROPPED ON REWRITE.
015600*----------------------------------------------------------------
015700
015800LOAD-AND-NORMALIZE-BUSINESS-HOURS.
015900
016000   PERFORM LOAD-BUSINESS-HOURS-TABLE.
016100   PERFORM DE-DUPLICATE-BUSINESS-HOURS-TABLE.
016200
016300   IF BH-TABLE-ENTRIES EQUAL ZERO
016400      PERFORM SEED-DEFAULT-SCHEDULE.
016500
016600   PERFORM SORT-BUSINESS-HOURS-TABLE.
016700   PERFORM REWRITE-BUSINESS-HOURS-FILE.
016800*----------------------------------------------------------------
016900
017000*    THE TABLE IS COMPACTED IN PLACE: THE WRITE SUBSCRIPT NEVER
017100*    RUNS AHEAD OF THE READ SUBSCRIPT, SO SHIFTING A ROW DOWN
017200*    NEVER OVERWRITES A ROW STILL WAITING TO BE READ.
017300*----------------------------------------------------------------
017400
017500DE-DUPLICATE-BUSINESS-HOURS-TABLE.
017600
017700   MOVE BH-TABLE-ENTRIES TO BH-W-ORIGINAL-ENTRIES.
017800   MOVE ZERO TO BH-W-WRITE-SUB.
017900   MOVE ZERO TO BH-W-OUTER-SUB.
018000   PERFORM COMPACT-ONE-ROW
018100       VARYING BH-W-OUTER-SUB FROM 1 BY 1
018200       UNTIL BH-W-OUTER-SUB > BH-W-ORIGINAL-ENTRIES.
018300   MOVE BH-W-WRITE-SUB TO BH-TABLE-ENTRIES.
018400*----------------------------------------------------------------
018500
018600COMPACT-ONE-ROW.
018700
018800   MOVE "N" TO BH-W-ROW-FOUND.
018900   MOVE ZERO TO BH-W-INNER-SUB.
019000   PERFORM COMPARE-TO-COMPACTED-ROW
019100       VARYING BH-W-INNER-SUB FROM 1 BY 1
019200       UNTIL BH-W-INNER-SUB > BH-W-WRITE-SUB
019300          OR BH-ROW-FOUND.
019400
019500   IF NOT BH-ROW-FOUND
019600      MOVE BH-TABLE (BH-W-OUTER-SUB) TO BH-W-SWAP-ROW
019700      ADD 1 TO BH-W-WRITE-SUB
019800      MOVE SWAP-DAY-OF-WEEK  TO BHT-DAY-OF-WEEK (BH-W-WRITE-SUB)
019900      MOVE SWAP-IS-OPEN      TO BHT-IS-OPEN (BH-W-WRITE-SUB)
020000      MOVE SWAP-OPEN-TIME    TO BHT-OPEN-TIME (BH-W-WRITE-SUB)
020100      MOVE SWAP-CLOSE-TIME   TO BHT-CLOSE-TIME (BH-W-WRITE-SUB).
020200*----------------------------------------------------------------
020300
020400COMPARE-TO-COMPACTED-ROW.
020500
020600   IF BHT-DAY-OF-WEEK (BH-W-INNER-SUB) EQUAL
020700      BHT-DAY-OF-WEEK (BH-W-OUTER-SUB)
020800      MOVE "Y" TO BH-W-ROW-FOUND.
020900*----------------------------------------------------------------
021000
021100SEED-DEFAULT-SCHEDULE.
021200
021300   MOVE 7 TO BH-TABLE-ENTRIES.
021400   MOVE 0 TO BHT-DAY-OF-WEEK (1).
021500   MOVE "N" TO BHT-IS-OPEN (1).
021600   MOVE ZERO TO BHT-OPEN-TIME (1) BHT-CLOSE-TIME (1).
021700
021800   MOVE 1 TO BH-W-OUTER-SUB.
021900   PERFORM SEED-ONE-WEEKDAY
022000       VARYING BH-W-OUTER-SUB FROM 2 BY 1
022100       UNTIL BH-W-OUTER-SUB > 7.
022200*----------------------------------------------------------------
022300
022400SEED-ONE-WEEKDAY.
022500
022600   COMPUTE BHT-DAY-OF-WEEK (BH-W-OUTER-SUB) = BH-W-OUTER-SUB - 1.
022700   MOVE "Y"    TO BHT-IS-OPEN (BH-W-OUTER-SUB).
022800   MOVE 0900   TO BHT-OPEN-TIME (BH-W-OUTER-SUB).
022900   MOVE 1900   TO BHT-CLOSE-TIME (BH-W-OUTER-SUB).
023000*----------------------------------------------------------------
023100*    A SMALL TABLE BUBBLE-SORT - ONLY SEVEN ROWS, SO NO SORT
023200*    FILE IS WARRANTED FOR THIS ONE.
023300*----------------------------------------------------------------
023400
023500SORT-BUSINESS-HOURS-TABLE.
023600
023700   MOVE ZERO TO BH-W-OUTER-SUB.
023800   PERFORM SORT-ONE-PASS
023900       VARYING BH-W-OUTER-SUB FROM 1 BY 1
024000       UNTIL BH-W-OUTER-SUB >= BH-TABLE-ENTRIES.
024100*----------------------------------------------------------------
024200
024300SORT-ONE-PASS.
024400
024500   MOVE ZERO TO BH-W-INNER-SUB.
024600   PERFORM COMPARE-ADJACENT-ROWS
024700       VARYING BH-W-INNER-SUB FROM 1 BY 1
024800       UNTIL BH-W-INNER-SUB >= BH-TABLE-ENTRIES.
024900*----------------------------------------------------------------
025000
025100COMPARE-ADJACENT-ROWS.
025200
025300   COMPUTE BH-W-NEXT-SUB = BH-W-INNER-SUB + 1.
025400
025500   IF BHT-DAY-OF-WEEK (BH-W-INNER-SUB) GREATER THAN
025600      BHT-DAY-OF-WEEK (BH-W-NEXT-SUB)
025700      PERFORM SWAP-ADJACENT-ROWS.
025800*----------------------------------------------------------------
025900
026000SWAP-ADJACENT-ROWS.
026100
026200   MOVE BH-TABLE (BH-W-INNER-SUB) TO BH-W-SWAP-ROW.
026300   MOVE BH-TABLE (BH-W-NEXT-SUB)  TO BH-TABLE (BH-W-INNER-SUB).
026400   MOVE SWAP-DAY-OF-WEEK TO BHT-DAY-OF-WEEK (BH-W-NEXT-SUB).
026500   MOVE SWAP-IS-OPEN     TO BHT-IS-OPEN (BH-W-NEXT-SUB).
026600   MOVE SWAP-OPEN-TIME   TO BHT-OPEN-TIME (BH-W-NEXT-SUB).
026700   MOVE SWAP-CLOSE-TIME  TO BHT-CLOSE-TIME (BH-W-NEXT-SUB).
026800*----------------------------------------------------------------
026900
027000REWRITE-BUSINESS-HOURS-FILE.
027100
027200   OPEN OUTPUT BUSINESS-HOURS-FILE.
027300   MOVE ZERO TO BH-W-OUTER-SUB.
027400   PERFORM WRITE-ONE-BUSINESS-HOURS-ROW
027500       VARYING BH-W-OUTER-SUB FROM 1 BY 1
027600       UNTIL BH-W-OUTER-SUB > BH-TABLE-ENTRIES.
027700   CLOSE BUSINESS-HOURS-FILE.
027800*----------------------------------------------------------------
027900
028000WRITE-ONE-BUSINESS-HOURS-ROW.
028100
028200   MOVE BHT-DAY-OF-WEEK (BH-W-OUTER-SUB) TO BHRS-DAY-OF-WEEK.
028300   MOVE BHT-IS-OPEN (BH-W-OUTER-SUB)     TO BHRS-IS-OPEN.
028400   MOVE BHT-OPEN-TIME (BH-W-OUTER-SUB)   TO BHRS-OPEN-TIME.
028500   MOVE BHT-CLOSE-TIME (BH-W-OUTER-SUB)  TO BHRS-CLOSE-TIME.
028600   WRITE BUSINESS-HOURS-RECORD.
028700*----------------------------------------------------------------
028800
028900DISPLAY-WEEKLY-SCHEDULE.
029000
029100   PERFORM CLEAR-SCREEN.
029200   DISPLAY "DAY  OPEN  OPEN-TIME  CLOSE-TIME".
029300   DISPLAY "---  ----  ---------  ----------".
029400   MOVE ZERO TO BH-W-OUTER-SUB.
029500   PERFORM DISPLAY-ONE-SCHEDULE-ROW
029600       VARYING BH-W-OUTER-SUB FROM 1 BY 1
029700       UNTIL BH-W-OUTER-SUB > BH-TABLE-ENTRIES.
029800   PERFORM JUMP-LINE 3 TIMES.
029900*----------------------------------------------------------------
030000
030100DISPLAY-ONE-SCHEDULE-ROW.
030200
030300   DISPLAY BHT-DAY-OF-WEEK (BH-W-OUTER-SUB) "    "
030400           BHT-IS-OPEN (BH-W-OUTER-SUB)     "     "
030500           BHT-OPEN-TIME (BH-W-OUTER-SUB)   "       "
030600           BHT-CLOSE-TIME (BH-W-OUTER-SUB).
030700*----------------------------------------------------------------
030800*    BATCH FLOW 7 - CHANGE ONE DAY'S HOURS, VALIDATE IT, FOLD
030900*    IT INTO THE IN-MEMORY TABLE, THEN REWRITE THE WHOLE FILE.
031000*----------------------------------------------------------------
031100
031200CHANGE-MODULE.
031300
031400   PERFORM DISPLAY-WEEKLY-SCHEDULE.
031500   PERFORM GET-A-DAY-TO-CHANGE.
031600   PERFORM GET-A-DAY-TO-CHANGE UNTIL
031700                               ENTRY-WANTS-MENU
031800                            OR VALID-DAY-OF-WEEK.
031900
032000   PERFORM CHANGE-ONE-DAY UNTIL ENTRY-WANTS-MENU.
032100*----------------------------------------------------------------
032200
032300GET-A-DAY-TO-CHANGE.
032400
032500   DISPLAY "DAY OF WEEK TO CHANGE, 0-6, OR 9 TO RETURN".
032600   ACCEPT ENTRY-DAY-OF-WEEK.
032700
032800   IF NOT ENTRY-WANTS-MENU
032900      IF NOT VALID-DAY-OF-WEEK
033000         DISPLAY "DAY MUST BE 0-6 ! <ENTER> TO CONTINUE"
033100         ACCEPT DUMMY.
033200*----------------------------------------------------------------
033300
033400CHANGE-ONE-DAY.
033500
033600   PERFORM ASK-IS-OPEN-FOR-THIS-DAY.
033700
033800   IF ENTRY-OPEN-TODAY
033900      PERFORM ASK-OPEN-AND-CLOSE-TIME
034000   ELSE
034100      MOVE ZERO TO ENTRY-OPEN-TIME ENTRY-CLOSE-TIME.
034200
034300   PERFORM VALIDATE-BUSINESS-HOUR-ENTRY.
034400
034500   IF BHM-ENTRY-IS-VALID
034600      PERFORM SAVE-CHANGES-ON-THE-DAY
034700   ELSE
034800      DISPLAY W-BHM-REJECT-REASON
034900      DISPLAY "<ENTER> TO CONTINUE"
035000      ACCEPT DUMMY.
035100
035200   PERFORM DISPLAY-WEEKLY-SCHEDULE.
035300   PERFORM GET-A-DAY-TO-CHANGE.
035400   PERFORM GET-A-DAY-TO-CHANGE UNTIL
035500                               ENTRY-WANTS-MENU
035600                            OR VALID-DAY-OF-WEEK.
035700*----------------------------------------------------------------
035800
035900ASK-IS-OPEN-FOR-THIS-DAY.
036000
036100   MOVE "Y" TO ENTRY-IS-OPEN.
036200   PERFORM ASK-IS-OPEN-REPLY
036300       UNTIL ENTRY-VALID-OPEN-FLAG.
036400*----------------------------------------------------------------
036500
036600ASK-IS-OPEN-REPLY.
036700
036800   DISPLAY "IS THE SHOP OPEN THAT DAY ? <Y/N>".
036900   ACCEPT ENTRY-IS-OPEN.
037000
037100   IF NOT ENTRY-VALID-OPEN-FLAG
037200      DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE"
037300      ACCEPT DUMMY.
037400*----------------------------------------------------------------
037500
037600ASK-OPEN-AND-CLOSE-TIME.
037700
037800   DISPLAY "INFORM THE OPENING TIME, HHMM : ".
037900   ACCEPT ENTRY-OPEN-TIME.
038000   DISPLAY "INFORM THE CLOSING TIME, HHMM : ".
038100   ACCEPT ENTRY-CLOSE-TIME.
038200*----------------------------------------------------------------
038300*    BUSINESS RULE 2 - OPEN DAYS NEED BOTH TIMES, AND OPEN MUST
038400*    PRECEDE CLOSE.  CLOSED DAYS ARE NOT CHECKED HERE AT ALL.
038500*----------------------------------------------------------------
038600
038700VALIDATE-BUSINESS-HOUR-ENTRY.
038800
038900   MOVE "Y" TO W-BHM-VALID-ENTRY.
039000   MOVE SPACES TO W-BHM-REJECT-REASON.
039100
039200   IF NOT ENTRY-OPEN-TODAY
039300      GO TO VALIDATE-BUSINESS-HOUR-ENTRY-EXIT.
039400
039500   IF ENTRY-OPEN-TIME EQUAL ZERO OR ENTRY-CLOSE-TIME EQUAL ZERO
039600      MOVE "N" TO W-BHM-VALID-ENTRY
039700      MOVE "OPENING AND CLOSING TIMES ARE REQUIRED FOR OPEN DAYS"
039800                                          TO W-BHM-REJECT-REASON
039900      GO TO VALIDATE-BUSINESS-HOUR-ENTRY-EXIT.
040000
040100   IF ENTRY-OPEN-TIME NOT LESS THAN ENTRY-CLOSE-TIME
040200      MOVE "N" TO W-BHM-VALID-ENTRY
040300      MOVE "OPENING TIME MUST PRECEDE CLOSING TIME"
040400                                          TO W-BHM-REJECT-REASON.
040500
040600VALIDATE-BUSINESS-HOUR-ENTRY-EXIT.
040700   EXIT.
040800*----------------------------------------------------------------
040900*    FOLDS THE VALIDATED ENTRY INTO THE TABLE (FIND-OR-ADD BY
041000*    DAY OF WEEK), RE-SORTS, AND REWRITES THE WHOLE FILE.
041100*----------------------------------------------------------------
041200
041300SAVE-CHANGES-ON-THE-DAY.
041400
041500   PERFORM FIND-BHM-TABLE-ROW-FOR-DAY.
041600
041700   IF NOT BH-ROW-FOUND
041800      ADD 1 TO BH-TABLE-ENTRIES
041900      MOVE BH-TABLE-ENTRIES TO BH-W-OUTER-SUB.
042000
042100   MOVE ENTRY-DAY-OF-WEEK TO BHT-DAY-OF-WEEK (BH-W-OUTER-SUB).
042200   MOVE ENTRY-IS-OPEN     TO BHT-IS-OPEN (BH-W-OUTER-SUB).
042300   MOVE ENTRY-OPEN-TIME   TO BHT-OPEN-TIME (BH-W-OUTER-SUB).
042400   MOVE ENTRY-CLOSE-TIME  TO BHT-CLOSE-TIME (BH-W-OUTER-SUB).
042500
042600   PERFORM SORT-BUSINESS-HOURS-TABLE.
042700   PERFORM REWRITE-BUSINESS-HOURS-FILE.
042800
042900   DISPLAY "THE NEW HOURS WERE SAVED ! <ENTER> TO CONTINUE".
043000   ACCEPT DUMMY.
043100*----------------------------------------------------------------
043200
043300FIND-BHM-TABLE-ROW-FOR-DAY.
043400
043500   MOVE "N" TO BH-W-ROW-FOUND.
043600   MOVE ZERO TO BH-W-OUTER-SUB.
043700   PERFORM TEST-ONE-ROW-FOR-THIS-DAY
043800       VARYING BH-W-OUTER-SUB FROM 1 BY 1
043900       UNTIL BH-W-OUTER-SUB > BH-TABLE-ENTRIES
044000          OR BH-ROW-FOUND.
044100   IF BH-ROW-FOUND
044200      SUBTRACT 1 FROM BH-W-OUTER-SUB.
044300*----------------------------------------------------------------
044400
044500TEST-ONE-ROW-FOR-THIS-DAY.
044600
044700   IF BHT-DAY-OF-WEEK (BH-W-OUTER-SUB) EQUAL ENTRY-DAY-OF-WEEK
044800      MOVE "Y" TO BH-W-ROW-FOUND.
044900*----------------------------------------------------------------
045000
045100COPY "PL-LOAD-BUSINESS-HOURS.CBL".
045200COPY "PLGENERAL.CBL".
045300*----------------------------------------------------------------
045400