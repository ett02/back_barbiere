000100*----------------------------------------------------------------
000200*    FDBHRS.CBL  -  FILE/RECORD DESCRIPTION - BUSINESS-HOURS FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 40-BYTE RECORD.
000600*    07/19/1994  TMM  REQ-240  OPEN-TIME/CLOSE-TIME ARE MEANINGFUL
000700*                              ONLY WHEN BHRS-IS-OPEN IS "Y" - SEE
000800*                              BUSINESS-HOURS-MAINTENANCE PROGRAM.
000900*----------------------------------------------------------------
001000    FD  BUSINESS-HOURS-FILE
001100        LABEL RECORDS ARE STANDARD.
001200
001300    01  BUSINESS-HOURS-RECORD.
001400        05  BHRS-DAY-OF-WEEK        PIC 9(01).
001500            88  BHRS-SUNDAY             VALUE 0.
001600            88  BHRS-SATURDAY           VALUE 6.
001700        05  BHRS-IS-OPEN            PIC X(01).
001800            88  BHRS-OPEN-TODAY         VALUE "Y".
001900            88  BHRS-CLOSED-TODAY       VALUE "N".
002000        05  BHRS-OPEN-TIME          PIC 9(04).
002100        05  BHRS-CLOSE-TIME         PIC 9(04).
002200        05  FILLER                  PIC X(30).
