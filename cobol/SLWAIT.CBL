000100*----------------------------------------------------------------
000200*    SLWAIT.CBL  -  FILE-CONTROL ENTRY FOR WAITING-LIST FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000600*    07/19/1994  TMM  REQ-240  ADDED ALTERNATE KEY FOR THE FIFO
000700*                              CASCADE SEARCH OUT OF APPOINTMENT-
000800*                              MAINTENANCE (BARBER/SERVICE/DATE).
000900*    11/14/2002  DPK  REQ-358  RE-KEYED OFF WB-KEY, NOT THE WHOLE
001000*                              WAIT-ALT-BUCKET REDEFINE - SEE
001100*                              FDWAIT.CBL FOR WHY.
001200*----------------------------------------------------------------
001300    SELECT WAITING-LIST-FILE
001400        ASSIGN TO "WAITFILE"
001500        ORGANIZATION IS INDEXED
001600        ACCESS MODE IS DYNAMIC
001700        RECORD KEY IS WAIT-ID
001800        ALTERNATE RECORD KEY IS WB-KEY
001900            WITH DUPLICATES.
