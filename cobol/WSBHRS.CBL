000100*----------------------------------------------------------------
000200*    WSBHRS.CBL  -  IN-MEMORY COPY OF THE BUSINESS-HOURS FILE
000300*----------------------------------------------------------------
000400*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.  BUSINESS-HOURS
000500*                              IS A 7-RECORD SEQUENTIAL FILE; EVER
000600*                              PROGRAM THAT NEEDS TO CHECK HOURS
000700*                              LOADS IT INTO THIS TABLE ONCE AT
000800*                              START-UP RATHER THAN RE-READING THE
000900*                              FILE FOR EVERY SLOT CHECKED.
001000*----------------------------------------------------------------
00110001  BH-TABLE-CONTROL.
001200    05  BH-TABLE-ENTRIES                PIC 9 COMP.
001300    05  BH-TABLE OCCURS 7 TIMES.
001400        10  BHT-DAY-OF-WEEK              PIC 9.
001500        10  BHT-IS-OPEN                  PIC X.
001600            88  BHT-OPEN-TODAY               VALUE "Y".
001700        10  BHT-OPEN-TIME                PIC 9(04).
001800        10  BHT-CLOSE-TIME               PIC 9(04).
001900        10  FILLER                       PIC X(02).
002000
00210077  BH-W-SUB                            PIC 9 COMP.
00220077  BH-W-ROW-FOUND                      PIC X.
002300    88  BH-ROW-FOUND                        VALUE "Y".
00240077  W-END-OF-BHRS-FILE                  PIC X.
002500    88  END-OF-BHRS-FILE                    VALUE "Y".
