000100*----------------------------------------------------------------
000200*    ADD-NEW-APPOINTMENT.CBL
000300*    SHARED APPOINTMENT-CREATION LOGIC - BATCH FLOW 1.  USED BY
000400*    THE APPOINTMENT-MAINTENANCE ADD-MODULE AND BY THE CANCEL-
000500*    LATION CASCADE WHEN A WAITING-LIST CUSTOMER IS PROMOTED.
000600*----------------------------------------------------------------
000700*    CALLER MUST HAVE USERS-FILE, BARBERS-FILE, SERVICES-FILE,
000800*    APPOINTMENTS-FILE AND CONTROL-FILE ALL OPEN I-O, AND MUST
000900*    HAVE PERFORMED LOAD-BUSINESS-HOURS-TABLE AT STARTUP.
001000*----------------------------------------------------------------
001100*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.
001200*----------------------------------------------------------------
001300CREATE-NEW-APPOINTMENT.
001400
001500    MOVE "Y" TO W-CA-SUCCESS.
001600    MOVE SPACES TO CA-REJECT-REASON.
001700
001800    MOVE CA-CUSTOMER-ID TO USR-ID.
001900    MOVE "Y" TO W-FOUND-USER-RECORD.
002000    PERFORM LOOK-FOR-USER-RECORD.
002100    IF NOT FOUND-USER-RECORD
002200       MOVE "N" TO W-CA-SUCCESS
002300       MOVE "CUSTOMER NOT FOUND" TO CA-REJECT-REASON
002400       GO TO CREATE-NEW-APPOINTMENT-EXIT.
002500
002600    MOVE CA-BARBER-ID TO BARB-ID.
002700    MOVE "Y" TO W-FOUND-BARBER-RECORD.
002800    PERFORM LOOK-FOR-BARBER-RECORD.
002900    IF NOT FOUND-BARBER-RECORD
003000       MOVE "N" TO W-CA-SUCCESS
003100       MOVE "BARBER NOT FOUND" TO CA-REJECT-REASON
003200       GO TO CREATE-NEW-APPOINTMENT-EXIT.
003300
003400    MOVE CA-BARBER-ID  TO SAC-BARBER-ID.
003500    MOVE CA-SERVICE-ID TO SAC-SERVICE-ID.
003600    MOVE CA-DATE       TO SAC-DATE.
003700    MOVE CA-START-TIME TO SAC-START-TIME.
003800    PERFORM CHECK-SLOT-AVAILABILITY.
003900
004000    IF SAC-SERVICE-NOT-FOUND
004100       MOVE "N" TO W-CA-SUCCESS
004200       MOVE "SERVICE NOT FOUND" TO CA-REJECT-REASON
004300       GO TO CREATE-NEW-APPOINTMENT-EXIT.
004400
004500    IF NOT SAC-AVAILABLE
004600       MOVE "N" TO W-CA-SUCCESS
004700       MOVE "REQUESTED SLOT IS NOT AVAILABLE" TO CA-REJECT-REASON
004800       GO TO CREATE-NEW-APPOINTMENT-EXIT.
004900
005000    PERFORM GET-NEXT-APPOINTMENT-ID.
005100
005200    MOVE SPACES TO APPOINTMENT-RECORD.
005300    MOVE CA-NEW-APPT-ID TO APPT-ID.
005400    MOVE CA-CUSTOMER-ID TO APPT-CUSTOMER-ID.
005500    MOVE CA-BARBER-ID   TO APPT-BARBER-ID.
005600    MOVE CA-SERVICE-ID  TO APPT-SERVICE-ID.
005700    MOVE CA-DATE        TO APPT-DATE.
005800    MOVE CA-START-TIME  TO APPT-START-TIME.
005900    MOVE "CONFERMATO"   TO APPT-STATUS.
006000
006100    WRITE APPOINTMENT-RECORD
006200        INVALID KEY
006300           MOVE "N" TO W-CA-SUCCESS
006400           MOVE "ERROR WRITING APPOINTMENT RECORD"
006500                                       TO CA-REJECT-REASON.
006600
006700CREATE-NEW-APPOINTMENT-EXIT.
006800    EXIT.
006900
007000GET-NEXT-APPOINTMENT-ID.
007100
007200    MOVE 1 TO CONTROL-KEY.
007300    READ CONTROL-FILE RECORD
007400        INVALID KEY
007500           MOVE ZERO TO CONTROL-NEXT-APPT-ID
007600                        CONTROL-NEXT-WAIT-ID.
007700
007800    ADD 1 TO CONTROL-NEXT-APPT-ID.
007900    MOVE CONTROL-NEXT-APPT-ID TO CA-NEW-APPT-ID.
008000
008100    REWRITE CONTROL-RECORD
008200        INVALID KEY
008300           WRITE CONTROL-RECORD
008400               INVALID KEY
008500                  MOVE "N" TO W-CA-SUCCESS
008600                  MOVE "ERROR UPDATING CONTROL RECORD"
008700                                       TO CA-REJECT-REASON.
008800
008900GET-NEXT-APPOINTMENT-ID-EXIT.
009000    EXIT.
