000100*----------------------------------------------------------------
000200*    PLGENERAL.CBL  -  SHARED GENERAL-PURPOSE PARAGRAPHS
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000600*    07/19/1994  TMM  REQ-240  NO CHANGE OF SUBSTANCE - CARRIED
000700*                              FORWARD FROM THE ACCOUNTS-PAYABLE
000800*                              SUITE AS-IS.
000900*----------------------------------------------------------------
001000CLEAR-SCREEN.
001100
001200    DISPLAY SPACES.
001300    MOVE SPACES TO DUMMY.
001400
001500JUMP-LINE.
001600
001700    DISPLAY " ".
001800
001900CONFIRM-EXECUTION.
002000
002100    DISPLAY MSG-CONFIRMATION.
002200    ACCEPT W-VALID-ANSWER.
002300    INSPECT W-VALID-ANSWER CONVERTING
002400        "ynYN" TO "YNYN".
002500    IF NOT VALID-ANSWER
002600       DISPLAY "ANSWER Y OR N ONLY ! <ENTER> TO CONTINUE"
002700       ACCEPT DUMMY.
002800
002900ASK-USER-IF-WANT-TO-COMPLETE.
003000
003100    DISPLAY MSG-CONFIRMATION.
003200    ACCEPT W-VALID-ANSWER.
003300    INSPECT W-VALID-ANSWER CONVERTING
003400        "ynYN" TO "YNYN".
003500    IF NOT VALID-ANSWER
003600       DISPLAY "ANSWER Y OR N ONLY ! <ENTER> TO CONTINUE"
003700       ACCEPT DUMMY.
