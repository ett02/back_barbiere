000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. appointments-system.
000300AUTHOR. R J HALVORSEN.
000400INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
000500DATE-WRITTEN. 02/11/89.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
000800*----------------------------------------------------------------
000900*    APPOINTMENTS-SYSTEM.COB
001000*    TOP-LEVEL MENU - BARBER SHOP SCHEDULING SYSTEM
001100*----------------------------------------------------------------
001200*    CHANGE LOG
001300*----------------------------------------------------------------
001400*    02/11/1989  RJH  REQ-118  ORIGINAL PROGRAM.
001500*    06/02/1991  RJH  REQ-164  ADDED OPTION 5, SLOT AVAILABILITY
001600*                              INQUIRY, AT FRONT DESK'S REQUEST.
001700*    07/19/1994  TMM  REQ-240  ADDED OPTION 6, BARBER SERVICE
001800*                              ASSIGNMENT, FOR THE NEW SERVICE
001900*                              MENU BOARD.
002000*    09/03/1998  CLV  REQ-306  Y2K REVIEW OF THIS PROGRAM - NO
002100*                              DATE FIELDS HELD HERE, NO CHANGE.
002200*    04/11/2001  DPK  REQ-344  RENUMBERED MENU OPTIONS AFTER THE
002300*                              OLD OPTION 7 (PRINTED SCHEDULE) WAS
002400*                              RETIRED - NO MORE PRINTER SUPPORT.
002500*    04/11/2001  DPK  REQ-344  ADDED THE PER-OPTION CALL TALLY
002600*                              AND RECENT-OPTION HISTORY, SHOWN
002700*                              ON THE WAY OUT, FOR THE FRONT
002800*                              DESK TO SEE HOW THE SYSTEM GETS
002900*                              USED DAY TO DAY.
003000*----------------------------------------------------------------
003100ENVIRONMENT DIVISION.
003200CONFIGURATION SECTION.
003300SOURCE-COMPUTER. IBM-370.
003400OBJECT-COMPUTER. IBM-370.
003500SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003600DATA DIVISION.
003700
003800   WORKING-STORAGE SECTION.
003900
004000     01 W-MAIN-MENU-OPTION          PIC 9.
004100         88 VALID-MAIN-MENU-OPTION  VALUE 0 THROUGH 6.
004200
004300     01 W-OPTION-CALL-COUNTS.
004400         05 W-CALL-COUNT            PIC 9(03) COMP
004500                                     OCCURS 6 TIMES.
004600
004700     01 W-CALL-COUNTS-BY-GROUP REDEFINES W-OPTION-CALL-COUNTS.
004800         05 W-MAINT-CALL-COUNT      PIC 9(03) COMP
004900                                     OCCURS 4 TIMES.
005000         05 W-INQUIRY-CALL-COUNT    PIC 9(03) COMP
005100                                     OCCURS 2 TIMES.
005200
005300     01 W-RECENT-OPTION-SUB         PIC 9 COMP.
005400
005500     01 W-RECENT-OPTION-HISTORY.
005600         05 W-RECENT-OPTION         PIC 9
005700                                     OCCURS 3 TIMES.
005800
005900     01 W-RECENT-OPTIONS-PACKED REDEFINES
006000                                  W-RECENT-OPTION-HISTORY.
006100         05 W-RECENT-OPTIONS-TEXT   PIC 9(03).
006200
006300     01 W-RECENT-OPTIONS-SPLIT REDEFINES
006400                                  W-RECENT-OPTION-HISTORY.
006500         05 W-RECENT-OPTION-OLDEST  PIC 9.
006600         05 W-RECENT-OPTION-MIDDLE  PIC 9.
006700         05 W-RECENT-OPTION-NEWEST  PIC 9.
006800
006900     77 DUMMY                       PIC X.
007000*----------------------------------------------------------------
007100
007200PROCEDURE DIVISION.
007300
007400   PERFORM GET-MENU-OPTION
007500   PERFORM GET-MENU-OPTION UNTIL
007600                               W-MAIN-MENU-OPTION EQUAL ZERO
007700                            OR VALID-MAIN-MENU-OPTION.
007800
007900   PERFORM DO-OPTIONS UNTIL
008000                               W-MAIN-MENU-OPTION EQUAL ZERO.
008100
008200   STOP RUN.
008300*----------------------------------------------------------------
008400
008500GET-MENU-OPTION.
008600
008700         PERFORM CLEAR-SCREEN.
008800         DISPLAY "          BARBER SHOP SCHEDULING SYSTEM".
008900         DISPLAY " ".
009000         DISPLAY "          ----------------------------------".
009100         DISPLAY "          | 1 - CONTROL-FILE MAINTENANCE  |".
009200         DISPLAY "          | 2 - BUSINESS-HOURS MAINT.     |".
009300         DISPLAY "          | 3 - APPOINTMENT MAINTENANCE   |".
009400         DISPLAY "          | 4 - BARBER SERVICE ASSIGNMENT |".
009500         DISPLAY "          | 5 - AVAILABLE SLOTS INQUIRY   |".
009600         DISPLAY "          | 6 - APPOINTMENT INQUIRIES     |".
009700         DISPLAY "          | 0 - EXIT                      |".
009800         DISPLAY "          ----------------------------------".
009900         DISPLAY " ".
010000         DISPLAY "           - CHOOSE AN OPTION FROM MENU:  ".
010100         PERFORM JUMP-LINE 11 TIMES.
010200         ACCEPT W-MAIN-MENU-OPTION.
010300
010400        IF W-MAIN-MENU-OPTION EQUAL ZERO
010500           DISPLAY "PROGRAM TERMINATED !"
010600           PERFORM SHOW-USAGE-SUMMARY
010700        ELSE
010800           IF NOT VALID-MAIN-MENU-OPTION
010900              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011000              ACCEPT DUMMY.
011100*----------------------------------------------------------------
011200
011300DO-OPTIONS.
011400
011500   PERFORM TALLY-THIS-OPTION.
011600   PERFORM CLEAR-SCREEN.
011700
011800   IF W-MAIN-MENU-OPTION = 1
011900      CALL "control-file-maintenance".
012000
012100   IF W-MAIN-MENU-OPTION = 2
012200      CALL "business-hours-maintenance".
012300
012400   IF W-MAIN-MENU-OPTION = 3
012500      CALL "appointment-maintenance".
012600
012700   IF W-MAIN-MENU-OPTION = 4
012800      CALL "barber-service-maintenance".
012900
013000   IF W-MAIN-MENU-OPTION = 5
013100      CALL "available-slots-inquiry".
013200
013300   IF W-MAIN-MENU-OPTION = 6
013400      CALL "appointment-inquiries".
013500
013600   PERFORM GET-MENU-OPTION.
013700   PERFORM GET-MENU-OPTION UNTIL
013800                               W-MAIN-MENU-OPTION EQUAL ZERO
013900                            OR VALID-MAIN-MENU-OPTION.
014000*----------------------------------------------------------------
014100
014200TALLY-THIS-OPTION.
014300
014400   ADD 1 TO W-CALL-COUNT (W-MAIN-MENU-OPTION).
014500
014600   IF W-RECENT-OPTION-SUB = 3
014700      MOVE W-RECENT-OPTION (2) TO W-RECENT-OPTION (1)
014800      MOVE W-RECENT-OPTION (3) TO W-RECENT-OPTION (2)
014900   ELSE
015000      ADD 1 TO W-RECENT-OPTION-SUB.
015100
015200   MOVE W-MAIN-MENU-OPTION
015300        TO W-RECENT-OPTION (W-RECENT-OPTION-SUB).
015400*----------------------------------------------------------------
015500
015600SHOW-USAGE-SUMMARY.
015700
015800   DISPLAY "   CALLS THIS SESSION BY OPTION - "
015900           "1:" W-CALL-COUNT (1) " 2:" W-CALL-COUNT (2)
016000           " 3:" W-CALL-COUNT (3) " 4:" W-CALL-COUNT (4)
016100           " 5:" W-CALL-COUNT (5) " 6:" W-CALL-COUNT (6).
016200   IF W-RECENT-OPTION-SUB NOT EQUAL ZERO
016300      DISPLAY "   MOST RECENT OPTIONS CHOSEN....: "
016400                                     W-RECENT-OPTIONS-TEXT.
016500*----------------------------------------------------------------
016600
016700COPY "PLMENU.CBL".
016800*----------------------------------------------------------------
