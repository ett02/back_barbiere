000100*----------------------------------------------------------------
000200*    PL-LOAD-BUSINESS-HOURS.CBL
000300*    LOADS THE BUSINESS-HOURS FILE INTO THE BH-TABLE (WSBHRS.CBL)
000400*----------------------------------------------------------------
000500*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.
000600*----------------------------------------------------------------
000700LOAD-BUSINESS-HOURS-TABLE.
000800
000900    MOVE ZERO TO BH-TABLE-ENTRIES.
001000    MOVE "N" TO W-END-OF-BHRS-FILE.
001100    OPEN INPUT BUSINESS-HOURS-FILE.
001200    PERFORM LOAD-ONE-BUSINESS-HOURS-ROW
001300        UNTIL END-OF-BHRS-FILE.
001400    CLOSE BUSINESS-HOURS-FILE.
001500
001600LOAD-ONE-BUSINESS-HOURS-ROW.
001700
001800    READ BUSINESS-HOURS-FILE RECORD
001900        AT END
002000           MOVE "Y" TO W-END-OF-BHRS-FILE
002100           GO TO LOAD-ONE-BUSINESS-HOURS-ROW-EXIT.
002200
002300    ADD 1 TO BH-TABLE-ENTRIES.
002400    MOVE BHRS-DAY-OF-WEEK TO BHT-DAY-OF-WEEK (BH-TABLE-ENTRIES).
002500    MOVE BHRS-IS-OPEN     TO BHT-IS-OPEN (BH-TABLE-ENTRIES).
002600    MOVE BHRS-OPEN-TIME   TO BHT-OPEN-TIME (BH-TABLE-ENTRIES).
002700    MOVE BHRS-CLOSE-TIME  TO BHT-CLOSE-TIME (BH-TABLE-ENTRIES).
002800
002900LOAD-ONE-BUSINESS-HOURS-ROW-EXIT.
003000    EXIT.
