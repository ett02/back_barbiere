000100*----------------------------------------------------------------
000200*    SLBRSV.CBL  -  FILE-CONTROL ENTRY FOR BARBER-SERVICES FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000600*    07/19/1994  TMM  REQ-240  COMPOSITE KEY IS BARBER-ID FOLLOWED
000700*                              BY SERVICE-ID (SEE FDBRSV.CBL).
000800*----------------------------------------------------------------
000900    SELECT BARBER-SERVICES-FILE
001000        ASSIGN TO "BRSVFILE"
001100        ORGANIZATION IS INDEXED
001200        ACCESS MODE IS DYNAMIC
001300        RECORD KEY IS BRSV-KEY.
