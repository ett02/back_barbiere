000100*----------------------------------------------------------------
000200*    FDBRSV.CBL  -  FILE/RECORD DESCRIPTION - BARBER-SERVICES FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 40-BYTE RECORD.
000600*                              ONE ROW PER BARBER/SERVICE PAIRING
000700*                              A BARBER IS QUALIFIED TO PERFORM.
000800*----------------------------------------------------------------
000900    FD  BARBER-SERVICES-FILE
001000        LABEL RECORDS ARE STANDARD.
001100
001200    01  BARBER-SERVICE-RECORD.
001300        05  BRSV-KEY.
001400            10  BRSV-BARBER-ID      PIC 9(09).
001500            10  BRSV-SERVICE-ID     PIC 9(09).
001600        05  FILLER                  PIC X(22).
