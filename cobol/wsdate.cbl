000100*----------------------------------------------------------------
000200*    WSDATE.CBL  -  WORKING-STORAGE USED BY PLDATE.CBL
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    ORIGINALLY WRITTEN FOR THE ACCOUNTS-PAYABLE SUITE; CARRIED
000600*    FORWARD UNCHANGED FOR THE SCHEDULING SYSTEM - GENERIC DATE-
000700*    ENTRY WORK AREA, NOT TIED TO EITHER APPLICATION'S RECORDS.
000800*----------------------------------------------------------------
000900*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK, CARRIED FROM THE
001000*                              ACCOUNTS-PAYABLE SUITE AS-IS.
001100*----------------------------------------------------------------
001200*    FIELDS RECEIVED FROM THE MAIN PROGRAM -
001300*       GDTV-DATE-HEADING       PROMPT LINE FOR THE DATE WANTED
001400*       GDTV-FIRST-YEAR-VALID   FIRST YEAR-LIMIT VALID
001500*       GDTV-LAST-YEAR-VALID    LAST YEAR-LIMIT VALID
001600*       GDTV-ACCEPT-EMPTY-DATE  "Y" OR "N"
001700*    FIELD RETURNED TO THE MAIN PROGRAM -
001800*       GDTV-DATE (FORMAT CCYYMMDD)
001900*----------------------------------------------------------------
00200001  GDTV-DATE-MM-DD-CCYY              PIC 9(08).
00210001  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
002200    05  GDTV-DATE-MM                  PIC 99.
002300        88  GDTV-MONTH-VALID              VALUE 1 THROUGH 12.
002400    05  GDTV-DATE-DD                  PIC 99.
002500        88  GDTV-DAY-VALID                VALUE 1 THROUGH 31.
002600    05  GDTV-DATE-CCYY                 PIC 9999.
002700
00280001  GDTV-MATRIX.
002900    02  GDTV-TABLE-MONTH OCCURS 12 TIMES.
003000        05  GDTV-TABLE-MONTH-NUMBER    PIC 99.
003100        05  FILLER                     PIC X(01).
003200        05  GDTV-TABLE-MONTH-NAME      PIC X(09).
003300
00340001  W-GDTV-VALID-DATE-INFORMED        PIC X.
003500    88  GDTV-VALID-DATE-INFORMED          VALUE "Y".
003600
00370001  W-GDTV-YEAR-IS-LEAP                PIC X.
003800    88  GDTV-YEAR-IS-LEAP                  VALUE "Y".
003900
00400077  GDTV-DATE-TEMP-FOR-CALC            PIC 9(12) COMP.
00410077  GDTV-LEAP-YEAR-REMAINDER           PIC 999 COMP.
00420077  GDTV-LEAP-YEAR-DUMMY-QUO           PIC 9999 COMP.
00430077  GDTV-DUMMY                         PIC X.
004400
004500*----------  VALUES RECEIVED FROM MAIN PROGRAM
00460077  GDTV-ACCEPT-EMPTY-DATE             PIC X.
00470077  GDTV-DATE-HEADING                  PIC X(79).
00480077  GDTV-FIRST-YEAR-VALID              PIC 9(4).
00490077  GDTV-LAST-YEAR-VALID               PIC 9(4).
005000
005100*----------  VALUE RETURNED TO MAIN PROGRAM
00520001  GDTV-DATE                          PIC 9(8).
00530001  FILLER REDEFINES GDTV-DATE.
005400    05  GDTV-DATE-OUT-CCYY             PIC 9999.
005500    05  GDTV-DATE-OUT-MM               PIC 99.
005600    05  GDTV-DATE-OUT-DD               PIC 99.
