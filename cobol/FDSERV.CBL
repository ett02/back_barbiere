000100*----------------------------------------------------------------
000200*    FDSERV.CBL  -  FILE/RECORD DESCRIPTION - SERVICES FILE
000300*    SHOP SCHEDULING SYSTEM
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK - 50-BYTE RECORD.
000600*    07/19/1994  TMM  REQ-240  CONFIRMED SERV-DURATION DRIVES SLOT
000700*                              SIZING IN THE SCHEDULING ENGINE.
000800*    02/06/1996  TMM  REQ-265  ADDED SERV-DURATION-EDITED FOR A
000900*                              NUMERIC-EDITED VIEW OF THE MINUTES
001000*                              FIGURE AT DISPLAY TIME.
001100*----------------------------------------------------------------
001200    FD  SERVICES-FILE
001300        LABEL RECORDS ARE STANDARD.
001400
001500    01  SERVICE-RECORD.
001600        05  SERV-ID                 PIC 9(09).
001700        05  SERV-DURATION           PIC 9(04).
001800        05  FILLER                  PIC X(37).
001900
002000    01  SERV-DURATION-EDITED REDEFINES SERVICE-RECORD.
002100        05  FILLER                  PIC X(09).
002200        05  SE-DURATION-EDIT        PIC ZZZ9.
002300        05  FILLER                  PIC X(37).
