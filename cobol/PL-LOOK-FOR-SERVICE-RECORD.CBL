000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-SERVICE-RECORD.CBL
000300*    SHARED EXISTENCE CHECK AGAINST THE SERVICES FILE
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000600*    07/19/1994  TMM  REQ-240  SERV-DURATION IS LEFT IN SERVICE-
000700*                              RECORD AFTER THE READ FOR THE
000800*                              CALLER TO PICK UP (END-TIME CALC).
000900*----------------------------------------------------------------
001000LOOK-FOR-SERVICE-RECORD.
001100
001200    READ SERVICES-FILE RECORD
001300        INVALID KEY
001400           MOVE "N" TO W-FOUND-SERVICE-RECORD.
