000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. appointment-maintenance.
000300AUTHOR. T M MARLOWE.
000400INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
000500DATE-WRITTEN. 07/19/94.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
000800*----------------------------------------------------------------
000900*    APPOINTMENT-MAINTENANCE.COB
001000*    ADDS, CHANGES AND CANCELS APPOINTMENTS.  A CANCELLATION
001100*    ALSO DRIVES THE WAITING-LIST CASCADE - THE FIRST (FIFO)
001200*    WAITING CUSTOMER FOR THE SAME BARBER/SERVICE/DATE BUCKET
001300*    IS OFFERED THE NEWLY FREED SLOT.
001400*----------------------------------------------------------------
001500*    CHANGE LOG
001600*----------------------------------------------------------------
001700*    07/19/1994  TMM  REQ-240  ORIGINAL PROGRAM - ADAPTED FROM THE
001800*                              OLD VENDOR SCREEN - ADD, CHANGE,
001900*                              CANCEL ONLY - LOOK-UP AND PRINT
002000*                              MOVED TO APPOINTMENT-INQUIRIES.
002100*    11/02/1995  TMM  REQ-259  ADDED THE WAITING-LIST CASCADE ON
002200*                              CANCELLATION (CASCADE-TO-WAITING-
002300*                              LIST / PROMOTE-WAITING-LIST-ENTRY).
002400*    09/03/1998  CLV  REQ-306  Y2K REVIEW - APPT-DATE AND WAIT-
002500*                              REQUESTED-DATE ARE ALREADY FULL
002600*                              CCYYMMDD, NO CHANGE REQUIRED.
002700*    04/11/2001  DPK  REQ-344  DROPPED THE OLD LOOK-UP-BY-NUMBER
002800*                              AND PRINT SUBMENU OPTIONS AT THE
002900*                              SAME TIME THE PRINTER WAS RETIRED.
003000*    11/14/2002  DPK  REQ-358  CASCADE-TO-WAITING-LIST NOW STARTS
003100*                              ON WB-KEY, NOT THE WHOLE WAIT-ALT-
003200*                              BUCKET REDEFINE - SEE FDWAIT.CBL.
003300*----------------------------------------------------------------
003400ENVIRONMENT DIVISION.
003500CONFIGURATION SECTION.
003600SOURCE-COMPUTER. IBM-370.
003700OBJECT-COMPUTER. IBM-370.
003800SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003900INPUT-OUTPUT SECTION.
004000   FILE-CONTROL.
004100
004200      COPY "SLAPPT.CBL".
004300      COPY "SLUSER.CBL".
004400      COPY "SLBARB.CBL".
004500      COPY "SLSERV.CBL".
004600      COPY "SLWAIT.CBL".
004700      COPY "SLCNTL.CBL".
004800      COPY "SLBHRS.CBL".
004900
005000DATA DIVISION.
005100   FILE SECTION.
005200
005300      COPY "FDAPPT.CBL".
005400      COPY "FDUSER.CBL".
005500      COPY "FDBARB.CBL".
005600      COPY "FDSERV.CBL".
005700      COPY "FDWAIT.CBL".
005800      COPY "FDCNTL.CBL".
005900      COPY "FDBHRS.CBL".
006000
006100   WORKING-STORAGE SECTION.
006200
006300      COPY "WSBHRS.CBL".
006400      COPY "WSDOW.CBL".
006500      COPY "WSSLOT.CBL".
006600      COPY "WSCREATE.CBL".
006700      COPY "wsdate.cbl".
006800
006900     01 W-APPT-MENU-OPTION             PIC 9.
007000         88 VALID-APPT-MENU-OPTION    VALUE 0 THROUGH 3.
007100
007200     01 W-FOUND-USER-RECORD            PIC X.
007300        88 FOUND-USER-RECORD          VALUE "Y".
007400
007500     01 W-FOUND-BARBER-RECORD          PIC X.
007600        88 FOUND-BARBER-RECORD        VALUE "Y".
007700
007800     01 W-FOUND-SERVICE-RECORD         PIC X.
007900        88 FOUND-SERVICE-RECORD       VALUE "Y".
008000
008100     01 W-FOUND-APPT-RECORD            PIC X.
008200        88 FOUND-APPT-RECORD          VALUE "Y".
008300
008400     01 ENTRY-APPT-ID                  PIC 9(09).
008500     01 ENTRY-CUSTOMER-ID              PIC 9(09).
008600     01 ENTRY-BARBER-ID                PIC 9(09).
008700     01 ENTRY-SERVICE-ID               PIC 9(09).
008800     01 ENTRY-START-TIME               PIC 9(04).
008900
009000     01 W-VALID-ANSWER                 PIC X.
009100        88 VALID-ANSWER                VALUE "Y", "N".
009200        88 QUIT-IS-CONFIRMED           VALUE "Y".
009300
009400     01 W-AM-REJECT-REASON             PIC X(40).
009500
009600     01 W-SAVED-APPT-BARBER-ID         PIC 9(09).
009700     01 W-SAVED-APPT-SERVICE-ID        PIC 9(09).
009800     01 W-SAVED-APPT-DATE              PIC 9(08).
009900     01 W-SAVED-APPT-START-TIME        PIC 9(04).
010000     01 W-SAVED-APPT-CUSTOMER-ID       PIC 9(09).
010100
010200     01 W-WAIT-ENTRY-FOUND             PIC X.
010300        88 WAIT-ENTRY-FOUND           VALUE "Y".
010400
010500     01 W-WAIT-ENTRY-VALID             PIC X.
010600        88 WAIT-ENTRY-VALID            VALUE "Y".
010700
010800     77 MSG-CONFIRMATION                PIC X(45).
010900     77 DUMMY                           PIC X.
011000*----------------------------------------------------------------
011100
011200PROCEDURE DIVISION.
011300
011400   OPEN I-O APPOINTMENTS-FILE.
011500   OPEN I-O USERS-FILE.
011600   OPEN I-O BARBERS-FILE.
011700   OPEN I-O SERVICES-FILE.
011800   OPEN I-O WAITING-LIST-FILE.
011900   OPEN I-O CONTROL-FILE.
012000
012100   PERFORM LOAD-BUSINESS-HOURS-TABLE.
012200
012300   PERFORM GET-MENU-OPTION
012400   PERFORM GET-MENU-OPTION UNTIL
012500                               W-APPT-MENU-OPTION EQUAL ZERO
012600                            OR VALID-APPT-MENU-OPTION.
012700
012800   PERFORM DO-OPTIONS UNTIL W-APPT-MENU-OPTION EQUAL ZERO.
012900
013000   CLOSE CONTROL-FILE.
013100   CLOSE WAITING-LIST-FILE.
013200   CLOSE SERVICES-FILE.
013300   CLOSE BARBERS-FILE.
013400   CLOSE USERS-FILE.
013500   CLOSE APPOINTMENTS-FILE.
013600
013700   EXIT PROGRAM.
013800
013900   STOP RUN.
014000*----------------------------------------------------------------
014100
014200GET-MENU-OPTION.
014300
014400         PERFORM CLEAR-SCREEN.
014500         DISPLAY "          APPOINTMENT MAINTENANCE PROGRAM".
014600         DISPLAY " ".
014700         DISPLAY "          ----------------------------------".
014800         DISPLAY "          | 1 - ADD APPOINTMENT           |".
014900         DISPLAY "          | 2 - CHANGE APPOINTMENT        |".
015000         DISPLAY "          | 3 - CANCEL APPOINTMENT        |".
015100         DISPLAY "          | 0 - EXIT                      |".
015200         DISPLAY "          ----------------------------------".
015300         DISPLAY " ".
015400         DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
015500         PERFORM JUMP-LINE 13 TIMES.
015600         ACCEPT W-APPT-MENU-OPTION.
015700
015800        IF W-APPT-MENU-OPTION EQUAL ZERO
015900           DISPLAY "PROGRAM TERMINATED !"
016000        ELSE
016100           IF NOT VALID-APPT-MENU-OPTION
016200              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
016300              ACCEPT DUMMY.
016400*----------------------------------------------------------------
016500
016600DO-OPTIONS.
016700
016800   PERFORM CLEAR-SCREEN.
016900
017000   IF W-APPT-MENU-OPTION = 1
017100      PERFORM ADD-MODULE.
017200
017300   IF W-APPT-MENU-OPTION = 2
017400      PERFORM CHANGE-MODULE.
017500
017600   IF W-APPT-MENU-OPTION = 3
017700      PERFORM CANCEL-MODULE.
017800
017900   PERFORM GET-MENU-OPTION.
018000   PERFORM GET-MENU-OPTION UNTIL
018100                               W-APPT-MENU-OPTION EQUAL ZERO
018200                            OR VALID-APPT-MENU-OPTION.
018300*----------------------------------------------------------------
018400*    BATCH FLOW 1 - CREATE APPOINTMENT.  THE SHARED CREATE LOGIC
018500*    (CUSTOMER/BARBER/SERVICE LOOK-UP, SLOT CHECK, ID ASSIGNMENT
018600*    AND WRITE) LIVES IN ADD-NEW-APPOINTMENT.CBL SO THE CASCADE
018700*    BELOW CAN REUSE IT.
018800*----------------------------------------------------------------
018900
019000ADD-MODULE.
019100
019200   DISPLAY "1) CUSTOMER (USER) ID.....: ".
019300   ACCEPT CA-CUSTOMER-ID.
019400   DISPLAY "2) BARBER ID..............: ".
019500   ACCEPT CA-BARBER-ID.
019600   DISPLAY "3) SERVICE ID.............: ".
019700   ACCEPT CA-SERVICE-ID.
019800
019900   MOVE "4) APPOINTMENT DATE (MM-DD-YYYY)" TO GDTV-DATE-HEADING.
020000   MOVE 1989 TO GDTV-FIRST-YEAR-VALID.
020100   MOVE 2099 TO GDTV-LAST-YEAR-VALID.
020200   MOVE "N"  TO GDTV-ACCEPT-EMPTY-DATE.
020300   PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
020400   MOVE GDTV-DATE TO CA-DATE.
020500
020600   DISPLAY "5) START TIME (HHMM)......: ".
020700   ACCEPT CA-START-TIME.
020800
020900   PERFORM CREATE-NEW-APPOINTMENT.
021000
021100   IF CA-SUCCESS
021200      DISPLAY "APPOINTMENT " CA-NEW-APPT-ID " WAS CREATED !"
021300   ELSE
021400      DISPLAY "*** " CA-REJECT-REASON " ***".
021500
021600   DISPLAY "<ENTER> TO CONTINUE".
021700   ACCEPT DUMMY.
021800*----------------------------------------------------------------
021900*    BATCH FLOW 2 - UPDATE APPOINTMENT.  THE NEW BARBER/SERVICE/
022000*    DATE/START-TIME ARE CHECKED FOR AVAILABILITY BEFORE ANY OF
022100*    THE FOUR FIELDS ARE OVERWRITTEN; CUSTOMER-ID AND STATUS ARE
022200*    NEVER TOUCHED HERE.
022300*----------------------------------------------------------------
022400
022500CHANGE-MODULE.
022600
022700   DISPLAY "APPOINTMENT ID TO CHANGE..: ".
022800   ACCEPT ENTRY-APPT-ID.
022900
023000   MOVE ENTRY-APPT-ID TO APPT-ID.
023100   MOVE "Y" TO W-FOUND-APPT-RECORD.
023200   READ APPOINTMENTS-FILE RECORD
023300       INVALID KEY
023400          MOVE "N" TO W-FOUND-APPT-RECORD.
023500
023600   IF NOT FOUND-APPT-RECORD
023700      DISPLAY "*** APPOINTMENT NOT FOUND ***"
023800      DISPLAY "<ENTER> TO CONTINUE"
023900      ACCEPT DUMMY
024000      GO TO CHANGE-MODULE-EXIT.
024100
024200   DISPLAY "1) NEW BARBER ID..........: ".
024300   ACCEPT ENTRY-BARBER-ID.
024400   DISPLAY "2) NEW SERVICE ID.........: ".
024500   ACCEPT ENTRY-SERVICE-ID.
024600
024700   MOVE "3) NEW APPOINTMENT DATE (MM-DD-YYYY)"
024800                                         TO GDTV-DATE-HEADING.
024900   MOVE 1989 TO GDTV-FIRST-YEAR-VALID.
025000   MOVE 2099 TO GDTV-LAST-YEAR-VALID.
025100   MOVE "N"  TO GDTV-ACCEPT-EMPTY-DATE.
025200   PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
025300
025400   DISPLAY "4) NEW START TIME (HHMM)..: ".
025500   ACCEPT ENTRY-START-TIME.
025600
025700   PERFORM VALIDATE-AND-SAVE-THE-CHANGE.
025800
025900CHANGE-MODULE-EXIT.
026000   EXIT.
026100*----------------------------------------------------------------
026200
026300VALIDATE-AND-SAVE-THE-CHANGE.
026400
026500   MOVE ENTRY-BARBER-ID  TO BARB-ID.
026600   MOVE "Y" TO W-FOUND-BARBER-RECORD.
026700   PERFORM LOOK-FOR-BARBER-RECORD.
026800   IF NOT FOUND-BARBER-RECORD
026900      MOVE "BARBER NOT FOUND" TO W-AM-REJECT-REASON
027000      GO TO VALIDATE-AND-SAVE-THE-CHANGE-EXIT.
027100
027200   MOVE ENTRY-BARBER-ID   TO SAC-BARBER-ID.
027300   MOVE ENTRY-SERVICE-ID  TO SAC-SERVICE-ID.
027400   MOVE GDTV-DATE         TO SAC-DATE.
027500   MOVE ENTRY-START-TIME  TO SAC-START-TIME.
027600   PERFORM CHECK-SLOT-AVAILABILITY.
027700
027800   IF SAC-SERVICE-NOT-FOUND
027900      MOVE "SERVICE NOT FOUND" TO W-AM-REJECT-REASON
028000      GO TO VALIDATE-AND-SAVE-THE-CHANGE-EXIT.
028100
028200   IF NOT SAC-AVAILABLE
028300      MOVE "REQUESTED SLOT IS NOT AVAILABLE" TO W-AM-REJECT-REASON
028400      GO TO VALIDATE-AND-SAVE-THE-CHANGE-EXIT.
028500
028600   MOVE ENTRY-BARBER-ID  TO APPT-BARBER-ID.
028700   MOVE ENTRY-SERVICE-ID TO APPT-SERVICE-ID.
028800   MOVE GDTV-DATE        TO APPT-DATE.
028900   MOVE ENTRY-START-TIME TO APPT-START-TIME.
029000
029100   REWRITE APPOINTMENT-RECORD
029200       INVALID KEY
029300          MOVE "ERROR REWRITING APPOINTMENT RECORD"
029400                                         TO W-AM-REJECT-REASON
029500          GO TO VALIDATE-AND-SAVE-THE-CHANGE-EXIT.
029600
029700   DISPLAY "THE APPOINTMENT WAS UPDATED ! <ENTER> TO CONTINUE".
029800   ACCEPT DUMMY.
029900   GO TO VALIDATE-AND-SAVE-THE-CHANGE-EXIT.
030000
030100VALIDATE-AND-SAVE-THE-CHANGE-EXIT.
030200   IF W-AM-REJECT-REASON NOT EQUAL SPACES
030300      DISPLAY "*** " W-AM-REJECT-REASON " ***"
030400      DISPLAY "<ENTER> TO CONTINUE"
030500      ACCEPT DUMMY
030600      MOVE SPACES TO W-AM-REJECT-REASON.
030700*----------------------------------------------------------------
030800*    BATCH FLOW 3 - CANCEL APPOINTMENT, THEN CASCADE TO THE
030900*    WAITING LIST.  THE CASCADE NEVER ROLLS BACK THE CANCELLATION
031000*    THAT WAS ALREADY COMMITTED IN CANCEL-MODULE.
031100*----------------------------------------------------------------
031200
031300CANCEL-MODULE.
031400
031500   DISPLAY "APPOINTMENT ID TO CANCEL..: ".
031600   ACCEPT ENTRY-APPT-ID.
031700
031800   MOVE ENTRY-APPT-ID TO APPT-ID.
031900   MOVE "Y" TO W-FOUND-APPT-RECORD.
032000   READ APPOINTMENTS-FILE RECORD
032100       INVALID KEY
032200          MOVE "N" TO W-FOUND-APPT-RECORD.
032300
032400   IF NOT FOUND-APPT-RECORD
032500      DISPLAY "*** APPOINTMENT NOT FOUND ***"
032600      DISPLAY "<ENTER> TO CONTINUE"
032700      ACCEPT DUMMY
032800      GO TO CANCEL-MODULE-EXIT.
032900
033000   MOVE APPT-BARBER-ID   TO W-SAVED-APPT-BARBER-ID.
033100   MOVE APPT-SERVICE-ID  TO W-SAVED-APPT-SERVICE-ID.
033200   MOVE APPT-DATE        TO W-SAVED-APPT-DATE.
033300   MOVE APPT-START-TIME  TO W-SAVED-APPT-START-TIME.
033400   MOVE APPT-CUSTOMER-ID TO W-SAVED-APPT-CUSTOMER-ID.
033500
033600   MOVE "ANNULLATO" TO APPT-STATUS.
033700   REWRITE APPOINTMENT-RECORD
033800       INVALID KEY
033900          DISPLAY "*** ERROR CANCELLING APPOINTMENT ***"
034000          DISPLAY "<ENTER> TO CONTINUE"
034100          ACCEPT DUMMY
034200          GO TO CANCEL-MODULE-EXIT.
034300
034400   DISPLAY "THE APPOINTMENT WAS CANCELLED ! <ENTER> TO CONTINUE".
034500   ACCEPT DUMMY.
034600
034700   PERFORM CASCADE-TO-WAITING-LIST.
034800
034900CANCEL-MODULE-EXIT.
035000   EXIT.
035100*----------------------------------------------------------------
035200*    THE ALTERNATE KEY ORDERS ENTRIES BY BARBER/SERVICE/DATE AND
035300*    THEN BY ENROLLMENT-DATE, SO A START ON THAT BUCKET FOLLOWED
035400*    BY READ-NEXT VISITS THE FIRST-COME-FIRST-SERVED CUSTOMER
035500*    FIRST.  ANY ALREADY-PROMOTED OR EXPIRED ROWS IN THE BUCKET
035600*    ARE SIMPLY SKIPPED OVER.
035700*----------------------------------------------------------------
035800
035900CASCADE-TO-WAITING-LIST.
036000
036100   MOVE "N" TO W-WAIT-ENTRY-FOUND.
036200   MOVE "N" TO W-WAIT-ENTRY-VALID.
036300   MOVE W-SAVED-APPT-BARBER-ID  TO WB-BARBER-ID.
036400   MOVE W-SAVED-APPT-SERVICE-ID TO WB-SERVICE-ID.
036500   MOVE W-SAVED-APPT-DATE       TO WB-REQUESTED-DATE.
036600   MOVE ZERO                    TO WB-ENROLLMENT-DATE.
036700
036800   START WAITING-LIST-FILE
036900       KEY IS GREATER THAN OR EQUAL WB-KEY
037000       INVALID KEY
037100          MOVE "Y" TO W-WAIT-ENTRY-FOUND
037200          GO TO CASCADE-TO-WAITING-LIST-EXIT.
037300
037400   PERFORM FIND-FIFO-WAITING-ENTRY
037500       UNTIL WAIT-ENTRY-FOUND.
037600
037700   IF NOT WAIT-ENTRY-VALID
037800      GO TO CASCADE-TO-WAITING-LIST-EXIT.
037900
038000   PERFORM PROMOTE-WAITING-LIST-ENTRY.
038100
038200CASCADE-TO-WAITING-LIST-EXIT.
038300   EXIT.
038400*----------------------------------------------------------------
038500
038600FIND-FIFO-WAITING-ENTRY.
038700
038800   READ WAITING-LIST-FILE NEXT RECORD
038900       AT END
039000          MOVE "Y" TO W-WAIT-ENTRY-FOUND
039100          GO TO FIND-FIFO-WAITING-ENTRY-EXIT.
039200
039300   IF WB-BARBER-ID NOT EQUAL W-SAVED-APPT-BARBER-ID
039400      OR WB-SERVICE-ID NOT EQUAL W-SAVED-APPT-SERVICE-ID
039500      OR WB-REQUESTED-DATE NOT EQUAL W-SAVED-APPT-DATE
039600      MOVE "Y" TO W-WAIT-ENTRY-FOUND
039700      MOVE "N" TO W-WAIT-ENTRY-VALID
039800      GO TO FIND-FIFO-WAITING-ENTRY-EXIT.
039900
040000   IF WAIT-WAITING
040100      MOVE "Y" TO W-WAIT-ENTRY-FOUND
040200      MOVE "Y" TO W-WAIT-ENTRY-VALID.
040300
040400FIND-FIFO-WAITING-ENTRY-EXIT.
040500   EXIT.
040600*----------------------------------------------------------------
040700
040800PROMOTE-WAITING-LIST-ENTRY.
040900
041000   IF NOT WAIT-ENTRY-VALID
041100      GO TO PROMOTE-WAITING-LIST-ENTRY-EXIT.
041200
041300   MOVE WAIT-CUSTOMER-ID         TO CA-CUSTOMER-ID.
041400   MOVE W-SAVED-APPT-BARBER-ID   TO CA-BARBER-ID.
041500   MOVE W-SAVED-APPT-SERVICE-ID  TO CA-SERVICE-ID.
041600   MOVE W-SAVED-APPT-DATE        TO CA-DATE.
041700   MOVE W-SAVED-APPT-START-TIME  TO CA-START-TIME.
041800
041900   PERFORM CREATE-NEW-APPOINTMENT.
042000
042100   IF CA-SUCCESS
042200      MOVE "CONFERMATO" TO WAIT-STATUS
042300   ELSE
042400      IF CA-REJECT-REASON EQUAL "REQUESTED SLOT IS NOT AVAILABLE"
042500         MOVE "SCADUTO" TO WAIT-STATUS
042600      ELSE
042700         DISPLAY "*** WAITING-LIST PROMOTION ERROR: "
042800                 CA-REJECT-REASON
042900         GO TO PROMOTE-WAITING-LIST-ENTRY-EXIT.
043000
043100   REWRITE WAITING-LIST-RECORD
043200       INVALID KEY
043300          DISPLAY "*** ERROR REWRITING WAITING-LIST RECORD ***".
043400
043500PROMOTE-WAITING-LIST-ENTRY-EXIT.
043600   EXIT.
043700*----------------------------------------------------------------
043800
043900COPY "ADD-NEW-APPOINTMENT.CBL".
044000COPY "PL-SLOT-AVAILABILITY-CHECK.CBL".
044100COPY "PL-DAY-OF-WEEK.CBL".
044200COPY "PL-LOAD-BUSINESS-HOURS.CBL".
044300COPY "PL-LOOK-FOR-BARBER-RECORD.CBL".
044400COPY "PL-LOOK-FOR-USER-RECORD.CBL".
044500COPY "PL-LOOK-FOR-SERVICE-RECORD.CBL".
044600COPY "PLGENERAL.CBL".
044700COPY "PLDATE.CBL".
044800*----------------------------------------------------------------
