000100*----------------------------------------------------------------
000200*    WSCREATE.CBL  -  WORKING-STORAGE USED BY
000300*    ADD-NEW-APPOINTMENT.CBL
000400*----------------------------------------------------------------
000500*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.
000600*----------------------------------------------------------------
000700*    FIELDS PASSED IN BY THE CALLING PROGRAM -
000800*       CA-CUSTOMER-ID, CA-BARBER-ID, CA-SERVICE-ID, CA-DATE,
000900*       CA-START-TIME
001000*    FIELDS RETURNED TO THE CALLING PROGRAM -
001100*       CA-NEW-APPT-ID           THE GENERATED APPOINTMENT ID
001200*       W-CA-SUCCESS             "Y" OR "N"
001300*       CA-REJECT-REASON         REASON TEXT WHEN NOT SUCCESSFUL
001400*----------------------------------------------------------------
00150001  CA-CUSTOMER-ID                      PIC 9(09).
00160001  CA-BARBER-ID                        PIC 9(09).
00170001  CA-SERVICE-ID                       PIC 9(09).
00180001  CA-DATE                             PIC 9(08).
00190001  CA-START-TIME                       PIC 9(04).
00200001  CA-NEW-APPT-ID                      PIC 9(09).
002100
00220001  W-CA-SUCCESS                        PIC X.
002300    88  CA-SUCCESS                          VALUE "Y".
002400
00250001  CA-REJECT-REASON                    PIC X(40).
