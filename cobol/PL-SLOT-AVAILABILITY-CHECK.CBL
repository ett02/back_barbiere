000100*----------------------------------------------------------------
000200*    PL-SLOT-AVAILABILITY-CHECK.CBL
000300*    BUSINESS RULE 1 - SHARED BY THE CREATE, UPDATE, CANCELLATION
000400*    CASCADE, AND AVAILABLE-SLOTS-INQUIRY PROGRAMS.
000500*----------------------------------------------------------------
000600*    CALLER MUST HAVE ALREADY OPENED SERVICES-FILE AND
000700*    APPOINTMENTS-FILE I-O/INPUT, AND MUST HAVE ALREADY PERFORMED
000800*    LOAD-BUSINESS-HOURS-TABLE (WSBHRS.CBL/PL-LOAD-BUSINESS-
000900*    HOURS.CBL) FOR THE CURRENT WEEK'S HOURS.
001000*----------------------------------------------------------------
001100*    07/19/1994  TMM  REQ-240  ORIGINAL COPYBOOK.
001200*    03/14/1996  TMM  REQ-281  OVERLAP TEST NOW USES THE HALF-OPEN
001300*                              INTERVAL RULE (START < END, END >
001400*                              START) SO A SLOT THAT ENDS EXACTLY
001500*                              WHEN ANOTHER BEGINS NO LONGER
001600*                              FALSELY FLAGS AS A CONFLICT.
001700*    11/14/2002  DPK  REQ-358  END-TIME ARITHMETIC NOW CONVERTS
001800*                              TO MINUTES-SINCE-MIDNIGHT BEFORE
001900*                              ADDING SERV-DURATION, SO A SLOT
002000*                              THAT CROSSES THE :60 MARK NO
002100*                              LONGER PRODUCES A BOGUS HHMM
002200*                              VALUE - USES WSSLOT.CBL'S NEW
002300*                              BREAKOUTS AND FDAPPT.CBL'S
002400*                              AT-HH/AT-MM.  ALSO FIXED
002500*                              FIND-BUSINESS-HOURS-ROW, WHICH
002600*                              LEFT BH-W-SUB ONE PAST THE
002700*                              MATCHED ROW AFTER THE PERFORM
002800*                              VARYING EXITED.
002900*----------------------------------------------------------------
003000CHECK-SLOT-AVAILABILITY.
003100
003200    MOVE "Y" TO W-SAC-AVAILABLE.
003300    MOVE "N" TO W-SAC-SERVICE-NOT-FOUND.
003400
003500    MOVE SAC-SERVICE-ID TO SERV-ID.
003600    READ SERVICES-FILE RECORD
003700        INVALID KEY
003800           MOVE "Y" TO W-SAC-SERVICE-NOT-FOUND
003900           MOVE "N" TO W-SAC-AVAILABLE
004000           GO TO CHECK-SLOT-AVAILABILITY-EXIT.
004100
004200    COMPUTE W-SAC-START-MINUTES =
004300        (SAC-START-HH * 60) + SAC-START-MM.
004400    ADD SERV-DURATION TO W-SAC-START-MINUTES
004500        GIVING W-SAC-END-MINUTES.
004600    COMPUTE SAC-END-HH = W-SAC-END-MINUTES / 60.
004700    COMPUTE SAC-END-MM =
004800        W-SAC-END-MINUTES - (SAC-END-HH * 60).
004900
005000    MOVE SAC-DATE TO DOW-INPUT-CCYYMMDD.
005100    PERFORM COMPUTE-DAY-OF-WEEK.
005200    MOVE DOW-RESULT TO SAC-W-DOW.
005300
005400    PERFORM FIND-BUSINESS-HOURS-ROW.
005500    IF BH-ROW-FOUND
005600       PERFORM APPLY-BUSINESS-HOURS-RULE.
005700
005800    IF SAC-AVAILABLE
005900       PERFORM SCAN-FOR-CONFLICTING-APPOINTMENT.
006000
006100CHECK-SLOT-AVAILABILITY-EXIT.
006200    EXIT.
006300
006400FIND-BUSINESS-HOURS-ROW.
006500
006600    MOVE "N" TO BH-W-ROW-FOUND.
006700    MOVE ZERO TO BH-W-SUB.
006800    PERFORM TEST-ONE-BUSINESS-HOURS-ROW
006900        VARYING BH-W-SUB FROM 1 BY 1
007000        UNTIL BH-W-SUB IS GREATER THAN BH-TABLE-ENTRIES
007100           OR BH-ROW-FOUND.
007200    IF BH-ROW-FOUND
007300       SUBTRACT 1 FROM BH-W-SUB.
007400
007500TEST-ONE-BUSINESS-HOURS-ROW.
007600
007700    IF BHT-DAY-OF-WEEK (BH-W-SUB) = SAC-W-DOW
007800       MOVE "Y" TO BH-W-ROW-FOUND.
007900
008000APPLY-BUSINESS-HOURS-RULE.
008100
008200    IF NOT BHT-OPEN-TODAY (BH-W-SUB)
008300       MOVE "N" TO W-SAC-AVAILABLE
008400       GO TO APPLY-BUSINESS-HOURS-RULE-EXIT.
008500
008600    IF BHT-OPEN-TIME (BH-W-SUB) NOT EQUAL ZERO
008700       AND SAC-START-TIME IS LESS THAN BHT-OPEN-TIME (BH-W-SUB)
008800       MOVE "N" TO W-SAC-AVAILABLE
008900       GO TO APPLY-BUSINESS-HOURS-RULE-EXIT.
009000
009100    IF BHT-CLOSE-TIME (BH-W-SUB) NOT EQUAL ZERO
009200       AND SAC-END-TIME IS GREATER THAN BHT-CLOSE-TIME (BH-W-SUB)
009300       MOVE "N" TO W-SAC-AVAILABLE.
009400
009500APPLY-BUSINESS-HOURS-RULE-EXIT.
009600    EXIT.
009700
009800SCAN-FOR-CONFLICTING-APPOINTMENT.
009900
010000    MOVE "N" TO W-SAC-END-OF-SCAN.
010100    MOVE ZERO TO APPT-ID.
010200    START APPOINTMENTS-FILE KEY IS GREATER THAN OR EQUAL APPT-ID
010300        INVALID KEY
010400           MOVE "Y" TO W-SAC-END-OF-SCAN.
010500
010600    PERFORM TEST-ONE-APPOINTMENT-RECORD
010700        UNTIL SAC-END-OF-SCAN
010800           OR NOT SAC-AVAILABLE.
010900
011000TEST-ONE-APPOINTMENT-RECORD.
011100
011200    READ APPOINTMENTS-FILE NEXT RECORD
011300        AT END
011400           MOVE "Y" TO W-SAC-END-OF-SCAN
011500           GO TO TEST-ONE-APPOINTMENT-RECORD-EXIT.
011600
011700    IF NOT APPT-CONFIRMED
011800       GO TO TEST-ONE-APPOINTMENT-RECORD-EXIT.
011900
012000    IF APPT-BARBER-ID NOT EQUAL SAC-BARBER-ID
012100       GO TO TEST-ONE-APPOINTMENT-RECORD-EXIT.
012200
012300    IF APPT-DATE NOT EQUAL SAC-DATE
012400       GO TO TEST-ONE-APPOINTMENT-RECORD-EXIT.
012500
012600    MOVE APPT-SERVICE-ID TO SERV-ID.
012700    READ SERVICES-FILE RECORD
012800        INVALID KEY
012900           MOVE ZERO TO SERV-DURATION.
013000
013100    COMPUTE W-SAC-EXIST-END-MINUTES =
013200        (AT-HH * 60) + AT-MM + SERV-DURATION.
013300    COMPUTE W-SAC-EXIST-END-HH =
013400        W-SAC-EXIST-END-MINUTES / 60.
013500    COMPUTE W-SAC-EXIST-END-MM =
013600        W-SAC-EXIST-END-MINUTES -
013700        (W-SAC-EXIST-END-HH * 60).
013800    COMPUTE SAC-W-EXIST-END-TIME =
013900        (W-SAC-EXIST-END-HH * 100) + W-SAC-EXIST-END-MM.
014000
014100    IF SAC-START-TIME IS LESS THAN SAC-W-EXIST-END-TIME
014200       AND SAC-END-TIME IS GREATER THAN APPT-START-TIME
014300       MOVE "N" TO W-SAC-AVAILABLE.
014400
014500TEST-ONE-APPOINTMENT-RECORD-EXIT.
014600    EXIT.
