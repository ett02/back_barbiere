000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. appointment-inquiries.
000300AUTHOR. T M MARLOWE.
000400INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
000500DATE-WRITTEN. 07/19/94.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
000800*----------------------------------------------------------------
000900*    APPOINTMENT-INQUIRIES.COB
001000*    FIVE PLAIN LOOKUPS AGAINST THE APPOINTMENTS FILE - BY
001100*    CUSTOMER, BY BARBER, BY APPOINTMENT NUMBER, BY DATE
001200*    (CONFIRMED ONLY), AND A FULL PAGED LISTING OF EVERY
001300*    APPOINTMENT ON FILE.  NONE CARRY ANY BUSINESS RULE.
001400*----------------------------------------------------------------
001500*    CHANGE LOG
001600*----------------------------------------------------------------
001700*    07/19/1994  TMM  REQ-240  ORIGINAL PROGRAM - ADAPTED FROM THE
001800*                              OLD VENDOR-BY-NAME AND VENDOR-BY-
001900*                              NUMBER SCREENS (NOW ONE MENU).
002000*    09/03/1998  CLV  REQ-306  Y2K REVIEW - BY-DATE-MODULE DATE
002100*                              ENTERED THROUGH PLDATE.CBL, ALREADY
002200*                              FULL CCYYMMDD.
002300*----------------------------------------------------------------
002400ENVIRONMENT DIVISION.
002500CONFIGURATION SECTION.
002600SOURCE-COMPUTER. IBM-370.
002700OBJECT-COMPUTER. IBM-370.
002800SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
002900INPUT-OUTPUT SECTION.
003000   FILE-CONTROL.
003100
003200      COPY "SLAPPT.CBL".
003300
003400DATA DIVISION.
003500   FILE SECTION.
003600
003700      COPY "FDAPPT.CBL".
003800
003900   WORKING-STORAGE SECTION.
004000
004100      COPY "wsdate.cbl".
004200
004300     01 W-AI-MENU-OPTION               PIC 9.
004400        88 VALID-AI-MENU-OPTION       VALUE 0 THRU 5.
004500
004600     01 W-FOUND-APPT-RECORD             PIC X.
004700        88 FOUND-APPT-RECORD          VALUE "Y".
004800
004900     01 W-END-OF-APPOINTMENTS-FILE      PIC X.
005000        88 END-OF-APPOINTMENTS-FILE   VALUE "Y".
005100
005200     01 W-DISPLAY-NEXT-RECORD           PIC X.
005300        88 DISPLAY-NEXT-RECORD        VALUE "Y", "y".
005400        88 AI-VALID-ANSWER            VALUE "Y", "y", "N", "n".
005500
005600     01 TITLE.
005700        05 FILLER           PIC X(22) VALUE SPACES.
005800        05 FILLER           PIC X(20) VALUE "APPOINTMENT LISTING".
005900        05 FILLER           PIC X(10) VALUE SPACES.
006000        05 FILLER           PIC X(04) VALUE "PAG:".
006100        05 PAGE-NUMBER      PIC 9(03).
006200
006300     01 HEADING-1.
006400        05 FILLER           PIC X(08) VALUE "APPT ID".
006500        05 FILLER           PIC X(04) VALUE SPACES.
006600        05 FILLER           PIC X(08) VALUE "CUST ID".
006700        05 FILLER           PIC X(04) VALUE SPACES.
006800        05 FILLER           PIC X(09) VALUE "BARBER ID".
006900        05 FILLER           PIC X(03) VALUE SPACES.
007000        05 FILLER           PIC X(10) VALUE "SERVICE ID".
007100        05 FILLER           PIC X(03) VALUE SPACES.
007200        05 FILLER           PIC X(08) VALUE "DATE".
007300        05 FILLER           PIC X(04) VALUE SPACES.
007400        05 FILLER           PIC X(05) VALUE "TIME".
007500        05 FILLER           PIC X(04) VALUE SPACES.
007600        05 FILLER           PIC X(10) VALUE "STATUS".
007700
007800     01 HEADING-2.
007900        05 FILLER           PIC X(79) VALUE ALL "-".
008000
008100     01 DETAIL-LINE.
008200        05 D-APPT-ID         PIC Z(08)9.
008300        05 FILLER            PIC X(03).
008400        05 D-CUSTOMER-ID      PIC Z(08)9.
008500        05 FILLER            PIC X(03).
008600        05 D-BARBER-ID        PIC Z(08)9.
008700        05 FILLER            PIC X(03).
008800        05 D-SERVICE-ID       PIC Z(08)9.
008900        05 FILLER            PIC X(03).
009000        05 D-DATE             PIC 9(08).
009100        05 FILLER            PIC X(03).
009200        05 D-TIME             PIC 9(04).
009300        05 FILLER            PIC X(04).
009400        05 D-STATUS           PIC X(10).
009500
009600     01 W-DISPLAYED-LINES               PIC 99 COMP.
009700        88 PAGE-FULL                   VALUE 18 THROUGH 99.
009800
009900     01 ENTRY-CUSTOMER-ID                PIC 9(09).
010000     01 ENTRY-BARBER-ID                  PIC 9(09).
010100     01 ENTRY-APPT-ID                    PIC 9(09).
010200
010300     01 W-VALID-ANSWER                   PIC X.
010400        88 VALID-ANSWER                VALUE "Y", "N".
010500
010600     77 MSG-CONFIRMATION                 PIC X(45).
010700     77 DUMMY                            PIC X.
010800*----------------------------------------------------------------
010900
011000PROCEDURE DIVISION.
011100
011200   OPEN I-O APPOINTMENTS-FILE.
011300
011400   PERFORM GET-MENU-OPTION.
011500   PERFORM GET-MENU-OPTION UNTIL
011600                               W-AI-MENU-OPTION EQUAL ZERO
011700                            OR VALID-AI-MENU-OPTION.
011800
011900   PERFORM DO-OPTIONS UNTIL W-AI-MENU-OPTION EQUAL ZERO.
012000
012100   CLOSE APPOINTMENTS-FILE.
012200
012300   EXIT PROGRAM.
012400
012500   STOP RUN.
012600*----------------------------------------------------------------
012700
012800GET-MENU-OPTION.
012900
013000     PERFORM CLEAR-SCREEN.
013100     DISPLAY "          APPOINTMENT INQUIRIES".
013200     DISPLAY " ".
013300     DISPLAY "          ----------------------------------".
013400     DISPLAY "          | 1 - BY CUSTOMER ID            |".
013500     DISPLAY "          | 2 - BY BARBER ID              |".
013600     DISPLAY "          | 3 - BY APPOINTMENT ID         |".
013700     DISPLAY "          | 4 - BY DATE (CONFIRMED ONLY)  |".
013800     DISPLAY "          | 5 - ALL APPOINTMENTS          |".
013900     DISPLAY "          | 0 - RETURN TO PRIOR MENU      |".
014000     DISPLAY "          ----------------------------------".
014100     DISPLAY " ".
014200     DISPLAY "           - CHOOSE AN OPTION FROM MENU:  ".
014300     PERFORM JUMP-LINE 11 TIMES.
014400     ACCEPT W-AI-MENU-OPTION.
014500
014600     IF W-AI-MENU-OPTION EQUAL ZERO
014700        DISPLAY "PROGRAM TERMINATED !"
014800     ELSE
014900        IF NOT VALID-AI-MENU-OPTION
015000           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
015100           ACCEPT DUMMY.
015200*----------------------------------------------------------------
015300
015400DO-OPTIONS.
015500
015600   PERFORM CLEAR-SCREEN.
015700
015800   IF W-AI-MENU-OPTION = 1
015900      PERFORM BY-CUSTOMER-MODULE.
016000
016100   IF W-AI-MENU-OPTION = 2
016200      PERFORM BY-BARBER-MODULE.
016300
016400   IF W-AI-MENU-OPTION = 3
016500      PERFORM BY-ID-MODULE.
016600
016700   IF W-AI-MENU-OPTION = 4
016800      PERFORM BY-DATE-MODULE.
016900
017000   IF W-AI-MENU-OPTION = 5
017100      PERFORM ALL-APPOINTMENTS-MODULE.
017200
017300   PERFORM GET-MENU-OPTION.
017400   PERFORM GET-MENU-OPTION UNTIL
017500                               W-AI-MENU-OPTION EQUAL ZERO
017600                            OR VALID-AI-MENU-OPTION.
017700*----------------------------------------------------------------
017800*    BATCH FLOW 5 - APPOINTMENTS BY CUSTOMER.  SCANS THE CUSTOMER
017900*    ALTERNATE KEY SO THE WHOLE FILE NEVER HAS TO BE READ.
018000*----------------------------------------------------------------
018100
018200BY-CUSTOMER-MODULE.
018300
018400   DISPLAY "CUSTOMER ID TO SEARCH, 0 TO CANCEL..: ".
018500   ACCEPT ENTRY-CUSTOMER-ID.
018600
018700   IF ENTRY-CUSTOMER-ID EQUAL ZERO
018800      GO TO BY-CUSTOMER-MODULE-EXIT.
018900
019000   MOVE ENTRY-CUSTOMER-ID TO AC-CUSTOMER-ID.
019100   MOVE "Y" TO W-FOUND-APPT-RECORD.
019200   START APPOINTMENTS-FILE KEY NOT LESS THAN AC-CUSTOMER-ID
019300       INVALID KEY
019400          MOVE "N" TO W-FOUND-APPT-RECORD.
019500
019600   IF FOUND-APPT-RECORD
019700      READ APPOINTMENTS-FILE NEXT RECORD
019800         AT END
019900            MOVE "N" TO W-FOUND-APPT-RECORD.
020000
020100   IF NOT FOUND-APPT-RECORD
020200      OR AC-CUSTOMER-ID NOT EQUAL ENTRY-CUSTOMER-ID
020300      DISPLAY "NO APPOINTMENTS FOUND FOR THAT CUSTOMER"
020400      DISPLAY "<ENTER> TO CONTINUE"
020500      ACCEPT DUMMY
020600      GO TO BY-CUSTOMER-MODULE-EXIT.
020700
020800   PERFORM SHOW-ONE-APPT-ASK-FOR-NEXT
020900       UNTIL NOT FOUND-APPT-RECORD
021000          OR AC-CUSTOMER-ID NOT EQUAL ENTRY-CUSTOMER-ID.
021100
021200BY-CUSTOMER-MODULE-EXIT.
021300   EXIT.
021400*----------------------------------------------------------------
021500*    BATCH FLOW 5 - APPOINTMENTS BY BARBER.  SCANS THE COMPOSITE
021600*    BARBER/SERVICE/DATE ALTERNATE KEY, FILTERING ON BARBER-ID
021700*    SO EVERY SERVICE AND DATE FOR THE BARBER IS RETURNED.
021800*----------------------------------------------------------------
021900
022000BY-BARBER-MODULE.
022100
022200   DISPLAY "BARBER ID TO SEARCH, 0 TO CANCEL....: ".
022300   ACCEPT ENTRY-BARBER-ID.
022400
022500   IF ENTRY-BARBER-ID EQUAL ZERO
022600      GO TO BY-BARBER-MODULE-EXIT.
022700
022800   MOVE ENTRY-BARBER-ID TO AB-BARBER-ID.
022900   MOVE ZERO TO AB-SERVICE-ID.
023000   MOVE ZERO TO AB-DATE.
023100   MOVE "Y" TO W-FOUND-APPT-RECORD.
023200   START APPOINTMENTS-FILE KEY NOT LESS THAN AB-KEY
023300       INVALID KEY
023400          MOVE "N" TO W-FOUND-APPT-RECORD.
023500
023600   IF FOUND-APPT-RECORD
023700      READ APPOINTMENTS-FILE NEXT RECORD
023800         AT END
023900            MOVE "N" TO W-FOUND-APPT-RECORD.
024000
024100   IF NOT FOUND-APPT-RECORD
024200      OR AB-BARBER-ID NOT EQUAL ENTRY-BARBER-ID
024300      DISPLAY "NO APPOINTMENTS FOUND FOR THAT BARBER"
024400      DISPLAY "<ENTER> TO CONTINUE"
024500      ACCEPT DUMMY
024600      GO TO BY-BARBER-MODULE-EXIT.
024700
024800   PERFORM SHOW-ONE-APPT-ASK-FOR-NEXT
024900       UNTIL NOT FOUND-APPT-RECORD
025000          OR AB-BARBER-ID NOT EQUAL ENTRY-BARBER-ID.
025100
025200BY-BARBER-MODULE-EXIT.
025300   EXIT.
025400*----------------------------------------------------------------
025500*    BATCH FLOW 5 - APPOINTMENT BY ITS OWN NUMBER - ONE RECORD, NO
025600*    "SHOW NEXT" LOOP NEEDED SINCE APPT-ID IS THE UNIQUE KEY.
025700*----------------------------------------------------------------
025800
025900BY-ID-MODULE.
026000
026100   DISPLAY "APPOINTMENT ID TO SEARCH, 0 TO CANCEL: ".
026200   ACCEPT ENTRY-APPT-ID.
026300
026400   IF ENTRY-APPT-ID EQUAL ZERO
026500      GO TO BY-ID-MODULE-EXIT.
026600
026700   MOVE ENTRY-APPT-ID TO APPT-ID.
026800   MOVE "Y" TO W-FOUND-APPT-RECORD.
026900   READ APPOINTMENTS-FILE RECORD
027000       INVALID KEY
027100          MOVE "N" TO W-FOUND-APPT-RECORD.
027200
027300   IF NOT FOUND-APPT-RECORD
027400      DISPLAY "*** APPOINTMENT NOT FOUND ***"
027500   ELSE
027600      PERFORM DISPLAY-ONE-APPOINTMENT.
027700
027800   DISPLAY "<ENTER> TO CONTINUE".
027900   ACCEPT DUMMY.
028000
028100BY-ID-MODULE-EXIT.
028200   EXIT.
028300*----------------------------------------------------------------
028400*    BATCH FLOW 5 - APPOINTMENTS BY DATE, CONFIRMED ONLY.  NO
028500*    ALTERNATE KEY EXISTS ON DATE ALONE, SO THE PRIMARY FILE IS
028600*    SCANNED SEQUENTIALLY AND EACH RECORD IS FILTERED IN PLACE.
028700*----------------------------------------------------------------
028800
028900BY-DATE-MODULE.
029000
029100   MOVE "DATE TO SEARCH (MM-DD-YYYY)" TO GDTV-DATE-HEADING.
029200   MOVE 1989 TO GDTV-FIRST-YEAR-VALID.
029300   MOVE 2099 TO GDTV-LAST-YEAR-VALID.
029400   MOVE "Y"  TO GDTV-ACCEPT-EMPTY-DATE.
029500   PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
029600
029700   IF GDTV-DATE EQUAL ZERO
029800      GO TO BY-DATE-MODULE-EXIT.
029900
030000   PERFORM DISPLAY-HEADINGS.
030100
030200   MOVE ZERO TO APPT-ID.
030300   START APPOINTMENTS-FILE KEY NOT LESS THAN APPT-ID
030400       INVALID KEY
030500          MOVE "Y" TO W-END-OF-APPOINTMENTS-FILE.
030600
030700   PERFORM READ-APPOINTMENTS-NEXT-RECORD.
030800   PERFORM FIND-NEXT-MATCHING-DATE
030900       UNTIL END-OF-APPOINTMENTS-FILE
031000          OR (APPT-DATE EQUAL GDTV-DATE AND APPT-CONFIRMED).
031100
031200   IF END-OF-APPOINTMENTS-FILE
031300      DISPLAY "NO CONFIRMED APPOINTMENTS FOUND FOR THAT DATE"
031400   ELSE
031500      PERFORM SHOW-MATCHING-DATE-ROW
031600          UNTIL END-OF-APPOINTMENTS-FILE.
031700
031800   DISPLAY "<ENTER> TO CONTINUE".
031900   ACCEPT DUMMY.
032000
032100BY-DATE-MODULE-EXIT.
032200   EXIT.
032300*----------------------------------------------------------------
032400
032500FIND-NEXT-MATCHING-DATE.
032600
032700   PERFORM READ-APPOINTMENTS-NEXT-RECORD.
032800*----------------------------------------------------------------
032900
033000SHOW-MATCHING-DATE-ROW.
033100
033200   PERFORM BUILD-AND-SHOW-DETAIL-LINE.
033300   PERFORM FIND-NEXT-MATCHING-DATE
033400       UNTIL END-OF-APPOINTMENTS-FILE
033500          OR (APPT-DATE EQUAL GDTV-DATE AND APPT-CONFIRMED).
033600*----------------------------------------------------------------
033700*    BATCH FLOW 5 - FULL PAGED LISTING OF EVERY APPOINTMENT ON
033800*    FILE.
033900*----------------------------------------------------------------
034000
034100ALL-APPOINTMENTS-MODULE.
034200
034300   PERFORM DISPLAY-HEADINGS.
034400
034500   MOVE ZERO TO APPT-ID.
034600   START APPOINTMENTS-FILE KEY NOT LESS THAN APPT-ID
034700       INVALID KEY
034800          MOVE "Y" TO W-END-OF-APPOINTMENTS-FILE.
034900
035000   PERFORM READ-APPOINTMENTS-NEXT-RECORD.
035100
035200   IF END-OF-APPOINTMENTS-FILE
035300      DISPLAY "NO RECORDS IN THE APPOINTMENTS FILE !"
035400   ELSE
035500      PERFORM SHOW-ONE-LISTING-ROW UNTIL END-OF-APPOINTMENTS-FILE
035600      DISPLAY "*** END OF RECORDS ***".
035700
035800   DISPLAY "<ENTER> TO CONTINUE".
035900   ACCEPT DUMMY.
036000*----------------------------------------------------------------
036100
036200SHOW-ONE-LISTING-ROW.
036300
036400   PERFORM BUILD-AND-SHOW-DETAIL-LINE.
036500   PERFORM READ-APPOINTMENTS-NEXT-RECORD.
036600*----------------------------------------------------------------
036700
036800DISPLAY-HEADINGS.
036900
037000   PERFORM CLEAR-SCREEN.
037100   ADD 1 TO PAGE-NUMBER.
037200   DISPLAY TITLE.
037300   PERFORM JUMP-LINE 3 TIMES.
037400   DISPLAY HEADING-1.
037500   DISPLAY HEADING-2.
037600   MOVE 6 TO W-DISPLAYED-LINES.
037700   MOVE "N" TO W-END-OF-APPOINTMENTS-FILE.
037800*----------------------------------------------------------------
037900
038000BUILD-AND-SHOW-DETAIL-LINE.
038100
038200   IF PAGE-FULL
038300      DISPLAY "<ENTER> TO CONTINUE"
038400      ACCEPT DUMMY
038500      PERFORM DISPLAY-HEADINGS.
038600
038700   MOVE APPT-ID          TO D-APPT-ID.
038800   MOVE APPT-CUSTOMER-ID TO D-CUSTOMER-ID.
038900   MOVE APPT-BARBER-ID   TO D-BARBER-ID.
039000   MOVE APPT-SERVICE-ID  TO D-SERVICE-ID.
039100   MOVE APPT-DATE        TO D-DATE.
039200   MOVE APPT-START-TIME  TO D-TIME.
039300   MOVE APPT-STATUS      TO D-STATUS.
039400
039500   DISPLAY DETAIL-LINE.
039600   ADD 1 TO W-DISPLAYED-LINES.
039700*----------------------------------------------------------------
039800*    SINGLE-RECORD DISPLAY SHARED BY THE BY-CUSTOMER AND BY-BARBER
039900*    "SHOW ONE, ASK FOR NEXT" MODULES.
040000*----------------------------------------------------------------
040100
040200DISPLAY-ONE-APPOINTMENT.
040300
040400   PERFORM CLEAR-SCREEN.
040500   DISPLAY "APPOINTMENT ID........: " APPT-ID.
040600   DISPLAY "CUSTOMER ID...........: " APPT-CUSTOMER-ID.
040700   DISPLAY "BARBER ID.............: " APPT-BARBER-ID.
040800   DISPLAY "SERVICE ID............: " APPT-SERVICE-ID.
040900   DISPLAY "DATE (CCYYMMDD).......: " APPT-DATE.
041000   DISPLAY "START TIME (HHMM).....: " APPT-START-TIME.
041100   DISPLAY "STATUS................: " APPT-STATUS.
041200*----------------------------------------------------------------
041300
041400SHOW-ONE-APPT-ASK-FOR-NEXT.
041500
041600   PERFORM DISPLAY-ONE-APPOINTMENT.
041700
041800   MOVE "Y" TO W-DISPLAY-NEXT-RECORD.
041900   READ APPOINTMENTS-FILE NEXT RECORD
042000       AT END
042100          DISPLAY "<ENTER> TO CONTINUE"
042200          ACCEPT DUMMY
042300          MOVE "N" TO W-FOUND-APPT-RECORD
042400          GO TO SHOW-ONE-APPT-ASK-FOR-NEXT-EXIT.
042500
042600   PERFORM ASK-SHOW-NEXT-APPOINTMENT
042700       UNTIL NOT FOUND-APPT-RECORD
042800          OR NOT DISPLAY-NEXT-RECORD.
042900
043000SHOW-ONE-APPT-ASK-FOR-NEXT-EXIT.
043100   EXIT.
043200*----------------------------------------------------------------
043300
043400ASK-SHOW-NEXT-APPOINTMENT.
043500
043600   DISPLAY "DISPLAY NEXT RECORD ? (Y/N) ".
043700   ACCEPT W-DISPLAY-NEXT-RECORD.
043800   INSPECT W-DISPLAY-NEXT-RECORD CONVERTING SPACE TO "Y".
043900
044000   IF NOT AI-VALID-ANSWER
044100      DISPLAY "ANSWER Y OR N ONLY ! <ENTER> TO CONTINUE"
044200      ACCEPT DUMMY
044300      GO TO ASK-SHOW-NEXT-APPOINTMENT-EXIT.
044400
044500   IF DISPLAY-NEXT-RECORD
044600      PERFORM DISPLAY-ONE-APPOINTMENT
044700      READ APPOINTMENTS-FILE NEXT RECORD
044800          AT END
044900             MOVE "N" TO W-FOUND-APPT-RECORD.
045000
045100ASK-SHOW-NEXT-APPOINTMENT-EXIT.
045200   EXIT.
045300*----------------------------------------------------------------
045400
045500COPY "READ-APPOINTMENTS-NEXT-RECORD.CBL".
045600COPY "PLGENERAL.CBL".
045700COPY "PLDATE.CBL".
045800*----------------------------------------------------------------
