000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. available-slots-inquiry.
000300AUTHOR. T M MARLOWE.
000400INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
000500DATE-WRITTEN. 07/19/94.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
000800*----------------------------------------------------------------
000900*    AVAILABLE-SLOTS-INQUIRY.COB
001000*    FOR A GIVEN BARBER, SERVICE AND DATE, GENERATES THE FULL LIST
001100*    OF CANDIDATE APPOINTMENT SLOTS FOR THE DAY (ONE PER SERVICE-
001200*    DURATION STEP ACROSS THE BARBER SHOP'S OPEN HOURS) AND SHOWS
001300*    EACH ONE MARKED AVAILABLE OR NOT.  READ-ONLY - NO RECORD ON
001400*    ANY FILE IS EVER CHANGED BY THIS PROGRAM.
001500*----------------------------------------------------------------
001600*    CHANGE LOG
001700*----------------------------------------------------------------
001800*    07/19/1994  TMM  REQ-240  ORIGINAL PROGRAM - ADAPTED FROM THE
001900*                              OLD ONE-KEY VENDOR INQUIRY SCREEN.
002000*    09/03/1998  CLV  REQ-306  Y2K REVIEW - DATE ENTERED THROUGH
002100*                              PLDATE.CBL, ALREADY FULL CCYYMMDD.
002200*    11/14/2002  DPK  REQ-358  CANDIDATE-SLOT ARITHMETIC NOW RUNS
002300*                              IN MINUTES-SINCE-MIDNIGHT SO A
002400*                              SLOT CROSSING THE :60 MARK NO
002500*                              LONGER WALKS THROUGH BOGUS HHMM
002600*                              VALUES.  ALSO FIXED FIND-TODAYS-
002700*                              BUSINESS-HOURS-ROW, WHICH LEFT
002800*                              BH-W-SUB ONE ROW PAST THE DAY
002900*                              ACTUALLY MATCHED.
003000*----------------------------------------------------------------
003100ENVIRONMENT DIVISION.
003200CONFIGURATION SECTION.
003300SOURCE-COMPUTER. IBM-370.
003400OBJECT-COMPUTER. IBM-370.
003500SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003600INPUT-OUTPUT SECTION.
003700   FILE-CONTROL.
003800
003900      COPY "SLBARB.CBL".
004000      COPY "SLSERV.CBL".
004100      COPY "SLAPPT.CBL".
004200      COPY "SLBHRS.CBL".
004300
004400DATA DIVISION.
004500   FILE SECTION.
004600
004700      COPY "FDBARB.CBL".
004800      COPY "FDSERV.CBL".
004900      COPY "FDAPPT.CBL".
005000      COPY "FDBHRS.CBL".
005100
005200   WORKING-STORAGE SECTION.
005300
005400      COPY "WSBHRS.CBL".
005500      COPY "WSDOW.CBL".
005600      COPY "WSSLOT.CBL".
005700      COPY "wsdate.cbl".
005800
005900     01 W-FOUND-BARBER-RECORD          PIC X.
006000        88 FOUND-BARBER-RECORD        VALUE "Y".
006100
006200     01 W-FOUND-SERVICE-RECORD         PIC X.
006300        88 FOUND-SERVICE-RECORD       VALUE "Y".
006400
006500     01 ENTRY-BARBER-ID                 PIC 9(09).
006600     01 ENTRY-SERVICE-ID                PIC 9(09).
006700
006800     01 W-AS-NO-SLOTS                   PIC X.
006900        88 AS-NO-SLOTS-AVAILABLE        VALUE "Y".
007000
007100     01 W-AS-ANY-SLOT-SHOWN             PIC X.
007200        88 AS-ANY-SLOT-SHOWN            VALUE "Y".
007300
007400     77 AS-OPEN-TIME                    PIC 9(04) COMP.
007500     77 AS-CLOSE-TIME                   PIC 9(04) COMP.
007600     77 AS-CANDIDATE-START              PIC 9(04) COMP.
007700     77 AS-CANDIDATE-END                PIC 9(04) COMP.
007800     77 AS-SLOT-NUMBER                  PIC 9(04) COMP.
007900     77 AS-OPEN-MINUTES                 PIC 9(04) COMP.
008000     77 AS-CLOSE-MINUTES                PIC 9(04) COMP.
008100     77 AS-CANDIDATE-MINUTES            PIC 9(04) COMP.
008200     77 AS-CANDIDATE-END-MINUTES        PIC 9(04) COMP.
008300     77 W-AS-HH                         PIC 9(02) COMP.
008400     77 W-AS-MM                         PIC 9(02) COMP.
008500
008600     01 W-VALID-ANSWER                   PIC X.
008700        88 VALID-ANSWER                 VALUE "Y", "N".
008800
008900     77 MSG-CONFIRMATION                 PIC X(45).
009000     77 DUMMY                            PIC X.
009100*----------------------------------------------------------------
009200
009300PROCEDURE DIVISION.
009400
009500   OPEN INPUT BARBERS-FILE.
009600   OPEN INPUT SERVICES-FILE.
009700   OPEN INPUT APPOINTMENTS-FILE.
009800
009900   PERFORM LOAD-BUSINESS-HOURS-TABLE.
010000
010100   PERFORM GET-CRITERIA-AND-SHOW-SLOTS.
010200   PERFORM GET-CRITERIA-AND-SHOW-SLOTS
010300       UNTIL ENTRY-BARBER-ID EQUAL ZERO.
010400
010500   CLOSE APPOINTMENTS-FILE.
010600   CLOSE SERVICES-FILE.
010700   CLOSE BARBERS-FILE.
010800
010900   EXIT PROGRAM.
011000
011100   STOP RUN.
011200*----------------------------------------------------------------
011300
011400GET-CRITERIA-AND-SHOW-SLOTS.
011500
011600   PERFORM CLEAR-SCREEN.
011700   DISPLAY "          AVAILABLE-SLOTS INQUIRY PROGRAM".
011800   DISPLAY " ".
011900   DISPLAY "BARBER ID, 0 TO QUIT......: ".
012000   ACCEPT ENTRY-BARBER-ID.
012100
012200   IF ENTRY-BARBER-ID EQUAL ZERO
012300      DISPLAY "PROGRAM TERMINATED !"
012400      GO TO GET-CRITERIA-AND-SHOW-SLOTS-EXIT.
012500
012600   MOVE ENTRY-BARBER-ID TO BARB-ID.
012700   MOVE "Y" TO W-FOUND-BARBER-RECORD.
012800   READ BARBERS-FILE RECORD
012900       INVALID KEY
013000          MOVE "N" TO W-FOUND-BARBER-RECORD.
013100
013200   IF NOT FOUND-BARBER-RECORD
013300      DISPLAY "*** BARBER NOT FOUND ***"
013400      DISPLAY "<ENTER> TO CONTINUE"
013500      ACCEPT DUMMY
013600      GO TO GET-CRITERIA-AND-SHOW-SLOTS-EXIT.
013700
013800   DISPLAY "SERVICE ID................: ".
013900   ACCEPT ENTRY-SERVICE-ID.
014000
014100   MOVE ENTRY-SERVICE-ID TO SERV-ID.
014200   MOVE "Y" TO W-FOUND-SERVICE-RECORD.
014300   READ SERVICES-FILE RECORD
014400       INVALID KEY
014500          MOVE "N" TO W-FOUND-SERVICE-RECORD.
014600
014700   IF NOT FOUND-SERVICE-RECORD
014800      DISPLAY "*** SERVICE NOT FOUND ***"
014900      DISPLAY "<ENTER> TO CONTINUE"
015000      ACCEPT DUMMY
015100      GO TO GET-CRITERIA-AND-SHOW-SLOTS-EXIT.
015200
015300   MOVE "DATE TO CHECK (MM-DD-YYYY)" TO GDTV-DATE-HEADING.
015400   MOVE 1989 TO GDTV-FIRST-YEAR-VALID.
015500   MOVE 2099 TO GDTV-LAST-YEAR-VALID.
015600   MOVE "N"  TO GDTV-ACCEPT-EMPTY-DATE.
015700   PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
015800
015900   PERFORM BUILD-AND-SHOW-SLOT-LIST.
016000
016100   DISPLAY "<ENTER> TO CONTINUE".
016200   ACCEPT DUMMY.
016300
016400GET-CRITERIA-AND-SHOW-SLOTS-EXIT.
016500   EXIT.
016600*----------------------------------------------------------------
016700*    BATCH FLOW 4 - GENERATE EVERY CANDIDATE SLOT FOR THE DAY AND
016800*    SHOW EACH ONE MARKED AVAILABLE OR NOT.  A DAY WITH NO OPEN
016900*    BUSINESS-HOURS ROW, A CLOSED DAY, BAD HOURS, OR A ZERO/
017000*    NEGATIVE SERVICE DURATION ALL PRODUCE AN EMPTY LIST.
017100*----------------------------------------------------------------
017200
017300BUILD-AND-SHOW-SLOT-LIST.
017400
017500   MOVE "N" TO W-AS-NO-SLOTS.
017600   MOVE "N" TO W-AS-ANY-SLOT-SHOWN.
017700   MOVE ZERO TO AS-SLOT-NUMBER.
017800
017900   IF SERV-DURATION IS LESS THAN OR EQUAL TO ZERO
018000      MOVE "Y" TO W-AS-NO-SLOTS
018100      GO TO BUILD-AND-SHOW-SLOT-LIST-EXIT.
018200
018300   MOVE GDTV-DATE TO DOW-INPUT-CCYYMMDD.
018400   PERFORM COMPUTE-DAY-OF-WEEK.
018500
018600   MOVE "N" TO BH-W-ROW-FOUND.
018700   MOVE ZERO TO BH-W-SUB.
018800   PERFORM FIND-TODAYS-BUSINESS-HOURS-ROW
018900       VARYING BH-W-SUB FROM 1 BY 1
019000       UNTIL BH-W-SUB IS GREATER THAN BH-TABLE-ENTRIES
019100          OR BH-ROW-FOUND.
019200   IF BH-ROW-FOUND
019300      SUBTRACT 1 FROM BH-W-SUB.
019400
019500   IF NOT BH-ROW-FOUND
019600      MOVE "Y" TO W-AS-NO-SLOTS
019700      GO TO BUILD-AND-SHOW-SLOT-LIST-EXIT.
019800
019900   IF NOT BHT-OPEN-TODAY (BH-W-SUB)
020000      MOVE "Y" TO W-AS-NO-SLOTS
020100      GO TO BUILD-AND-SHOW-SLOT-LIST-EXIT.
020200
020300   MOVE BHT-OPEN-TIME  (BH-W-SUB) TO AS-OPEN-TIME.
020400   MOVE BHT-CLOSE-TIME (BH-W-SUB) TO AS-CLOSE-TIME.
020500
020600   IF AS-OPEN-TIME EQUAL ZERO OR AS-CLOSE-TIME EQUAL ZERO
020700      MOVE "Y" TO W-AS-NO-SLOTS
020800      GO TO BUILD-AND-SHOW-SLOT-LIST-EXIT.
020900
021000   IF AS-OPEN-TIME IS NOT LESS THAN AS-CLOSE-TIME
021100      MOVE "Y" TO W-AS-NO-SLOTS
021200      GO TO BUILD-AND-SHOW-SLOT-LIST-EXIT.
021300
021400   COMPUTE W-AS-HH = AS-OPEN-TIME / 100.
021500   COMPUTE W-AS-MM = AS-OPEN-TIME - (W-AS-HH * 100).
021600   COMPUTE AS-OPEN-MINUTES = (W-AS-HH * 60) + W-AS-MM.
021700
021800   COMPUTE W-AS-HH = AS-CLOSE-TIME / 100.
021900   COMPUTE W-AS-MM = AS-CLOSE-TIME - (W-AS-HH * 100).
022000   COMPUTE AS-CLOSE-MINUTES = (W-AS-HH * 60) + W-AS-MM.
022100
022200   DISPLAY " ".
022300   DISPLAY "SLOT #   START   END     STATUS".
022400
022500   PERFORM GENERATE-ONE-CANDIDATE-SLOT
022600       VARYING AS-CANDIDATE-MINUTES FROM AS-OPEN-MINUTES
022700          BY SERV-DURATION
022800       UNTIL (AS-CANDIDATE-MINUTES + SERV-DURATION)
022900          IS GREATER THAN AS-CLOSE-MINUTES.
023000
023100BUILD-AND-SHOW-SLOT-LIST-EXIT.
023200   IF AS-NO-SLOTS-AVAILABLE OR NOT AS-ANY-SLOT-SHOWN
023300      DISPLAY " "
023400      DISPLAY "NO SLOTS ARE AVAILABLE FOR THAT DATE.".
023500*----------------------------------------------------------------
023600
023700FIND-TODAYS-BUSINESS-HOURS-ROW.
023800
023900   IF BHT-DAY-OF-WEEK (BH-W-SUB) = DOW-RESULT
024000      MOVE "Y" TO BH-W-ROW-FOUND.
024100*----------------------------------------------------------------
024200*    THE CANDIDATE SLOT IS RUN THROUGH THE SAME SHARED CHECK THE
024300*    CREATE/UPDATE/CASCADE PROGRAMS USE, SO A SLOT MARKED
024400*    "AVAILABLE" HERE IS GUARANTEED BOOKABLE THROUGH THOSE.
024500*----------------------------------------------------------------
024600
024700GENERATE-ONE-CANDIDATE-SLOT.
024800
024900   COMPUTE AS-CANDIDATE-END-MINUTES =
025000       AS-CANDIDATE-MINUTES + SERV-DURATION.
025100
025200   COMPUTE W-AS-HH = AS-CANDIDATE-MINUTES / 60.
025300   COMPUTE W-AS-MM = AS-CANDIDATE-MINUTES - (W-AS-HH * 60).
025400   COMPUTE AS-CANDIDATE-START = (W-AS-HH * 100) + W-AS-MM.
025500
025600   COMPUTE W-AS-HH = AS-CANDIDATE-END-MINUTES / 60.
025700   COMPUTE W-AS-MM = AS-CANDIDATE-END-MINUTES - (W-AS-HH * 60).
025800   COMPUTE AS-CANDIDATE-END = (W-AS-HH * 100) + W-AS-MM.
025900
026000   MOVE ENTRY-BARBER-ID  TO SAC-BARBER-ID.
026100   MOVE ENTRY-SERVICE-ID TO SAC-SERVICE-ID.
026200   MOVE GDTV-DATE        TO SAC-DATE.
026300   MOVE AS-CANDIDATE-START TO SAC-START-TIME.
026400   PERFORM CHECK-SLOT-AVAILABILITY.
026500
026600   ADD 1 TO AS-SLOT-NUMBER.
026700   MOVE "Y" TO W-AS-ANY-SLOT-SHOWN.
026800
026900   IF SAC-AVAILABLE
027000      DISPLAY AS-SLOT-NUMBER "    " AS-CANDIDATE-START
027100              "    " AS-CANDIDATE-END "  AVAILABLE"
027200   ELSE
027300      DISPLAY AS-SLOT-NUMBER "    " AS-CANDIDATE-START
027400              "    " AS-CANDIDATE-END "  NOT AVAILABLE".
027500*----------------------------------------------------------------
027600
027700COPY "PL-SLOT-AVAILABILITY-CHECK.CBL".
027800COPY "PL-DAY-OF-WEEK.CBL".
027900COPY "PL-LOAD-BUSINESS-HOURS.CBL".
028000COPY "PLGENERAL.CBL".
028100COPY "PLDATE.CBL".
028200*----------------------------------------------------------------
028300