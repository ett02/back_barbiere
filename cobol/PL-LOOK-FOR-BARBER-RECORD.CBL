000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-BARBER-RECORD.CBL
000300*    SHARED EXISTENCE CHECK AGAINST THE BARBERS FILE
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000600*----------------------------------------------------------------
000700LOOK-FOR-BARBER-RECORD.
000800
000900    READ BARBERS-FILE RECORD
001000        INVALID KEY
001100           MOVE "N" TO W-FOUND-BARBER-RECORD.
