000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. barber-service-maintenance.
000300AUTHOR. T M MARLOWE.
000400INSTALLATION. MAIN STREET BARBER SHOP - DATA PROCESSING DEPT.
000500DATE-WRITTEN. 07/19/94.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - SHOP PERSONNEL ONLY.
000800*----------------------------------------------------------------
000900*    BARBER-SERVICE-MAINTENANCE.COB
001000*    REWRITES THE COMPLETE LIST OF SERVICES A BARBER IS QUALIFIED
001100*    TO PERFORM.  THIS IS ALWAYS A FULL REPLACE OF THE BARBER'S
001200*    ROWS IN THE BARBER-SERVICES FILE, NEVER A DIFF OR A MERGE.
001300*----------------------------------------------------------------
001400*    CHANGE LOG
001500*----------------------------------------------------------------
001600*    07/19/1994  TMM  REQ-240  ORIGINAL PROGRAM - ADAPTED FROM THE
001700*                              OLD VOUCHER-MAINTENANCE SCREEN.
001800*    02/06/1996  TMM  REQ-265  LIMIT ON SERVICES PER BARBER RAISED
001900*                              FROM 10 TO 20 (SEE BS-SERVICE-ENTRY
002000*                              OCCURS).
002100*    09/03/1998  CLV  REQ-306  Y2K REVIEW - NO DATE FIELDS IN THIS
002200*                              PROGRAM, NO CHANGE REQUIRED.
002300*    11/14/2002  DPK  REQ-358  CLOSED A GAP WHERE A SINGLE BAD
002400*                              SERVICE-ID MID-LIST WAS ONLY
002500*                              SKIPPED, NOT REJECTING THE WHOLE
002600*                              LIST - NOW ABORTS AT ENTRY TIME.
002700*----------------------------------------------------------------
002800ENVIRONMENT DIVISION.
002900CONFIGURATION SECTION.
003000SOURCE-COMPUTER. IBM-370.
003100OBJECT-COMPUTER. IBM-370.
003200SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003300INPUT-OUTPUT SECTION.
003400   FILE-CONTROL.
003500
003600      COPY "SLBARB.CBL".
003700      COPY "SLSERV.CBL".
003800      COPY "SLBRSV.CBL".
003900
004000DATA DIVISION.
004100   FILE SECTION.
004200
004300      COPY "FDBARB.CBL".
004400      COPY "FDSERV.CBL".
004500      COPY "FDBRSV.CBL".
004600
004700   WORKING-STORAGE SECTION.
004800
004900     01 W-BSVC-MENU-OPTION             PIC 9.
005000        88 VALID-BSVC-MENU-OPTION     VALUE 0 THROUGH 1.
005100
005200     01 W-FOUND-BARBER-RECORD          PIC X.
005300        88 FOUND-BARBER-RECORD        VALUE "Y".
005400
005500     01 W-FOUND-SERVICE-RECORD         PIC X.
005600        88 FOUND-SERVICE-RECORD       VALUE "Y".
005700
005800     01 W-BSVC-REJECTED                PIC X.
005900        88 BSVC-REJECTED               VALUE "Y".
006000
006100     01 W-BSVC-END-OF-DELETE-SCAN       PIC X.
006200        88 BSVC-END-OF-DELETE-SCAN      VALUE "Y".
006300
006400     01 ENTRY-BARBER-ID                 PIC 9(09).
006500     01 ENTRY-SERVICE-ID                PIC 9(09).
006600
006700     01 BS-SERVICE-LIST.
006800        05 BS-SERVICE-ENTRY OCCURS 20 TIMES.
006900           10 BS-SERVICE-ID             PIC 9(09).
007000           10 FILLER                    PIC X(01).
007100
007200     77 BS-ENTRY-COUNT                  PIC 9(04) COMP.
007300     77 BS-WRITE-SUB                    PIC 9(04) COMP.
007400
007500     01 W-BSVC-REJECT-REASON            PIC X(40).
007600
007700     77 MSG-CONFIRMATION                 PIC X(45).
007800     77 DUMMY                            PIC X.
007900*----------------------------------------------------------------
008000
008100PROCEDURE DIVISION.
008200
008300   OPEN I-O BARBERS-FILE.
008400   OPEN I-O SERVICES-FILE.
008500   OPEN I-O BARBER-SERVICES-FILE.
008600
008700   PERFORM GET-MENU-OPTION
008800   PERFORM GET-MENU-OPTION UNTIL
008900                               W-BSVC-MENU-OPTION EQUAL ZERO
009000                            OR VALID-BSVC-MENU-OPTION.
009100
009200   PERFORM DO-OPTIONS UNTIL W-BSVC-MENU-OPTION EQUAL ZERO.
009300
009400   CLOSE BARBER-SERVICES-FILE.
009500   CLOSE SERVICES-FILE.
009600   CLOSE BARBERS-FILE.
009700
009800   EXIT PROGRAM.
009900
010000   STOP RUN.
010100*----------------------------------------------------------------
010200
010300GET-MENU-OPTION.
010400
010500         PERFORM CLEAR-SCREEN.
010600         DISPLAY "        BARBER-SERVICE ASSIGNMENT PROGRAM".
010700         DISPLAY " ".
010800         DISPLAY "          ----------------------------------".
010900         DISPLAY "          | 1 - REPLACE BARBER'S SERVICES |".
011000         DISPLAY "          | 0 - EXIT                      |".
011100         DISPLAY "          ----------------------------------".
011200         DISPLAY " ".
011300         DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".
011400         PERFORM JUMP-LINE 13 TIMES.
011500         ACCEPT W-BSVC-MENU-OPTION.
011600
011700        IF W-BSVC-MENU-OPTION EQUAL ZERO
011800           DISPLAY "PROGRAM TERMINATED !"
011900        ELSE
012000           IF NOT VALID-BSVC-MENU-OPTION
012100              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
012200              ACCEPT DUMMY.
012300*----------------------------------------------------------------
012400
012500DO-OPTIONS.
012600
012700   PERFORM CLEAR-SCREEN.
012800
012900   IF W-BSVC-MENU-OPTION = 1
013000      PERFORM REPLACE-MODULE.
013100
013200   PERFORM GET-MENU-OPTION.
013300   PERFORM GET-MENU-OPTION UNTIL
013400                               W-BSVC-MENU-OPTION EQUAL ZERO
013500                            OR VALID-BSVC-MENU-OPTION.
013600*----------------------------------------------------------------
013700*    BATCH FLOW 8 - FULL REPLACE OF A BARBER'S QUALIFIED SERVICES.
013800*    THE BARBER MUST EXIST; EVERY SERVICE-ID OFFERED MUST EXIST OR
013900*    THE WHOLE LIST IS REJECTED AND NOTHING FURTHER IS WRITTEN.
014000*    THE OLD ROWS FOR THIS BARBER ARE ALWAYS DELETED FIRST, BEFORE
014100*    THE NEW LIST IS EVEN COLLECTED - SEE CLEAR-BARBER-SERVICES.
014200*----------------------------------------------------------------
014300
014400REPLACE-MODULE.
014500
014600   DISPLAY "BARBER ID.................: ".
014700   ACCEPT ENTRY-BARBER-ID.
014800
014900   MOVE ENTRY-BARBER-ID TO BARB-ID.
015000   MOVE "Y" TO W-FOUND-BARBER-RECORD.
015100   READ BARBERS-FILE RECORD
015200       INVALID KEY
015300          MOVE "N" TO W-FOUND-BARBER-RECORD.
015400
015500   IF NOT FOUND-BARBER-RECORD
015600      DISPLAY "*** BARBER NOT FOUND ***"
015700      DISPLAY "<ENTER> TO CONTINUE"
015800      ACCEPT DUMMY
015900      GO TO REPLACE-MODULE-EXIT.
016000
016100   DISPLAY "BARBER NAME................: " BARB-NAME.
016200
016300   MOVE "N" TO W-BSVC-REJECTED.
016400   PERFORM COLLECT-NEW-SERVICE-LIST.
016500
016600   IF BSVC-REJECTED
016700      DISPLAY "*** " W-BSVC-REJECT-REASON " ***"
016800      DISPLAY "<ENTER> TO CONTINUE"
016900      ACCEPT DUMMY
017000      GO TO REPLACE-MODULE-EXIT.
017100
017200   IF BS-ENTRY-COUNT EQUAL ZERO
017300      DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
017400      ACCEPT DUMMY
017500      GO TO REPLACE-MODULE-EXIT.
017600
017700   PERFORM CLEAR-BARBER-SERVICES.
017800
017900   PERFORM WRITE-ONE-NEW-SERVICE-ROW
018000       VARYING BS-WRITE-SUB FROM 1 BY 1
018100       UNTIL BS-WRITE-SUB IS GREATER THAN BS-ENTRY-COUNT
018200          OR BSVC-REJECTED.
018300
018400   IF BSVC-REJECTED
018500      DISPLAY "*** " W-BSVC-REJECT-REASON " ***"
018600   ELSE
018700      DISPLAY "THE BARBER'S SERVICES WERE REPLACED !".
018800
018900   DISPLAY "<ENTER> TO CONTINUE".
019000   ACCEPT DUMMY.
019100
019200REPLACE-MODULE-EXIT.
019300   EXIT.
019400*----------------------------------------------------------------
019500*    A ZERO ENDS THE LIST.  EACH SERVICE-ID IS CHECKED AGAINST
019600*    SERVICES-FILE AS IT IS KEYED, SO A BAD ID IS CAUGHT AT ENTRY
019700*    TIME RATHER THAN ON THE LATER WRITE PASS.  02/06/1996 TMM -
019800*    A BAD ID NOW ABORTS THE WHOLE LIST RIGHT HERE (SETS W-BSVC-
019900*    REJECTED AND STOPS THE PERFORM), SINCE A PARTIAL LIST USED
020000*    TO SLIP THROUGH AND GET WRITTEN - REQ-265 FOLLOWUP.
020100*----------------------------------------------------------------
020200
020300COLLECT-NEW-SERVICE-LIST.
020400
020500   MOVE ZERO TO BS-ENTRY-COUNT.
020600   PERFORM GET-ONE-SERVICE-ID
020700       UNTIL ENTRY-SERVICE-ID EQUAL ZERO
020800          OR BS-ENTRY-COUNT EQUAL 20
020900          OR BSVC-REJECTED.
021000*----------------------------------------------------------------
021100
021200GET-ONE-SERVICE-ID.
021300
021400   DISPLAY "SERVICE ID, 0 TO END THE LIST.......: ".
021500   ACCEPT ENTRY-SERVICE-ID.
021600
021700   IF ENTRY-SERVICE-ID EQUAL ZERO
021800      GO TO GET-ONE-SERVICE-ID-EXIT.
021900
022000   MOVE ENTRY-SERVICE-ID TO SERV-ID.
022100   MOVE "Y" TO W-FOUND-SERVICE-RECORD.
022200   READ SERVICES-FILE RECORD
022300       INVALID KEY
022400          MOVE "N" TO W-FOUND-SERVICE-RECORD.
022500
022600   IF NOT FOUND-SERVICE-RECORD
022700      MOVE "Y" TO W-BSVC-REJECTED
022800      MOVE "SERVICE NOT FOUND - LIST REJECTED"
022900                                 TO W-BSVC-REJECT-REASON
023000      GO TO GET-ONE-SERVICE-ID-EXIT.
023100
023200   ADD 1 TO BS-ENTRY-COUNT.
023300   MOVE ENTRY-SERVICE-ID TO BS-SERVICE-ID (BS-ENTRY-COUNT).
023400
023500GET-ONE-SERVICE-ID-EXIT.
023600   EXIT.
023700*----------------------------------------------------------------
023800*    THE FILE IS KEYED BY BARBER-ID FOLLOWED BY SERVICE-ID, SO A
023900*    START ON BRSV-BARBER-ID = THE ENTERED BARBER FOLLOWED BY
024000*    READ-NEXT VISITS EXACTLY THIS BARBER'S ROWS, IN ORDER, THEN
024100*    RUNS INTO THE NEXT BARBER'S ROWS - WHICH STOPS THE SCAN.
024200*----------------------------------------------------------------
024300
024400CLEAR-BARBER-SERVICES.
024500
024600   MOVE "N" TO W-BSVC-END-OF-DELETE-SCAN.
024700   MOVE ENTRY-BARBER-ID TO BRSV-BARBER-ID.
024800   MOVE ZERO            TO BRSV-SERVICE-ID.
024900
025000   START BARBER-SERVICES-FILE
025100       KEY IS GREATER THAN OR EQUAL BRSV-KEY
025200       INVALID KEY
025300          MOVE "Y" TO W-BSVC-END-OF-DELETE-SCAN.
025400
025500   PERFORM DELETE-ONE-BARBER-SERVICE-ROW
025600       UNTIL BSVC-END-OF-DELETE-SCAN.
025700*----------------------------------------------------------------
025800
025900DELETE-ONE-BARBER-SERVICE-ROW.
026000
026100   READ BARBER-SERVICES-FILE NEXT RECORD
026200       AT END
026300          MOVE "Y" TO W-BSVC-END-OF-DELETE-SCAN
026400          GO TO DELETE-ONE-BARBER-SERVICE-ROW-EXIT.
026500
026600   IF BRSV-BARBER-ID NOT EQUAL ENTRY-BARBER-ID
026700      MOVE "Y" TO W-BSVC-END-OF-DELETE-SCAN
026800      GO TO DELETE-ONE-BARBER-SERVICE-ROW-EXIT.
026900
027000   DELETE BARBER-SERVICES-FILE RECORD
027100       INVALID KEY
027200          DISPLAY "*** ERROR DELETING BARBER-SERVICE ROW ***".
027300
027400DELETE-ONE-BARBER-SERVICE-ROW-EXIT.
027500   EXIT.
027600*----------------------------------------------------------------
027700
027800WRITE-ONE-NEW-SERVICE-ROW.
027900
028000   MOVE SPACES TO BARBER-SERVICE-RECORD.
028100   MOVE ENTRY-BARBER-ID              TO BRSV-BARBER-ID.
028200   MOVE BS-SERVICE-ID (BS-WRITE-SUB) TO BRSV-SERVICE-ID.
028300
028400   WRITE BARBER-SERVICE-RECORD
028500       INVALID KEY
028600          MOVE "Y" TO W-BSVC-REJECTED
028700          MOVE "ERROR WRITING BARBER-SERVICE ROW"
028800                                 TO W-BSVC-REJECT-REASON.
028900*----------------------------------------------------------------
029000
029100COPY "PLGENERAL.CBL".
029200*----------------------------------------------------------------
