000100*----------------------------------------------------------------
000200*    PLMENU.CBL  -  SCREEN-CLEARING PARAGRAPHS FOR THE TOP MENU
000300*----------------------------------------------------------------
000400*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000500*----------------------------------------------------------------
000600CLEAR-SCREEN.
000700
000800    DISPLAY SPACES.
000900    MOVE SPACES TO DUMMY.
001000
001100JUMP-LINE.
001200
001300    DISPLAY " ".
