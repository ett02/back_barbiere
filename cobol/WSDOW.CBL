000100*----------------------------------------------------------------
000200*    WSDOW.CBL  -  WORKING-STORAGE USED BY PL-DAY-OF-WEEK.CBL
000300*----------------------------------------------------------------
000400*    04/02/1990  RJH  REQ-150  ORIGINAL COPYBOOK.
000500*----------------------------------------------------------------
00060001  DOW-INPUT-CCYYMMDD                 PIC 9(8).
00070001  DOW-RESULT                         PIC 9 COMP.
000800
00090001  DOW-WORK-DATE                      PIC 9(8).
00100001  FILLER REDEFINES DOW-WORK-DATE.
001100    05  DOW-W-CCYY                     PIC 9999.
001200    05  DOW-W-MM                       PIC 99.
001300    05  DOW-W-DD                       PIC 99.
001400
00150077  DOW-W-MONTH-ADJ                    PIC S9(4) COMP.
00160077  DOW-W-YEAR-ADJ                     PIC S9(6) COMP.
00170077  DOW-W-CENTURY                      PIC S9(4) COMP.
00180077  DOW-W-YEAR-OF-CENT                 PIC S9(4) COMP.
00190077  DOW-W-MONTH-TERM                   PIC S9(4) COMP.
00200077  DOW-W-CENT-TERM                    PIC S9(4) COMP.
00210077  DOW-W-CENTURY-TERM                 PIC S9(4) COMP.
00220077  DOW-W-ZELLER-H                     PIC S9(6) COMP.
00230077  DOW-W-ZELLER-QUO                   PIC S9(6) COMP.
00240077  DOW-W-ZELLER-REM                   PIC S9(4) COMP.
