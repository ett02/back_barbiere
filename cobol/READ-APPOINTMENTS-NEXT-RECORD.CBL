000100*----------------------------------------------------------------
000200*    READ-APPOINTMENTS-NEXT-RECORD.CBL
000300*    SEQUENTIAL READ USED TO LIST APPOINTMENTS RECORD BY RECORD.
000400*----------------------------------------------------------------
000500*    02/11/1989  RJH  REQ-118  ORIGINAL COPYBOOK.
000600*----------------------------------------------------------------
000700READ-APPOINTMENTS-NEXT-RECORD.
000800
000900    READ APPOINTMENTS-FILE NEXT RECORD
001000        AT END
001100           MOVE "Y" TO W-END-OF-APPOINTMENTS-FILE.
